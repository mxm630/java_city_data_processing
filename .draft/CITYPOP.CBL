       IDENTIFICATION DIVISION.
       PROGRAM-ID.  CITYPOP.
       AUTHOR.  R A HOLLAND.
       INSTALLATION.  HIGHWAY PLANNING DIVISION - DATA CENTER.
       DATE-WRITTEN.  04/09/88.
       DATE-COMPILED.
       SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
      ******************************************************************
      *                        C H A N G E   L O G
      *-----------------------------------------------------------------
      * DATE      PGMR  REQUEST    DESCRIPTION
      * --------  ----  ---------  ------------------------------------
      * 04/09/88  RAH   HWY-0015   ORIGINAL CODING.  POPULATION AND
      *                            INTERSTATE BATCH REPORT RUN, CALLS
      *                            CITYPARS FOR THE PARSED CITY TABLE.
      * 09/21/88  RAH   HWY-0032   INTERSTATE COUNTER TABLE MAINTAINED
      *                            IN ASCENDING ORDER AS IT IS BUILT -
      *                            NO SEPARATE SORT STEP NEEDED FOR THE
      *                            INTERSTATE REPORT.
      * 03/09/89  TKM   HWY-0059   SWITCHED POPULATION REPORT TO AN
      *                            INTERNAL SORT (INPUT/OUTPUT PROC)
      *                            IN PLACE OF THE OLD BUBBLE PASS.
      * 02/08/99  JRP   Y2K-0008   Y2K REVIEW - NO DATE FIELDS PRESENT
      *                            IN THIS PROGRAM.  NO CHANGE MADE.
      * 08/14/02  JRP   HWY-0151   CORRECTED TIE-BREAK WITHIN A
      *                            POPULATION GROUP TO STATE THEN NAME
      *                            PER PLANNING OFFICE SPEC REVIEW.
      * 05/11/04  DLW   HWY-0167   RAISED MAX INTERSTATE TABLE SIZE.
      * 03/11/19  CLT   HWY-0206   MOVED THE SCRATCH COUNTERS AND
      *                            POINTERS BELOW OFF THE 01 LEVEL AND
      *                            ONTO 77, PER THE DATA CENTER'S
      *                            STANDARDS REVIEW.  NO LOGIC CHANGE.
      ******************************************************************
      *
      * OVERVIEW.
      *
      * THIS IS THE SECOND OF THE TWO BATCH RUNS IN THE CITY/INTERSTATE
      * SYSTEM.  IT CALLS CITYPARS ONCE TO LOAD AND DEDUP THE CITY FEED
      * INTO THE SHARED CITY WORK TABLE, THEN PRODUCES TWO REPORTS OFF
      * THAT ONE TABLE IN A SINGLE PASS OF THE JOB STEP:
      *
      *   1. THE POPULATION REPORT (POPRPT) - EVERY CITY, GROUPED BY
      *      POPULATION DESCENDING (LARGEST CITIES FIRST), WITH A
      *      STATE-THEN-NAME TIE-BREAK WITHIN A POPULATION GROUP
      *      (HWY-0151) AND EACH CITY'S INTERSTATE LIST PRINTED BELOW
      *      ITS NAME LINE.
      *   2. THE INTERSTATE REPORT (INTRPT) - EVERY DISTINCT INTERSTATE
      *      NUMBER FOUND ANYWHERE IN THE FEED, WITH A COUNT OF HOW
      *      MANY CITIES CLAIM IT, IN ASCENDING HIGHWAY-NUMBER ORDER.
      *
      * THE POPULATION REPORT USES THE SHOP'S STANDARD INTERNAL SORT
      * (INPUT/OUTPUT PROCEDURE) SINCE COBOL'S SORT VERB ALREADY GIVES
      * US THE DESCENDING-POPULATION / ASCENDING-STATE / ASCENDING-NAME
      * ORDERING FOR FREE (HWY-0059) - NO HAND-WRITTEN SORT PASS OF
      * OUR OWN IS NEEDED HERE THE WAY THE DEGREES RUN NEEDS ONE FOR
      * ITS TRAVERSAL ORDER.  THE INTERSTATE REPORT NEEDS NO SORT AT
      * ALL - THE INTERSTATE-OCCURRENCE TABLE IS BUILT AND KEPT IN
      * ASCENDING ORDER AS IT IS FILLED (HWY-0032).
      *
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      *    BOTH REPORT FILES ARE PRINT-IMAGE LINE SEQUENTIAL, ONE
      *    REPORT LINE PER RECORD, IN THE SHOP'S USUAL STYLE.
           SELECT POPULATION-RPT-FILE ASSIGN TO "POPRPT"
               ORGANIZATION IS LINE SEQUENTIAL.

           SELECT INTERSTATE-RPT-FILE ASSIGN TO "INTRPT"
               ORGANIZATION IS LINE SEQUENTIAL.

      *    SCRATCH FILE FOR THE INTERNAL SORT BELOW - NEVER OPENED
      *    OR CLOSED DIRECTLY, THE SORT VERB MANAGES IT.
           SELECT SORT-WORK           ASSIGN TO SORTWK1.

       DATA DIVISION.
       FILE SECTION.
       FD  POPULATION-RPT-FILE.
      *    132-COLUMN PRINT LINE, THE SHOP'S STANDARD REPORT WIDTH.
       01  POP-RPT-LINE.
           05  POP-RPT-TEXT             PIC X(132).
           05  FILLER                   PIC X(01).

      *    COLUMN-AT-A-TIME VIEW, KEPT FOR SYMMETRY WITH THE OTHER
      *    REPORT-LINE REDEFINES IN THIS SYSTEM - NOT REFERENCED
      *    ANYWHERE BELOW TODAY.
       01  POP-RPT-LINE-R REDEFINES POP-RPT-LINE.
           05  POP-RPT-CHAR OCCURS 133 TIMES
                   PIC X(01).

       FD  INTERSTATE-RPT-FILE.
       01  INT-RPT-LINE.
           05  INT-RPT-TEXT             PIC X(132).
           05  FILLER                   PIC X(01).

      *    SORT-WORK RECORD CARRIES ONE CITY'S WORTH OF DATA THROUGH
      *    THE INTERNAL SORT.  KEY FIELDS MUST COME FIRST IN THE
      *    SAME ORDER AS THE SORT VERB'S KEY LIST BELOW SO THE MOST
      *    SIGNIFICANT KEY LINES UP WITH THE LOWEST DISPLACEMENT -
      *    NOT A COMPILER REQUIREMENT, JUST HOW THIS SHOP LAYS SORT
      *    RECORDS OUT SO THE KEYS ARE OBVIOUS ON A DUMP.
       SD  SORT-WORK.
       01  SW-POP-RECORD.
           05  SW-POP-POPULATION        PIC 9(09).
           05  SW-POP-STATE              PIC X(20).
           05  SW-POP-NAME               PIC X(40).
           05  SW-POP-HWY-COUNT          PIC 9(02) COMP.
           05  SW-POP-HWY-IDS OCCURS 20 TIMES
                   PIC 9(04).
           05  FILLER                    PIC X(09).

      *    WHOLE-RECORD TEXT VIEW - NOT USED TODAY, KEPT IN CASE A
      *    FUTURE RELEASE NEEDS TO DUMP A SORT RECORD FOR DEBUGGING.
       01  SW-POP-RECORD-R REDEFINES SW-POP-RECORD.
           05  SW-POP-RECORD-TEXT        PIC X(160).

       WORKING-STORAGE SECTION.
      *    CALL INTERFACE AND SHARED CITY TABLE - SEE CITYLINK AND
      *    CITYTBL COPYBOOKS.  CITYPARS FILLS CITY-WORK-TABLE ON THE
      *    CALL BELOW; NEITHER THIS PROGRAM NOR CITYDEG EVER PARSES
      *    THE FEED FILE ITSELF.
           COPY "CITYLINK.cpy".
           COPY "CITYTBL.cpy".

      * -----------------------------------------------------------
      * INTERSTATE-OCCURRENCE COUNTER TABLE
      *
      * ONE ENTRY PER DISTINCT HIGHWAY NUMBER SEEN ACROSS THE WHOLE
      * CITY TABLE, WITH A RUNNING COUNT OF HOW MANY CITIES CLAIM
      * IT.  KEPT IN ASCENDING HIGHWAY-ID ORDER AS 0300-BUILD-
      * HIGHWAY-COUNTS BUILDS IT, THE SAME SHIFT-AND-INSERT IDIOM
      * CITYPARS USES FOR THE CITY TABLE ITSELF (HWY-0032) - THIS
      * WAY THE INTERSTATE REPORT NEEDS NO SEPARATE SORT PASS.
      * -----------------------------------------------------------
       01  HWC-WORK-TABLE.
           05  HWC-TABLE-COUNT           PIC 9(04) COMP VALUE ZERO.
           05  HWC-ENTRY OCCURS 0 TO 500 TIMES
                   DEPENDING ON HWC-TABLE-COUNT
                   ASCENDING KEY IS HWC-HIGHWAY-ID
                   INDEXED BY HWC-IX.
               10  HWC-HIGHWAY-ID        PIC 9(04).
               10  HWC-CITY-COUNT        PIC 9(06) COMP.
               10  FILLER                PIC X(04).

      *    CANDIDATE HIGHWAY ID AND SCAN/INSERT POINTERS FOR
      *    0330-LOCATE-HWC-POSITION AND 0340-SHIFT-AND-INSERT-HWC.
       77  HWC-CAND-ID                   PIC 9(04).
       77  HWC-POS                       PIC 9(04) COMP VALUE ZERO.
       77  HWC-SCAN-IX                   PIC 9(04) COMP VALUE ZERO.
       77  HWC-FOUND-SW                  PIC X(01) VALUE 'N'.
           88  HWC-FOUND                 VALUE 'Y'.

      *    OUTER/INNER SUBSCRIPTS FOR WALKING THE CITY TABLE AND
      *    EACH CITY'S HIGHWAY-ID LIST IN 0300-BUILD-HIGHWAY-COUNTS.
       77  CTY-IX2                       PIC 9(04) COMP VALUE ZERO.
       77  HWY-SUB                       PIC 9(02) COMP VALUE ZERO.

      * -----------------------------------------------------------
      * REPORT CONTROL-BREAK AND LINE-BUILD WORK AREA
      *
      * PRV-POPULATION AND THE FIRST-RECORD SWITCH DRIVE THE
      * POPULATION-GROUP HEADER BREAK IN 0560-WRITE-POP-CITY-LINE;
      * THE RPT- FIELDS BELOW ARE SCRATCH SPACE FOR TURNING EDITED
      * NUMERIC FIELDS AND VARIABLE-LENGTH TEXT FIELDS INTO PRINT
      * LINES WITHOUT EMBEDDED TRAILING BLANKS CUTTING THINGS SHORT.
      * -----------------------------------------------------------
       77  PRV-POPULATION                PIC 9(09) VALUE ZERO.
       77  SW-FIRST-REC-SW               PIC X(01) VALUE 'Y'.
           88  SW-FIRST-REC              VALUE 'Y'.
       77  SW-AT-END-SW                  PIC X(01) VALUE 'N'.
           88  SW-AT-END                 VALUE 'Y'.

      *    POPULATION HEADER LINE, RIGHT-JUSTIFIED WITH ZERO
      *    SUPPRESSION (THE PLANNING OFFICE WANTS THE POPULATION
      *    FIGURE TO STAND ALONE ON ITS OWN LINE, NOT LABELED).
       77  RPT-POP-EDIT                  PIC Z(8)9.

      *    RUNNING TEXT OF THE "Interstates: ..." LINE, BUILT ONE
      *    HIGHWAY AT A TIME BY 0566-BUILD-HWY-LIST BELOW - 130
      *    BYTES IS ROOM FOR ALL 20 POSSIBLE HIGHWAY IDS WITH THEIR
      *    "I-" PREFIXES AND COMMA SEPARATORS, WITH SPARE LEFT OVER.
       01  RPT-HWY-LIST                  PIC X(130).
       77  RPT-HWY-LIST-LEN              PIC 9(03) COMP VALUE ZERO.
       77  RPT-HWY-PTR                   PIC 9(03) COMP VALUE 1.

      *    SHARED EDIT/TRIM FIELDS FOR A HIGHWAY NUMBER (USED BY
      *    BOTH REPORTS) AND A CITY COUNT (INTERSTATE REPORT ONLY).
      *    THE LEAD/DIGLEN PAIR IS THE SAME LEADING-SPACE-COUNT
      *    TECHNIQUE CITYPARS USES ON THE POPULATION FIELD - COUNT
      *    THE LEADING SPACES AN EDITED PIC LEFT BEHIND, THEN
      *    REFERENCE-MODIFY PAST THEM SO A STRING STATEMENT NEVER
      *    CARRIES BLANKS INTO THE MIDDLE OF A REPORT LINE.
       77  RPT-HWY-EDIT                  PIC Z(3)9.
       77  RPT-HWY-LEAD                  PIC 9(01) COMP VALUE ZERO.
       77  RPT-HWY-DIGLEN                PIC 9(01) COMP VALUE ZERO.
       77  RPT-CNT-EDIT                  PIC Z(5)9.
       77  RPT-CNT-LEAD                  PIC 9(01) COMP VALUE ZERO.
       77  RPT-CNT-DIGLEN                PIC 9(01) COMP VALUE ZERO.

      *    TRAILING-SPACE COUNT AND TRUE LENGTH FOR THE CITY NAME
      *    AND STATE FIELDS, USED BY 0564-WRITE-CITY-DETAIL SO THE
      *    ", " SEPARATOR LANDS RIGHT AFTER THE NAME INSTEAD OF 40
      *    COLUMNS LATER.
       77  RPT-NAME-TRAIL                PIC 9(02) COMP VALUE ZERO.
       77  RPT-NAME-LEN                  PIC 9(02) COMP VALUE ZERO.
       77  RPT-STATE-TRAIL               PIC 9(02) COMP VALUE ZERO.
       77  RPT-STATE-LEN                 PIC 9(02) COMP VALUE ZERO.

      *    COLUMN-AT-A-TIME VIEW OF THE HIGHWAY-LIST TEXT, KEPT FOR
      *    SYMMETRY WITH THE OTHER PER-CHARACTER REDEFINES IN THIS
      *    SYSTEM - NOT REFERENCED BELOW TODAY.
       01  RPT-HWY-LIST-R REDEFINES RPT-HWY-LIST.
           05  RPT-HWY-LIST-CHAR OCCURS 130 TIMES
                   PIC X(01).

       PROCEDURE DIVISION.
      * -----------------------------------------------------------
      * 0100-MAIN-CONTROL - OVERALL JOB STEP FLOW.
      *
      * LOAD THE CITY TABLE, BUILD THE INTERSTATE-OCCURRENCE TABLE
      * FROM IT, THEN PRODUCE BOTH REPORTS.  A MISSING FEED FILE IS
      * NOT FATAL HERE - CITYPARS RETURNS AN EMPTY TABLE AND A '90'
      * RETURN CODE, WHICH WE SIMPLY LOG AND CARRY ON WITH, WRITING
      * OUT TWO EMPTY REPORTS RATHER THAN ABENDING THE STEP.
      * -----------------------------------------------------------
       0100-MAIN-CONTROL.
           MOVE 'P' TO CP-FUNCTION-CODE.
           CALL 'CITYPARS' USING CP-FUNCTION-CODE
                                  CP-RETURN-CODE
                                  CP-SKIPPED-LINE-COUNT
                                  CITY-WORK-TABLE.
           IF CP-RETURN-NO-FILE
               DISPLAY 'CITYPOP - CITY FEED FILE NOT AVAILABLE, '
                   'REPORTS WILL BE EMPTY'
           END-IF.
           PERFORM 0300-BUILD-HIGHWAY-COUNTS.
           OPEN OUTPUT POPULATION-RPT-FILE
                       INTERSTATE-RPT-FILE.
           PERFORM 0500-SORT-POPULATION-WORK.
           PERFORM 0700-WRITE-INTERSTATE-RPT THRU
                   0700-WRITE-INTERSTATE-RPT-EXIT.
           CLOSE POPULATION-RPT-FILE
                 INTERSTATE-RPT-FILE.
           DISPLAY 'CITYPOP - CITIES PROCESSED: ' CTY-TABLE-COUNT
               ' INTERSTATES REPORTED: ' HWC-TABLE-COUNT.
           STOP RUN.

      * -----------------------------------------------------------
      * 0300-BUILD-HIGHWAY-COUNTS - INTERSTATE-OCCURRENCE TABLE.
      *
      * WALKS EVERY CITY, THEN EVERY HIGHWAY ID ON THAT CITY, ADDING
      * A NEW HWC-ENTRY THE FIRST TIME A HIGHWAY NUMBER IS SEEN AND
      * BUMPING ITS CITY COUNT EVERY TIME AFTER.  THE TABLE COMES
      * OUT IN ASCENDING HIGHWAY-ID ORDER WITH NO SEPARATE SORT
      * STEP, SINCE EACH INSERT GOES DIRECTLY TO ITS SORTED POSITION
      * (HWY-0032).
      * -----------------------------------------------------------
       0300-BUILD-HIGHWAY-COUNTS.
           PERFORM 0310-PROCESS-ONE-CITY
               VARYING CTY-IX2 FROM 1 BY 1
               UNTIL CTY-IX2 > CTY-TABLE-COUNT.

      *    ONE CITY'S HIGHWAY LIST.
       0310-PROCESS-ONE-CITY.
           PERFORM 0320-COUNT-ONE-HIGHWAY
               VARYING HWY-SUB FROM 1 BY 1
               UNTIL HWY-SUB > CTY-HIGHWAY-COUNT (CTY-IX2).

      *    ONE HIGHWAY ID ON THE CURRENT CITY - EITHER BUMPS AN
      *    EXISTING ENTRY'S COUNT OR INSERTS A NEW ONE.
       0320-COUNT-ONE-HIGHWAY.
           MOVE CTY-HIGHWAY-IDS (CTY-IX2 HWY-SUB) TO HWC-CAND-ID.
           PERFORM 0330-LOCATE-HWC-POSITION.
           IF HWC-FOUND
               ADD 1 TO HWC-CITY-COUNT (HWC-POS)
           ELSE
               PERFORM 0340-SHIFT-AND-INSERT-HWC
           END-IF.

      *    FINDS WHERE HWC-CAND-ID BELONGS (OR ALREADY SITS) IN THE
      *    ASCENDING HWC TABLE, THE SAME SCAN-FORWARD TECHNIQUE
      *    CITYPARS USES AGAINST THE CITY TABLE.
       0330-LOCATE-HWC-POSITION.
           PERFORM 0332-SCAN-HWC-POS
               VARYING HWC-POS FROM 1 BY 1
               UNTIL HWC-POS > HWC-TABLE-COUNT
                  OR HWC-CAND-ID <= HWC-HIGHWAY-ID (HWC-POS).
           IF HWC-POS <= HWC-TABLE-COUNT
               AND HWC-CAND-ID = HWC-HIGHWAY-ID (HWC-POS)
               MOVE 'Y' TO HWC-FOUND-SW
           ELSE
               MOVE 'N' TO HWC-FOUND-SW
           END-IF.

      *    EMPTY PERFORM BODY - THE VARYING CLAUSE ABOVE DOES ALL
      *    THE SCANNING.
       0332-SCAN-HWC-POS.
           CONTINUE.

      *    OPENS A HOLE AT HWC-POS BY SLIDING EVERYTHING FROM THERE
      *    TO THE OLD END OF THE TABLE UP ONE POSITION, THEN FILES
      *    THE NEW HIGHWAY ID WITH A STARTING COUNT OF ONE.
       0340-SHIFT-AND-INSERT-HWC.
           ADD 1 TO HWC-TABLE-COUNT.
           PERFORM 0342-SHIFT-ONE-HWC
               VARYING HWC-SCAN-IX FROM HWC-TABLE-COUNT BY -1
               UNTIL HWC-SCAN-IX <= HWC-POS.
           MOVE HWC-CAND-ID TO HWC-HIGHWAY-ID (HWC-POS).
           MOVE 1 TO HWC-CITY-COUNT (HWC-POS).

      *    SLIDES ONE HWC-ENTRY UP BY ONE POSITION.
       0342-SHIFT-ONE-HWC.
           MOVE HWC-ENTRY (HWC-SCAN-IX - 1) TO HWC-ENTRY (HWC-SCAN-IX).

      * -----------------------------------------------------------
      * 0500-SORT-POPULATION-WORK - POPULATION REPORT, INTERNAL SORT.
      *
      * RELEASES ONE SORT-WORK RECORD PER CITY (INPUT PROCEDURE),
      * LETS THE SORT VERB ORDER THEM DESCENDING BY POPULATION AND,
      * WITHIN A POPULATION TIE, ASCENDING BY STATE THEN NAME
      * (HWY-0151), THEN WRITES THE POPULATION REPORT FROM THE
      * SORTED RESULTS (OUTPUT PROCEDURE).  REPLACED AN OLDER HAND-
      * WRITTEN BUBBLE PASS IN 1989 (HWY-0059) - THE SORT VERB DOES
      * THE SAME JOB WITH FAR LESS CODE TO MAINTAIN.
      * -----------------------------------------------------------
       0500-SORT-POPULATION-WORK.
           SORT SORT-WORK
               DESCENDING KEY SW-POP-POPULATION
               ASCENDING  KEY SW-POP-STATE
               ASCENDING  KEY SW-POP-NAME
               INPUT PROCEDURE IS 0510-RELEASE-CITIES
               OUTPUT PROCEDURE IS 0550-WRITE-POPULATION-RPT.

      *    RELEASES ONE SORT-WORK RECORD PER CITY IN THE SHARED
      *    CITY TABLE, IN WHATEVER ORDER THE TABLE HAPPENS TO BE IN
      *    (ASCENDING NAME/STATE) - THE SORT VERB REORDERS THEM.
       0510-RELEASE-CITIES.
           PERFORM 0512-RELEASE-ONE-CITY
               VARYING CTY-IX FROM 1 BY 1
               UNTIL CTY-IX > CTY-TABLE-COUNT.

      *    BUILDS AND RELEASES ONE SORT-WORK RECORD.
       0512-RELEASE-ONE-CITY.
           MOVE CTY-POPULATION (CTY-IX) TO SW-POP-POPULATION.
           MOVE CTY-STATE (CTY-IX) TO SW-POP-STATE.
           MOVE CTY-NAME (CTY-IX) TO SW-POP-NAME.
           MOVE CTY-HIGHWAY-COUNT (CTY-IX) TO SW-POP-HWY-COUNT.
           PERFORM 0514-COPY-ONE-HWY-ID
               VARYING HWY-SUB FROM 1 BY 1
               UNTIL HWY-SUB > CTY-HIGHWAY-COUNT (CTY-IX).
           RELEASE SW-POP-RECORD.

      *    COPIES ONE HIGHWAY ID FROM THE CITY TABLE ONTO THE
      *    SORT-WORK RECORD BEING BUILT.
       0514-COPY-ONE-HWY-ID.
           MOVE CTY-HIGHWAY-IDS (CTY-IX HWY-SUB)
               TO SW-POP-HWY-IDS (HWY-SUB).

      *    OUTPUT PROCEDURE - DRIVES THE RETURN LOOP AGAINST THE
      *    SORTED RESULTS UNTIL THE SORT SIGNALS END OF FILE.
       0550-WRITE-POPULATION-RPT.
           MOVE 'Y' TO SW-FIRST-REC-SW.
           MOVE 'N' TO SW-AT-END-SW.
           RETURN SORT-WORK
               AT END
                   MOVE 'Y' TO SW-AT-END-SW.
           PERFORM 0552-PROCESS-ONE-SORTED-CITY
               UNTIL SW-AT-END.

      *    WRITES ONE SORTED CITY, THEN PULLS THE NEXT SORTED
      *    RECORD FOR THE NEXT ITERATION.
       0552-PROCESS-ONE-SORTED-CITY.
           PERFORM 0560-WRITE-POP-CITY-LINE.
           RETURN SORT-WORK
               AT END
                   MOVE 'Y' TO SW-AT-END-SW.

      *    CONTROL BREAK ON POPULATION - A NEW POPULATION VALUE (OR
      *    THE VERY FIRST RECORD OF THE RUN) GETS ITS OWN HEADER
      *    LINE BEFORE THE CITY DETAIL IS WRITTEN.
       0560-WRITE-POP-CITY-LINE.
           IF SW-FIRST-REC OR SW-POP-POPULATION NOT = PRV-POPULATION
               PERFORM 0562-WRITE-POP-HEADER
           END-IF.
           MOVE 'N' TO SW-FIRST-REC-SW.
           MOVE SW-POP-POPULATION TO PRV-POPULATION.
           PERFORM 0564-WRITE-CITY-DETAIL.

      *    WRITES THE POPULATION-FIGURE HEADER LINE FOLLOWED BY A
      *    BLANK SEPARATOR LINE.
       0562-WRITE-POP-HEADER.
           MOVE SW-POP-POPULATION TO RPT-POP-EDIT.
           MOVE SPACES TO POP-RPT-LINE.
           MOVE RPT-POP-EDIT TO POP-RPT-LINE.
           WRITE POP-RPT-LINE.
           MOVE SPACES TO POP-RPT-LINE.
           WRITE POP-RPT-LINE.

      *    WRITES THE "NAME, STATE" LINE AND THE "Interstates: ..."
      *    LINE FOR ONE CITY, FOLLOWED BY A BLANK SEPARATOR.  THE
      *    TRAILING-SPACE COUNT / REFERENCE-MODIFICATION / STRING
      *    DELIMITED BY SIZE COMBINATION BELOW IS DELIBERATE - A
      *    STRING DELIMITED BY SPACE WOULD CUT THE NAME SHORT AT
      *    ITS FIRST EMBEDDED BLANK (E.G. "NEW YORK" WOULD COME OUT
      *    AS JUST "NEW"), SO THE TRUE OCCUPIED LENGTH IS COMPUTED
      *    FIRST AND THE WHOLE NAME IS MOVED DELIMITED BY SIZE.
       0564-WRITE-CITY-DETAIL.
           MOVE ZERO TO RPT-NAME-TRAIL.
           INSPECT SW-POP-NAME TALLYING RPT-NAME-TRAIL
               FOR TRAILING SPACE.
           COMPUTE RPT-NAME-LEN = 40 - RPT-NAME-TRAIL.
           MOVE ZERO TO RPT-STATE-TRAIL.
           INSPECT SW-POP-STATE TALLYING RPT-STATE-TRAIL
               FOR TRAILING SPACE.
           COMPUTE RPT-STATE-LEN = 20 - RPT-STATE-TRAIL.
           MOVE SPACES TO POP-RPT-LINE.
           STRING SW-POP-NAME (1:RPT-NAME-LEN)   DELIMITED BY SIZE
                  ', '                           DELIMITED BY SIZE
                  SW-POP-STATE (1:RPT-STATE-LEN) DELIMITED BY SIZE
               INTO POP-RPT-LINE.
           WRITE POP-RPT-LINE.
           PERFORM 0566-BUILD-HWY-LIST.
           MOVE SPACES TO POP-RPT-LINE.
           STRING 'Interstates: ' DELIMITED BY SIZE
                  RPT-HWY-LIST (1:RPT-HWY-LIST-LEN) DELIMITED BY SIZE
               INTO POP-RPT-LINE.
           WRITE POP-RPT-LINE.
           MOVE SPACES TO POP-RPT-LINE.
           WRITE POP-RPT-LINE.

      *    BUILDS THE COMMA-SEPARATED "I-nnnn, I-nnnn, ..." TEXT FOR
      *    ONE CITY'S INTERSTATE LIST, LEAVING THE TRUE LENGTH IN
      *    RPT-HWY-LIST-LEN SO 0564 ABOVE DOES NOT PRINT TRAILING
      *    BLANKS PAST THE LAST HIGHWAY ID.
       0566-BUILD-HWY-LIST.
           MOVE SPACES TO RPT-HWY-LIST.
           MOVE 1 TO RPT-HWY-PTR.
           PERFORM 0568-ADD-ONE-HWY-TO-LIST
               VARYING HWY-SUB FROM 1 BY 1
               UNTIL HWY-SUB > SW-POP-HWY-COUNT.
           COMPUTE RPT-HWY-LIST-LEN = RPT-HWY-PTR - 1.

      *    APPENDS ONE "I-nnnn" TOKEN (WITH A LEADING ", " IF IT IS
      *    NOT THE FIRST) TO THE GROWING LIST TEXT.  THE LEAD/
      *    DIGLEN PAIR STRIPS THE LEADING SPACES LEFT BY THE
      *    ZERO-SUPPRESSED EDIT PICTURE SO "I-80" PRINTS, NOT
      *    "I-  80".
       0568-ADD-ONE-HWY-TO-LIST.
           IF HWY-SUB > 1
               STRING ', ' DELIMITED BY SIZE
                   INTO RPT-HWY-LIST
                   WITH POINTER RPT-HWY-PTR
           END-IF.
           MOVE SW-POP-HWY-IDS (HWY-SUB) TO RPT-HWY-EDIT.
           MOVE ZERO TO RPT-HWY-LEAD.
           INSPECT RPT-HWY-EDIT TALLYING RPT-HWY-LEAD FOR LEADING SPACE.
           COMPUTE RPT-HWY-DIGLEN = 4 - RPT-HWY-LEAD.
           STRING 'I-' DELIMITED BY SIZE
                  RPT-HWY-EDIT (RPT-HWY-LEAD + 1 : RPT-HWY-DIGLEN)
                      DELIMITED BY SIZE
               INTO RPT-HWY-LIST
               WITH POINTER RPT-HWY-PTR.

      * -----------------------------------------------------------
      * 0700-WRITE-INTERSTATE-RPT - INTERSTATE REPORT.
      *
      * THE HWC TABLE IS ALREADY IN ASCENDING HIGHWAY-ID ORDER
      * (0300-BUILD-HIGHWAY-COUNTS ABOVE KEEPS IT THAT WAY AS IT IS
      * BUILT), SO THIS IS A STRAIGHT WALK OF THE TABLE WITH NO
      * SORT STEP OF ITS OWN.
      * -----------------------------------------------------------
       0700-WRITE-INTERSTATE-RPT.
           PERFORM 0710-WRITE-ONE-INTERSTATE
               VARYING HWC-IX FROM 1 BY 1
               UNTIL HWC-IX > HWC-TABLE-COUNT.
       0700-WRITE-INTERSTATE-RPT-EXIT.
           EXIT.

      *    WRITES ONE "I-nnnn  nnnnnn" LINE - HIGHWAY NUMBER THEN
      *    CITY COUNT, BOTH ZERO-SUPPRESSED AND TRIMMED OF THE
      *    LEADING SPACES THE EDIT PICTURES LEFT BEHIND.
       0710-WRITE-ONE-INTERSTATE.
           MOVE SPACES TO INT-RPT-LINE.
           MOVE HWC-HIGHWAY-ID (HWC-IX) TO RPT-HWY-EDIT.
           MOVE ZERO TO RPT-HWY-LEAD.
           INSPECT RPT-HWY-EDIT TALLYING RPT-HWY-LEAD FOR LEADING SPACE.
           COMPUTE RPT-HWY-DIGLEN = 4 - RPT-HWY-LEAD.
           MOVE HWC-CITY-COUNT (HWC-IX) TO RPT-CNT-EDIT.
           MOVE ZERO TO RPT-CNT-LEAD.
           INSPECT RPT-CNT-EDIT TALLYING RPT-CNT-LEAD FOR LEADING SPACE.
           COMPUTE RPT-CNT-DIGLEN = 6 - RPT-CNT-LEAD.
           STRING 'I-' DELIMITED BY SIZE
                  RPT-HWY-EDIT (RPT-HWY-LEAD + 1 : RPT-HWY-DIGLEN)
                      DELIMITED BY SIZE
                  ' ' DELIMITED BY SIZE
                  RPT-CNT-EDIT (RPT-CNT-LEAD + 1 : RPT-CNT-DIGLEN)
                      DELIMITED BY SIZE
               INTO INT-RPT-LINE.
           WRITE INT-RPT-LINE.
