       IDENTIFICATION DIVISION.
       PROGRAM-ID.  CITYDEG.
       AUTHOR.  T K MARLOW.
       INSTALLATION.  HIGHWAY PLANNING DIVISION - DATA CENTER.
       DATE-WRITTEN.  11/19/91.
       DATE-COMPILED.
       SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
      ******************************************************************
      *                        C H A N G E   L O G
      *-----------------------------------------------------------------
      * DATE      PGMR  REQUEST    DESCRIPTION
      * --------  ----  ---------  ------------------------------------
      * 11/19/91  TKM   HWY-0077   ORIGINAL CODING.  DEGREE-OF-
      *                            SEPARATION RUN FROM A ROOT CITY,
      *                            BUILT ON TOP OF CITYPARS' CITY
      *                            TABLE AND THE NEW CTY-LEVEL FIELD.
      * 11/26/91  TKM   HWY-0078   CITY-TO-CITY PAIRS NOW BUILT AND
      *                            SORTED WITH THE SORT VERB INSTEAD OF
      *                            THE ORIGINAL NESTED-SEARCH PASS -
      *                            TOO SLOW ON THE FULL STATE FILE.
      * 02/08/99  JRP   Y2K-0009   Y2K REVIEW - NO DATE FIELDS PRESENT
      *                            IN THIS PROGRAM.  NO CHANGE MADE.
      * 06/02/00  JRP   HWY-0133   ROOT CITY NAME NOW READ FROM THE
      *                            OPTIONAL ROOTPARM FILE RATHER THAN
      *                            BEING HARD-CODED; DEFAULTS TO
      *                            CHICAGO WHEN THE PARM FILE IS
      *                            ABSENT OR BLANK.
      * 05/11/04  DLW   HWY-0168   RAISED MAX CITY-PAIR TABLE SIZE TO
      *                            MATCH THE LARGER CITYTBL LIMIT.
      * 03/11/19  CLT   HWY-0207   MOVED THE SCRATCH COUNTERS AND
      *                            POINTERS BELOW OFF THE 01 LEVEL AND
      *                            ONTO 77, PER THE DATA CENTER'S
      *                            STANDARDS REVIEW.  NO LOGIC CHANGE.
      * 06/02/20  CLT   HWY-0211   CORRECTED REMARKS NEAR 0600 AND IN
      *                            THE OVERVIEW AND RPT-LEVEL-EDIT
      *                            COMMENTS THAT SAID A CITY STILL AT
      *                            LEVEL -1 IS NOT RELEASED TO THE
      *                            REPORT SORT AT ALL.  0612 HAS NEVER
      *                            TESTED CTY-LEVEL - EVERY CITY IS
      *                            RELEASED, AND AN UNREACHED CITY
      *                            ONLY LOOKS LEFT OFF BECAUSE
      *                            DESCENDING KEY DS-LEVEL SORTS IT
      *                            LAST.  NO LOGIC CHANGE.
      ******************************************************************
      *
      * OVERVIEW.
      *
      * THIS RUN ANSWERS ONE QUESTION FOR THE PLANNING OFFICE: STARTING
      * FROM A GIVEN ROOT CITY, HOW MANY INTERSTATE HOPS DOES IT TAKE
      * TO REACH EVERY OTHER CITY IN THE FEED, WHERE A "HOP" MEANS TWO
      * CITIES SHARE AT LEAST ONE COMMON INTERSTATE.  THE ROOT CITY
      * ITSELF IS LEVEL ZERO, EVERY CITY ONE HOP AWAY IS LEVEL ONE, AND
      * SO ON OUTWARD.  A CITY THE WALK NEVER REACHES (NO CHAIN OF
      * SHARED INTERSTATES CONNECTS IT TO THE ROOT) IS LEFT AT ITS
      * CTY-LEVEL DEFAULT OF -1 - IT IS STILL RELEASED TO THE REPORT
      * SORT LIKE ANY OTHER CITY, BUT DESCENDING KEY DS-LEVEL (SEE
      * 0600-SORT-AND-WRITE-DEGREES BELOW) SORTS -1 LOWEST, SO IT
      * COMES OUT LAST ON THE REPORT RATHER THAN BEING LEFT OFF IT.
      *
      * THE WALK ITSELF IS A CLASSIC BREADTH-FIRST SEARCH, BUT INSTEAD
      * OF A SEPARATE GRAPH STRUCTURE WE LEAN ON TWO THINGS ALREADY ON
      * HAND: THE CTY-LEVEL FIELD CITYPARS LEAVES ON EVERY CITY TABLE
      * ENTRY (DOUBLING AS OUR VISITED-CITY FLAG - SEE 0462-VISIT-ONE-
      * NEIGHBOR), AND A CITY/HIGHWAY PAIR TABLE WE BUILD OURSELVES
      * (0350-SORT-PAIRS) SO THAT, GIVEN ANY INTERSTATE NUMBER, WE CAN
      * FIND EVERY CITY ON IT IN ONE CONTIGUOUS BLOCK VIA SEARCH ALL
      * RATHER THAN RE-SCANNING THE WHOLE CITY TABLE FOR EVERY HIGHWAY
      * OF EVERY CITY WE VISIT (HWY-0078 - THE ORIGINAL 1991 CODING DID
      * EXACTLY THAT NESTED SCAN AND WAS TOO SLOW ON A FULL STATE FILE).
      *
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      *    THE ROOT CITY NAME COMES FROM THIS OPTIONAL ONE-LINE PARM
      *    FILE (HWY-0133) - IF IT IS MISSING, EMPTY, OR BLANK, THE
      *    RUN FALLS BACK TO CHICAGO (SEE ROOT-CITY-NAME BELOW).
           SELECT OPTIONAL ROOT-PARM-FILE ASSIGN TO "ROOTPARM"
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS RP-FILE-STATUS.

           SELECT DEGREES-RPT-FILE ASSIGN TO "DEGRPT"
               ORGANIZATION IS LINE SEQUENTIAL.

      *    TWO SCRATCH FILES FOR THE TWO INTERNAL SORTS IN THIS
      *    PROGRAM - THE CITY/HIGHWAY PAIR SORT AND THE FINAL
      *    DEGREES-REPORT SORT.  NEITHER IS OPENED OR CLOSED
      *    DIRECTLY; THE SORT VERB OWNS BOTH.
           SELECT PAIR-WORK           ASSIGN TO SORTWK2.
           SELECT DEG-SORT-WORK       ASSIGN TO SORTWK3.

       DATA DIVISION.
       FILE SECTION.
       FD  ROOT-PARM-FILE.
      *    ONE LINE, THE ROOT CITY NAME LEFT-JUSTIFIED IN 38 BYTES -
      *    MATCHES THE PLANNING OFFICE'S PARM-CARD CONVENTION FOR A
      *    SINGLE FREE-FORM VALUE.
       01  RP-ROOT-LINE.
           05  RP-ROOT-NAME             PIC X(38).
           05  FILLER                   PIC X(02).

       FD  DEGREES-RPT-FILE.
      *    THE DEGREES REPORT IS A NARROW LISTING (LEVEL, NAME,
      *    STATE) RATHER THAN A FULL 132-COLUMN REPORT - 80 COLUMNS
      *    IS PLENTY AND MATCHES THE OLD 3270 SCREEN WIDTH THIS
      *    REPORT WAS ORIGINALLY REVIEWED ON.
       01  DEG-RPT-LINE.
           05  DEG-RPT-TEXT             PIC X(79).
           05  FILLER                   PIC X(01).

      *    COLUMN-AT-A-TIME VIEW, KEPT FOR SYMMETRY WITH THE OTHER
      *    REPORT-LINE REDEFINES IN THIS SYSTEM - NOT REFERENCED
      *    ANYWHERE BELOW TODAY.
       01  DEG-RPT-LINE-R REDEFINES DEG-RPT-LINE.
           05  DEG-RPT-CHAR OCCURS 80 TIMES
                   PIC X(01).

      *    ONE (HIGHWAY, CITY-SUBSCRIPT) PAIR PER HIGHWAY A CITY IS
      *    ON.  A CITY WITH THREE INTERSTATES RELEASES THREE PAIR
      *    RECORDS, ONE PER HIGHWAY - THE SORT BELOW THEN GROUPS ALL
      *    THE PAIRS FOR A GIVEN HIGHWAY TOGETHER.
       SD  PAIR-WORK.
       01  PW-PAIR-RECORD.
           05  PW-HWY-ID                PIC 9(04).
           05  PW-CITY-IX               PIC 9(04) COMP.
           05  FILLER                   PIC X(12).

      *    WHOLE-RECORD TEXT VIEW, NOT USED TODAY - KEPT FOR A
      *    POSSIBLE FUTURE DEBUG DUMP OF A PAIR RECORD.
       01  PW-PAIR-RECORD-R REDEFINES PW-PAIR-RECORD.
           05  PW-PAIR-RECORD-TEXT      PIC X(18).

      *    ONE CITY'S LEVEL/NAME/STATE, RELEASED FOR THE FINAL
      *    REPORT SORT - DESCENDING LEVEL SO THE MOST-DISTANT CITIES
      *    LEAD THE REPORT, THEN ASCENDING NAME/STATE WITHIN A LEVEL.
       SD  DEG-SORT-WORK.
       01  DS-RECORD.
           05  DS-LEVEL                 PIC S9(04) COMP.
           05  DS-NAME                  PIC X(40).
           05  DS-STATE                 PIC X(20).
           05  FILLER                   PIC X(08).

      *    WHOLE-RECORD TEXT VIEW, SAME RATIONALE AS PW-PAIR-
      *    RECORD-R ABOVE.
       01  DS-RECORD-R REDEFINES DS-RECORD.
           05  DS-RECORD-TEXT           PIC X(70).

       WORKING-STORAGE SECTION.
      *    CALL INTERFACE AND SHARED CITY TABLE - SEE CITYLINK AND
      *    CITYTBL COPYBOOKS.  THE CALL BELOW POPULATES CTY-LEVEL
      *    ON EVERY ENTRY TO -1 (NOT YET REACHED) BEFORE THIS
      *    PROGRAM'S OWN BFS LOGIC OVERWRITES IT ENTRY BY ENTRY.
           COPY "CITYLINK.cpy".
           COPY "CITYTBL.cpy".

      *    ROOT-PARM-FILE OPEN STATUS - THE FILE IS OPTIONAL, SO
      *    ANYTHING OTHER THAN '00' JUST MEANS "NO PARM FILE,
      *    KEEP THE DEFAULT ROOT CITY."
       01  RP-FILE-STATUS                PIC X(02).
           88  RP-FILE-OK                VALUE '00'.

      *    THE ROOT CITY FOR THIS RUN.  DEFAULTS TO CHICAGO; SEE
      *    0150-READ-ROOT-PARM FOR HOW THE PARM FILE OVERRIDES IT
      *    (HWY-0133).
       01  ROOT-CITY-NAME                PIC X(40) VALUE 'Chicago'.
       77  ROOT-IX                       PIC 9(04) COMP VALUE ZERO.
       77  ROOT-FOUND-SW                 PIC X(01) VALUE 'N'.
           88  ROOT-FOUND                VALUE 'Y'.

      *    GENERAL-PURPOSE CITY-TABLE AND HIGHWAY-LIST SUBSCRIPTS
      *    USED ACROSS SEVERAL PARAGRAPHS BELOW (PAIR RELEASE, ROOT
      *    LOOKUP, DEGREE-REPORT RELEASE).
       77  CTY-IX3                       PIC 9(04) COMP VALUE ZERO.
       77  HWY-SUB2                      PIC 9(02) COMP VALUE ZERO.
       77  HWY-TARGET-ID                 PIC 9(04) VALUE ZERO.
       77  NB-CITY-IX                    PIC 9(04) COMP VALUE ZERO.

      * -----------------------------------------------------------
      * CITY/HIGHWAY PAIR TABLE
      *
      * LOADED FROM THE INTERNAL SORT IN 0350-SORT-PAIRS, ASCENDING
      * BY HIGHWAY ID, SO THAT EVERY CITY ON A GIVEN HIGHWAY SITS IN
      * ONE CONTIGUOUS BLOCK OF THE TABLE.  0450-FIND-HWY-BLOCK
      * LOCATES ANY ONE ENTRY OF A HIGHWAY'S BLOCK WITH SEARCH ALL,
      * THEN BACKS UP TO THE FRONT OF THE BLOCK SO 0460-VISIT-
      * BLOCK-NEIGHBORS CAN WALK EVERY CITY ON THAT HIGHWAY IN ONE
      * FORWARD PASS.  THIS REPLACED THE ORIGINAL 1991 NESTED SCAN
      * OF THE WHOLE CITY TABLE (HWY-0078), WHICH COULD NOT KEEP UP
      * ON A FULL STATE-SIZE FEED.
      * -----------------------------------------------------------
       01  CH-PAIR-TABLE.
           05  CH-PAIR-COUNT             PIC 9(05) COMP VALUE ZERO.
           05  CH-PAIR-ENTRY OCCURS 0 TO 20000 TIMES
                   DEPENDING ON CH-PAIR-COUNT
                   ASCENDING KEY IS CH-PAIR-HWY-ID
                   INDEXED BY CH-PAIR-IX.
               10  CH-PAIR-HWY-ID        PIC 9(04).
               10  CH-PAIR-CITY-IX       PIC 9(04) COMP.
               10  FILLER                PIC X(02).

      *    SET BY 0450-FIND-HWY-BLOCK TO SAY WHETHER THE TARGET
      *    HIGHWAY WAS FOUND AT ALL IN THE PAIR TABLE.
       77  CH-BLOCK-FOUND-SW             PIC X(01) VALUE 'N'.
           88  CH-BLOCK-FOUND            VALUE 'Y'.
      *    FORWARD SCAN SUBSCRIPT USED TO WALK ONE HIGHWAY'S BLOCK
      *    ONCE ITS START HAS BEEN LOCATED.
       77  CH-SCAN-IX2                   PIC 9(05) COMP VALUE ZERO.

      *    SHARED "AT END" SWITCH FOR BOTH OUTPUT PROCEDURES IN THIS
      *    PROGRAM (0380-LOAD-PAIR-TABLE AND 0650-WRITE-DEGREES-
      *    RPT) - ONLY ONE SORT RUNS AT A TIME, SO ONE SWITCH
      *    SERVES BOTH WITHOUT COLLIDING.
       77  SW-AT-END-SW2                 PIC X(01) VALUE 'N'.
           88  SW-AT-END2                VALUE 'Y'.

      * -----------------------------------------------------------
      * BFS FRONTIER WORK AREA
      *
      * CLASSIC TWO-ARRAY BREADTH-FIRST-SEARCH FRONTIER SWAP:
      * FRONTIER-LIST HOLDS THE CITY-TABLE SUBSCRIPTS OF EVERY CITY
      * AT THE CURRENT LEVEL; 0410-EXPAND-LEVEL VISITS EACH ONE'S
      * HIGHWAYS, COLLECTING NEWLY-DISCOVERED CITIES INTO NEXT-LIST,
      * THEN COPIES NEXT-LIST BACK OVER FRONTIER-LIST TO START THE
      * NEXT LEVEL.  NEITHER ARRAY CAN GO TO 77 - BOTH ARE OCCURS
      * TABLES, AND 77-LEVEL ITEMS MUST BE ELEMENTARY.
      * -----------------------------------------------------------
       77  CUR-LEVEL                     PIC S9(04) COMP VALUE ZERO.
       77  FRONTIER-COUNT                PIC 9(04) COMP VALUE ZERO.
       01  FRONTIER-LIST OCCURS 2000 TIMES
                   PIC 9(04) COMP.
       77  NEXT-COUNT                    PIC 9(04) COMP VALUE ZERO.
       01  NEXT-LIST OCCURS 2000 TIMES
                   PIC 9(04) COMP.
       77  FR-IX                         PIC 9(04) COMP VALUE ZERO.
       77  NX-IX                         PIC 9(04) COMP VALUE ZERO.

      * -----------------------------------------------------------
      * REPORT LINE BUILD WORK AREA
      *
      * SAME TRAILING/LEADING-SPACE-COUNT-AND-REFERENCE-MODIFY
      * TECHNIQUE USED THROUGHOUT THIS SYSTEM'S REPORT WRITERS -
      * RPT-LEVEL-EDIT IS SIGNED SINCE AN UNREACHED CITY STILL AT
      * CTY-LEVEL -1 IS RELEASED TO THE SORT THE SAME AS ANY OTHER
      * CITY (SEE 0610-RELEASE-CITY-LEVELS) AND CAN SHOW UP ON THE
      * REPORT WITH THAT NEGATIVE LEVEL - IT JUST SORTS LAST.
      * RPT-LEVEL-EDIT IS MOVED DIRECTLY FROM DS-LEVEL, WHICH IS
      * ITSELF SIGNED TO MATCH CTY-LEVEL.
      * -----------------------------------------------------------
       77  RPT-LEVEL-EDIT                PIC -(3)9.
       77  RPT-LEVEL-LEAD                PIC 9(01) COMP VALUE ZERO.
       77  RPT-LEVEL-DIGLEN              PIC 9(01) COMP VALUE ZERO.
       77  RPT-NAME-TRAIL                PIC 9(02) COMP VALUE ZERO.
       77  RPT-NAME-LEN                  PIC 9(02) COMP VALUE ZERO.
       77  RPT-STATE-TRAIL               PIC 9(02) COMP VALUE ZERO.
       77  RPT-STATE-LEN                 PIC 9(02) COMP VALUE ZERO.

       PROCEDURE DIVISION.
      * -----------------------------------------------------------
      * 0100-MAIN-CONTROL - OVERALL JOB STEP FLOW.
      *
      * LOADS THE CITY TABLE, ESTABLISHES THE ROOT CITY, BUILDS THE
      * CITY/HIGHWAY PAIR TABLE THE BFS WILL NEED, RUNS THE WALK,
      * AND WRITES THE DEGREES REPORT.  A ROOT CITY NOT PRESENT IN
      * THE FEED IS NOT AN ABEND - IT IS LOGGED AND THE STEP ENDS
      * WITH NO REPORT WRITTEN AT ALL, SINCE THERE IS NOTHING
      * MEANINGFUL TO REPORT WITHOUT A STARTING POINT.
      * -----------------------------------------------------------
       0100-MAIN-CONTROL.
           MOVE 'P' TO CP-FUNCTION-CODE.
           CALL 'CITYPARS' USING CP-FUNCTION-CODE
                                  CP-RETURN-CODE
                                  CP-SKIPPED-LINE-COUNT
                                  CITY-WORK-TABLE.
           PERFORM 0150-READ-ROOT-PARM.
           PERFORM 0200-FIND-ROOT-CITY.
           IF NOT ROOT-FOUND
               DISPLAY 'CITYDEG - ROOT CITY NOT FOUND IN CITY SET: '
                   ROOT-CITY-NAME
               DISPLAY 'CITYDEG - NO DEGREES REPORT WILL BE WRITTEN'
               GO TO 0190-MAIN-EXIT
           END-IF.
           PERFORM 0350-SORT-PAIRS.
           PERFORM 0400-RUN-BFS.
           OPEN OUTPUT DEGREES-RPT-FILE.
           PERFORM 0600-SORT-AND-WRITE-DEGREES.
           CLOSE DEGREES-RPT-FILE.
           DISPLAY 'CITYDEG - ROOT CITY: ' ROOT-CITY-NAME
               ' HIGHEST LEVEL REACHED: ' CUR-LEVEL.
       0190-MAIN-EXIT.
           STOP RUN.

      *    READS THE ROOT CITY NAME OFF THE OPTIONAL PARM FILE
      *    (HWY-0133).  A MISSING FILE, AN EMPTY FILE, OR A BLANK
      *    FIRST LINE ALL LEAVE ROOT-CITY-NAME AT ITS CHICAGO
      *    DEFAULT - ONLY A NON-BLANK LINE OVERRIDES IT.
       0150-READ-ROOT-PARM.
           OPEN INPUT ROOT-PARM-FILE.
           IF RP-FILE-OK
               MOVE SPACES TO RP-ROOT-LINE
               READ ROOT-PARM-FILE
                   AT END
                       CONTINUE
               END-READ
               IF RP-ROOT-LINE NOT = SPACES
                   MOVE RP-ROOT-LINE TO ROOT-CITY-NAME
               END-IF
               CLOSE ROOT-PARM-FILE
           END-IF.

      *    LINEAR SCAN OF THE CITY TABLE FOR THE ROOT CITY BY NAME
      *    ONLY - A STATE CODE IS NOT PART OF THE PARM, SO THE
      *    FIRST CITY TABLE ENTRY MATCHING THE NAME WINS.
       0200-FIND-ROOT-CITY.
           PERFORM 0210-SCAN-FOR-ROOT
               VARYING CTY-IX3 FROM 1 BY 1
               UNTIL CTY-IX3 > CTY-TABLE-COUNT
                  OR ROOT-FOUND.

      *    ONE CITY-TABLE COMPARISON AGAINST THE ROOT CITY NAME.
       0210-SCAN-FOR-ROOT.
           IF CTY-NAME (CTY-IX3) = ROOT-CITY-NAME
               MOVE 'Y' TO ROOT-FOUND-SW
               MOVE CTY-IX3 TO ROOT-IX
           END-IF.

      * -----------------------------------------------------------
      * 0350-SORT-PAIRS - BUILD THE CITY/HIGHWAY PAIR TABLE.
      *
      * RELEASES ONE PAIR RECORD PER (CITY, HIGHWAY) COMBINATION IN
      * THE CITY TABLE, LETS THE SORT VERB GROUP THEM BY ASCENDING
      * HIGHWAY ID, THEN LOADS THE SORTED RESULT INTO CH-PAIR-TABLE
      * FOR THE BFS TO SEARCH (HWY-0078).
      * -----------------------------------------------------------
       0350-SORT-PAIRS.
           SORT PAIR-WORK
               ASCENDING KEY PW-HWY-ID
               INPUT PROCEDURE IS 0360-RELEASE-PAIRS
               OUTPUT PROCEDURE IS 0380-LOAD-PAIR-TABLE.

      *    RELEASES EVERY CITY'S PAIRS IN TURN.
       0360-RELEASE-PAIRS.
           PERFORM 0362-RELEASE-CITY-PAIRS
               VARYING CTY-IX3 FROM 1 BY 1
               UNTIL CTY-IX3 > CTY-TABLE-COUNT.

      *    RELEASES ONE CITY'S PAIRS, ONE PER HIGHWAY ON THAT CITY.
       0362-RELEASE-CITY-PAIRS.
           PERFORM 0364-RELEASE-ONE-PAIR
               VARYING HWY-SUB2 FROM 1 BY 1
               UNTIL HWY-SUB2 > CTY-HIGHWAY-COUNT (CTY-IX3).

      *    RELEASES ONE (HIGHWAY, CITY-SUBSCRIPT) PAIR RECORD.
       0364-RELEASE-ONE-PAIR.
           MOVE CTY-HIGHWAY-IDS (CTY-IX3 HWY-SUB2) TO PW-HWY-ID.
           MOVE CTY-IX3 TO PW-CITY-IX.
           RELEASE PW-PAIR-RECORD.

      *    OUTPUT PROCEDURE - PULLS EVERY SORTED PAIR RECORD STRAIGHT
      *    INTO CH-PAIR-TABLE, ALREADY IN THE RIGHT (ASCENDING
      *    HIGHWAY-ID) ORDER FOR THE SEARCH ALL IN 0450 BELOW.
       0380-LOAD-PAIR-TABLE.
           MOVE 'N' TO SW-AT-END-SW2.
           RETURN PAIR-WORK
               AT END
                   MOVE 'Y' TO SW-AT-END-SW2.
           PERFORM 0382-STORE-ONE-PAIR
               UNTIL SW-AT-END2.

      *    APPENDS ONE SORTED PAIR RECORD TO CH-PAIR-TABLE AND PULLS
      *    THE NEXT ONE.
       0382-STORE-ONE-PAIR.
           ADD 1 TO CH-PAIR-COUNT.
           MOVE PW-HWY-ID  TO CH-PAIR-HWY-ID  (CH-PAIR-COUNT).
           MOVE PW-CITY-IX TO CH-PAIR-CITY-IX (CH-PAIR-COUNT).
           RETURN PAIR-WORK
               AT END
                   MOVE 'Y' TO SW-AT-END-SW2.

      * -----------------------------------------------------------
      * 0400-RUN-BFS - BREADTH-FIRST LEVEL ASSIGNMENT.
      *
      * THE ROOT CITY IS LEVEL ZERO AND STARTS AS THE LONE ENTRY IN
      * THE FRONTIER.  EACH PASS OF 0410-EXPAND-LEVEL VISITS EVERY
      * CITY CURRENTLY IN THE FRONTIER, DISCOVERS ANY NOT-YET-LEVELED
      * NEIGHBOR (CTY-LEVEL STILL -1) REACHABLE BY A SHARED HIGHWAY,
      * AND MOVES THOSE NEWLY-DISCOVERED CITIES INTO THE NEXT LEVEL'S
      * FRONTIER.  THE WALK ENDS WHEN A LEVEL PRODUCES NO NEW CITIES
      * AT ALL - EVERYTHING REACHABLE FROM THE ROOT HAS BEEN LEVELED.
      * -----------------------------------------------------------
       0400-RUN-BFS.
           MOVE ZERO TO CTY-LEVEL (ROOT-IX).
           MOVE 1 TO FRONTIER-COUNT.
           MOVE ROOT-IX TO FRONTIER-LIST (1).
           MOVE ZERO TO CUR-LEVEL.
           PERFORM 0410-EXPAND-LEVEL
               UNTIL FRONTIER-COUNT = 0.

      *    EXPANDS THE CURRENT FRONTIER INTO THE NEXT ONE; IF
      *    ANYTHING NEW WAS FOUND, ADVANCES CUR-LEVEL AND SWAPS
      *    NEXT-LIST IN AS THE NEW FRONTIER-LIST.
       0410-EXPAND-LEVEL.
           MOVE ZERO TO NEXT-COUNT.
           PERFORM 0420-EXPAND-ONE-FRONTIER-CITY
               VARYING FR-IX FROM 1 BY 1
               UNTIL FR-IX > FRONTIER-COUNT.
           MOVE NEXT-COUNT TO FRONTIER-COUNT.
           IF FRONTIER-COUNT > 0
               ADD 1 TO CUR-LEVEL
               PERFORM 0430-COPY-ONE-NEXT-CITY
                   VARYING NX-IX FROM 1 BY 1
                   UNTIL NX-IX > FRONTIER-COUNT
           END-IF.

      *    VISITS EVERY HIGHWAY BELONGING TO ONE FRONTIER CITY.
       0420-EXPAND-ONE-FRONTIER-CITY.
           PERFORM 0440-EXPAND-ONE-HIGHWAY
               VARYING HWY-SUB2 FROM 1 BY 1
               UNTIL HWY-SUB2 >
                   CTY-HIGHWAY-COUNT (FRONTIER-LIST (FR-IX)).

      *    LOOKS UP ONE HIGHWAY'S CITY BLOCK AND, IF FOUND, VISITS
      *    EVERY CITY IN IT AS A CANDIDATE NEIGHBOR.
       0440-EXPAND-ONE-HIGHWAY.
           MOVE CTY-HIGHWAY-IDS (FRONTIER-LIST (FR-IX) HWY-SUB2)
               TO HWY-TARGET-ID.
           PERFORM 0450-FIND-HWY-BLOCK.
           IF CH-BLOCK-FOUND
               PERFORM 0460-VISIT-BLOCK-NEIGHBORS
           END-IF.

      *    SEARCH ALL LOCATES ANY ONE ENTRY WHOSE HIGHWAY ID MATCHES
      *    THE TARGET; SINCE THE TABLE IS SORTED ASCENDING BY
      *    HIGHWAY ID, ALL OF THAT HIGHWAY'S ENTRIES SIT TOGETHER, SO
      *    WE THEN BACK UP ONE POSITION AT A TIME UNTIL WE ARE AT THE
      *    FRONT OF THE BLOCK - SEARCH ALL ITSELF GIVES NO GUARANTEE
      *    WHICH MATCHING ENTRY IT LANDS ON.
       0450-FIND-HWY-BLOCK.
           MOVE 'N' TO CH-BLOCK-FOUND-SW.
           IF CH-PAIR-COUNT > 0
               SET CH-PAIR-IX TO 1
               SEARCH ALL CH-PAIR-ENTRY
                   AT END
                       MOVE 'N' TO CH-BLOCK-FOUND-SW
                   WHEN CH-PAIR-HWY-ID (CH-PAIR-IX) = HWY-TARGET-ID
                       MOVE 'Y' TO CH-BLOCK-FOUND-SW
           END-IF.
           IF CH-BLOCK-FOUND
               PERFORM 0452-BACKUP-TO-BLOCK-START
                   UNTIL CH-PAIR-IX <= 1
                      OR CH-PAIR-HWY-ID (CH-PAIR-IX - 1)
                             NOT = HWY-TARGET-ID
           END-IF.

      *    STEPS CH-PAIR-IX BACK ONE POSITION TOWARD THE FRONT OF
      *    THE CURRENT HIGHWAY'S BLOCK.
       0452-BACKUP-TO-BLOCK-START.
           SET CH-PAIR-IX DOWN BY 1.

      *    WALKS FORWARD OVER THE WHOLE BLOCK OF CITIES SHARING THE
      *    TARGET HIGHWAY, STOPPING AS SOON AS THE HIGHWAY ID
      *    CHANGES OR THE TABLE ENDS.
       0460-VISIT-BLOCK-NEIGHBORS.
           PERFORM 0462-VISIT-ONE-NEIGHBOR
               VARYING CH-SCAN-IX2 FROM CH-PAIR-IX BY 1
               UNTIL CH-SCAN-IX2 > CH-PAIR-COUNT
                  OR CH-PAIR-HWY-ID (CH-SCAN-IX2) NOT = HWY-TARGET-ID.

      *    A NEIGHBOR CITY NOT YET LEVELED (STILL -1) IS NEWLY
      *    DISCOVERED THIS PASS - IT GOES INTO THE NEXT FRONTIER AND
      *    IS LEVELED ONE DEEPER THAN THE CURRENT LEVEL.  A CITY
      *    ALREADY LEVELED (INCLUDING THE CITY THAT LED US HERE) IS
      *    LEFT ALONE - CTY-LEVEL DOUBLES AS THE VISITED-CITY FLAG,
      *    SO NO SEPARATE VISITED TABLE IS NEEDED.
       0462-VISIT-ONE-NEIGHBOR.
           MOVE CH-PAIR-CITY-IX (CH-SCAN-IX2) TO NB-CITY-IX.
           IF CTY-LEVEL (NB-CITY-IX) = -1
               ADD 1 TO NEXT-COUNT
               MOVE NB-CITY-IX TO NEXT-LIST (NEXT-COUNT)
               COMPUTE CTY-LEVEL (NB-CITY-IX) = CUR-LEVEL + 1
           END-IF.

      *    COPIES ONE ENTRY OF NEXT-LIST BACK OVER FRONTIER-LIST TO
      *    SET UP THE NEXT LEVEL'S EXPANSION.
       0430-COPY-ONE-NEXT-CITY.
           MOVE NEXT-LIST (NX-IX) TO FRONTIER-LIST (NX-IX).

      * -----------------------------------------------------------
      * 0600-SORT-AND-WRITE-DEGREES - DEGREES REPORT, INTERNAL SORT.
      *
      * RELEASES EVERY CITY'S LEVEL/NAME/STATE, SORTS DESCENDING BY
      * LEVEL (SO THE MOST-DISTANT CITIES LEAD THE REPORT) THEN
      * ASCENDING NAME AND STATE WITHIN A LEVEL, AND WRITES ONE LINE
      * PER CITY.  0612 BELOW RELEASES EVERY CTY-ENTRY UNCONDITIONALLY,
      * WITH NO TEST OF CTY-LEVEL - A CITY STILL AT ITS DEFAULT OF -1
      * (NEVER REACHED BY THE WALK) GOES INTO THE SORT JUST LIKE ANY
      * OTHER CITY.  IT STILL ENDS UP LAST ON THE REPORT, BUT THAT IS
      * THE DESCENDING KEY DS-LEVEL ABOVE AT WORK, NOT A FILTER HERE.
      * -----------------------------------------------------------
       0600-SORT-AND-WRITE-DEGREES.
           SORT DEG-SORT-WORK
               DESCENDING KEY DS-LEVEL
               ASCENDING  KEY DS-NAME
               ASCENDING  KEY DS-STATE
               INPUT PROCEDURE IS 0610-RELEASE-CITY-LEVELS
               OUTPUT PROCEDURE IS 0650-WRITE-DEGREES-RPT.

      *    RELEASES EVERY CITY IN THE TABLE, REACHED OR NOT.
       0610-RELEASE-CITY-LEVELS.
           PERFORM 0612-RELEASE-ONE-CITY-LEVEL
               VARYING CTY-IX3 FROM 1 BY 1
               UNTIL CTY-IX3 > CTY-TABLE-COUNT.

      *    RELEASES ONE CITY'S LEVEL/NAME/STATE FOR THE SORT.
       0612-RELEASE-ONE-CITY-LEVEL.
           MOVE CTY-LEVEL (CTY-IX3) TO DS-LEVEL.
           MOVE CTY-NAME  (CTY-IX3) TO DS-NAME.
           MOVE CTY-STATE (CTY-IX3) TO DS-STATE.
           RELEASE DS-RECORD.

      *    OUTPUT PROCEDURE - DRIVES THE RETURN LOOP AGAINST THE
      *    SORTED DEGREE RECORDS UNTIL THE SORT SIGNALS END OF FILE.
       0650-WRITE-DEGREES-RPT.
           MOVE 'N' TO SW-AT-END-SW2.
           RETURN DEG-SORT-WORK
               AT END
                   MOVE 'Y' TO SW-AT-END-SW2.
           PERFORM 0652-WRITE-ONE-DEGREE-LINE
               UNTIL SW-AT-END2.

      *    BUILDS AND WRITES ONE "level name, state" DETAIL LINE.
      *    SAME TRAILING/LEADING-SPACE TECHNIQUE USED THROUGHOUT
      *    THIS SYSTEM'S REPORT WRITERS, SO THE SEPARATORS LAND
      *    RIGHT AFTER EACH FIELD'S TRUE CONTENT RATHER THAN AFTER
      *    ITS FULL DECLARED WIDTH.
       0652-WRITE-ONE-DEGREE-LINE.
           MOVE DS-LEVEL TO RPT-LEVEL-EDIT.
           MOVE ZERO TO RPT-LEVEL-LEAD.
           INSPECT RPT-LEVEL-EDIT
               TALLYING RPT-LEVEL-LEAD FOR LEADING SPACE.
           COMPUTE RPT-LEVEL-DIGLEN = 4 - RPT-LEVEL-LEAD.
           MOVE ZERO TO RPT-NAME-TRAIL.
           INSPECT DS-NAME TALLYING RPT-NAME-TRAIL FOR TRAILING SPACE.
           COMPUTE RPT-NAME-LEN = 40 - RPT-NAME-TRAIL.
           MOVE ZERO TO RPT-STATE-TRAIL.
           INSPECT DS-STATE TALLYING RPT-STATE-TRAIL FOR TRAILING SPACE.
           COMPUTE RPT-STATE-LEN = 20 - RPT-STATE-TRAIL.
           MOVE SPACES TO DEG-RPT-LINE.
           STRING RPT-LEVEL-EDIT (RPT-LEVEL-LEAD + 1 : RPT-LEVEL-DIGLEN)
                      DELIMITED BY SIZE
                  ' '                     DELIMITED BY SIZE
                  DS-NAME (1:RPT-NAME-LEN)   DELIMITED BY SIZE
                  ', '                     DELIMITED BY SIZE
                  DS-STATE (1:RPT-STATE-LEN) DELIMITED BY SIZE
               INTO DEG-RPT-LINE.
           WRITE DEG-RPT-LINE.
           RETURN DEG-SORT-WORK
               AT END
                   MOVE 'Y' TO SW-AT-END-SW2.
