      ******************************************************************
      * CITYTBL.CPY
      * CITY / INTERSTATE SYSTEM - IN-MEMORY CITY WORK TABLE.
      *
      * ONE ENTRY PER DISTINCT CITY, HELD IN ASCENDING ORDER BY NAME
      * THEN STATE SO THE PARSER (CITYPARS) CAN LOCATE AN INSERT POINT
      * OR AN EXISTING MATCH WITH A BINARY-STYLE SCAN INSTEAD OF A
      * SEPARATE SORT PASS.  ALL THREE PROGRAMS IN THIS SYSTEM SHARE
      * ONE COPY OF THIS TABLE FOR THE LIFE OF A RUN - CITYPARS BUILDS
      * IT FROM THE FEED FILE, CITYPOP READS IT FOR THE POPULATION AND
      * INTERSTATE REPORTS, CITYDEG READS AND ANNOTATES IT (CTY-LEVEL)
      * FOR THE DEGREES-OF-SEPARATION REPORT.
      *
      * COPY INTO WORKING-STORAGE IN CITYPOP AND CITYDEG (WHERE IT IS
      * PASSED TO CITYPARS BY REFERENCE ON THE CALL), AND INTO THE
      * LINKAGE SECTION IN CITYPARS ITSELF.
      ******************************************************************
      *    HIST: 04/02/88 RAH  ORIGINAL LAYOUT, 500 CITIES
      *    HIST: 11/19/91 TKM  ADDED CTY-LEVEL FOR THE DEGREES RUN -
      *                        DEFAULTS TO -1 SO A CITY NEVER REACHED
      *                        BY THE BREADTH-FIRST WALK IN CITYDEG
      *                        NEEDS NO SEPARATE VISITED-CITY FLAG.
      *    HIST: 05/11/04 DLW  RAISED MAX TABLE SIZE TO 2000 CITIES -
      *                        THE OLD 500-ENTRY LIMIT WAS TOO SMALL
      *                        FOR A FULL MULTI-STATE FEED.
      ******************************************************************
      *    CTY-TABLE-COUNT IS THE CURRENT NUMBER OF OCCUPIED ENTRIES;
      *    CTY-ENTRY (1) THRU CTY-ENTRY (CTY-TABLE-COUNT) ARE IN USE,
      *    THE REST OF THE OCCURS RANGE IS UNDEFINED.
       01  CITY-WORK-TABLE.
           05  CTY-TABLE-COUNT          PIC 9(04) COMP VALUE ZERO.
      *        ONE ENTRY PER CITY.  NAME/STATE TOGETHER ARE THE
      *        DEDUP KEY; POPULATION AND THE HIGHWAY-ID SET ARE
      *        CARRIED STRAIGHT FROM THE FEED LINE.  CTY-LEVEL IS
      *        WORKING STORAGE FOR CITYDEG ONLY - CITYPOP NEVER
      *        LOOKS AT IT.
           05  CTY-ENTRY OCCURS 0 TO 2000 TIMES
                   DEPENDING ON CTY-TABLE-COUNT
                   ASCENDING KEY IS CTY-NAME CTY-STATE
                   INDEXED BY CTY-IX CTY-IX2.
               10  CTY-NAME             PIC X(40).
               10  CTY-STATE            PIC X(20).
               10  CTY-POPULATION       PIC 9(09).
               10  CTY-HIGHWAY-COUNT    PIC 9(02) COMP.
      *            UP TO 20 DISTINCT INTERSTATES PER CITY - THE
      *            PLANNING OFFICE EXTRACT HAS NEVER SHOWN MORE
      *            THAN A HANDFUL, BUT THE SHOP STANDARD IS TO
      *            LEAVE ROOM.  CITYPARS KEEPS THIS SUB-TABLE
      *            SORTED ASCENDING AS IT INSERTS.
               10  CTY-HIGHWAY-IDS OCCURS 20 TIMES
                       PIC 9(04).
      *            -1 = NOT YET REACHED BY THE DEGREES-RUN WALK.
      *            SET TO 0 FOR THE ROOT CITY AND TO THE WALK
      *            DEPTH FOR EVERY CITY CITYDEG VISITS; CITIES
      *            CITYDEG NEVER REACHES KEEP THE -1 DEFAULT.
               10  CTY-LEVEL            PIC S9(04) COMP VALUE -1.
               10  FILLER               PIC X(09).
