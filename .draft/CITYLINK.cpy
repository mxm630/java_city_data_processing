      ******************************************************************
      * CITYLINK.CPY
      * CALL INTERFACE BETWEEN CITYPARS AND ITS TWO CALLERS, CITYPOP
      * AND CITYDEG.
      *
      * PATTERNED ON THE SHOP'S FUNCTION-CODE / RETURN-CODE / DATA-
      * AREA CALLING CONVENTION - THE CALLER SETS THE FUNCTION CODE,
      * CITYPARS SETS THE RETURN CODE AND LEAVES THE CITY WORK TABLE
      * (CITYTBL.CPY, PASSED AS A SEPARATE CALL PARAMETER) POPULATED
      * ON A GOOD RETURN.  THESE THREE FIELDS ARE COPIED INTO THE
      * WORKING-STORAGE SECTION OF EACH CALLER AND INTO THE LINKAGE
      * SECTION OF CITYPARS ITSELF, SO BOTH SIDES OF THE CALL AGREE
      * ON THE LAYOUT WITHOUT EITHER SIDE HARD-CODING IT.
      ******************************************************************
      *    HIST: 04/02/88 RAH  ORIGINAL - ONLY FUNCTION CODE IS "P"
      *                        (PARSE) TODAY, BUT THE FIELD IS KEPT
      *                        SEPARATE FROM THE RETURN CODE IN CASE
      *                        A FUTURE RELEASE ADDS A SECOND ENTRY
      *                        POINT (E.G. A RE-PARSE OR VALIDATE-
      *                        ONLY FUNCTION) WITHOUT A LINKAGE CHANGE.
      ******************************************************************
      *    SET BY THE CALLER BEFORE EVERY CALL.  ONLY 'P' IS DEFINED.
       77  CP-FUNCTION-CODE             PIC X(01).
           88  CP-FUNCTION-PARSE        VALUE 'P'.
      *    SET BY CITYPARS ON RETURN.  '90' MEANS THE FEED FILE WAS
      *    NOT AVAILABLE (THE TABLE COMES BACK EMPTY, NOT AN ABEND);
      *    '99' MEANS A FATAL PARSE ERROR ABENDED THE SUBPROGRAM -
      *    CONTROL NEVER ACTUALLY RETURNS TO THE CALLER IN THAT CASE,
      *    BUT THE 88 IS KEPT FOR DOCUMENTATION AND FOR ANY FUTURE
      *    CALLER THAT WANTS TO TEST FOR IT ANYWAY.
       77  CP-RETURN-CODE               PIC X(02) VALUE '00'.
           88  CP-RETURN-OK             VALUE '00'.
           88  CP-RETURN-NO-FILE        VALUE '90'.
           88  CP-RETURN-FATAL-PARSE    VALUE '99'.
      *    COUNT OF FEED LINES REJECTED FOR NOT SPLITTING TO EXACTLY
      *    FOUR PIPE-DELIMITED FIELDS.  CARRIED BACK SO THE CALLING
      *    PROGRAM CAN DISPLAY IT ON THE RUN LOG FOR THE AUDIT TRAIL.
       77  CP-SKIPPED-LINE-COUNT        PIC 9(06) COMP VALUE ZERO.
