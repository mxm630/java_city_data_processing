      ******************************************************************
      * CITYFD.CPY
      * CITY / INTERSTATE SYSTEM - CITY FEED FILE LAYOUT.
      *
      * THIS IS THE RAW RECORD AS IT ARRIVES FROM THE PLANNING OFFICE
      * EXTRACT - ONE LINE PER CITY, FOUR PIPE-DELIMITED FIELDS:
      *     POPULATION | CITY-NAME | STATE-CODE | HIGHWAY-LIST
      * WHERE HIGHWAY-LIST IS ITSELF A SEMICOLON-DELIMITED LIST OF
      * "I-nnnn" TOKENS.  CITYPARS DOES ALL THE SPLITTING; NO OTHER
      * PROGRAM IN THIS SYSTEM OPENS THE FEED FILE DIRECTLY, SO THIS
      * LAYOUT IS COPIED ONLY INTO CITYPARS' FILE SECTION.
      *
      * FIELD WIDTHS PER THE PLANNING OFFICE EXTRACT SPEC ARE
      * POPULATION 9(9), NAME X(40), STATE X(20), HIGHWAY-LIST X(100),
      * PLUS THREE PIPE SEPARATORS - A 172-BYTE WORST CASE LINE.  THE
      * RECORD BELOW IS CUT WIDE OF THAT, THE SAME WAY WE PAD OTHER
      * FEED AND REPORT LINES IN THIS SHOP, SO A FUTURE WIDENING OF
      * ANY ONE FIELD DOES NOT SILENTLY TRUNCATE THE LINE BEFORE THE
      * UNSTRING IN CITYPARS EVER SEES IT.
      ******************************************************************
      *    HIST: 04/02/88 RAH  ORIGINAL LAYOUT, 170 BYTES
      *    HIST: 09/30/14 DLW  HWY-0181 WIDENED TO 200 BYTES - A
      *                        MAX-WIDTH HIGHWAY-LIST LINE WAS BEING
      *                        CUT SHORT BY THE OLD 170-BYTE RECORD
      *                        BEFORE THE FIELD SPLIT EVER RAN.
      ******************************************************************
       FD  CITY-FEED-FILE.
      *    CF-FEED-LINE HOLDS THE ENTIRE PIPE-DELIMITED INPUT LINE.
      *    CITYPARS UNSTRINGS THIS FIELD DIRECTLY - SEE 0210-SPLIT-
      *    FEED-LINE - SO NOTHING DOWNSTREAM CARES ABOUT THE FILLER.
       01  CF-FEED-RECORD.
           05  CF-FEED-LINE             PIC X(180).
           05  FILLER                   PIC X(20).

      *    CHARACTER-ARRAY VIEW OF THE SAME RECORD.  NOT USED BY
      *    CITYPARS TODAY BUT KEPT FOR SYMMETRY WITH THE OTHER
      *    PER-CHARACTER REDEFINES IN THIS SYSTEM (POP-RPT-LINE-R,
      *    DEG-RPT-LINE-R) IN CASE A FUTURE CHANGE NEEDS COLUMN-AT-
      *    A-TIME ACCESS TO THE RAW FEED LINE.
       01  CF-FEED-RECORD-R REDEFINES CF-FEED-RECORD.
           05  CF-LINE-CHAR OCCURS 200 TIMES
                   PIC X(01).
