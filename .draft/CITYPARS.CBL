       IDENTIFICATION DIVISION.
       PROGRAM-ID.  CITYPARS.
       AUTHOR.  R A HOLLAND.
       INSTALLATION.  HIGHWAY PLANNING DIVISION - DATA CENTER.
       DATE-WRITTEN.  04/02/88.
       DATE-COMPILED.
       SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
      ******************************************************************
      *                        C H A N G E   L O G
      *-----------------------------------------------------------------
      * DATE      PGMR  REQUEST    DESCRIPTION
      * --------  ----  ---------  ------------------------------------
      * 04/02/88  RAH   HWY-0014   ORIGINAL CODING. SPLITS THE CITY
      *                            FEED FILE AND BUILDS THE CITY WORK
      *                            TABLE SHARED BY CITYPOP AND CITYDEG.
      * 09/14/88  RAH   HWY-0031   ADDED DEDUP OF IDENTICAL FEED LINES
      *                            (SAME NAME/STATE/POP/HIGHWAY SET).
      * 03/02/89  TKM   HWY-0058   ORDERED HIGHWAY-ID STORAGE SO THE
      *                            POPULATION REPORT NEEDS NO RE-SORT
      *                            OF THE PER-CITY INTERSTATE LIST.
      * 11/19/91  TKM   HWY-0102   REJECT LINES NOT SPLITTING TO 4
      *                            FIELDS INSTEAD OF ABENDING; COUNT
      *                            AND CONTINUE PER AUDIT REQUEST.
      * 02/08/99  JRP   Y2K-0007   Y2K REVIEW - NO DATE FIELDS PRESENT
      *                            IN THIS PROGRAM.  NO CHANGE MADE.
      * 07/23/01  JRP   HWY-0140   NON-NUMERIC POPULATION OR HIGHWAY
      *                            TOKEN NOW ABENDS THE RUN RATHER
      *                            THAN SUBSTITUTING ZERO - BAD FEED
      *                            DATA WAS SLIPPING THROUGH SILENTLY.
      * 05/11/04  DLW   HWY-0166   RAISED MAX CITY TABLE SIZE, SEE
      *                            CITYTBL COPYBOOK.
      * 09/30/14  DLW   HWY-0181   WIDENED THE FEED LINE ITSELF (SEE
      *                            CITYFD COPYBOOK) TO COVER THE FULL
      *                            172-BYTE WORST-CASE LINE PLUS ROOM
      *                            TO SPARE - THE OLD 170-BYTE RECORD
      *                            COULD CLIP A MAX-WIDTH HIGHWAY LIST
      *                            BEFORE THIS PROGRAM EVER SAW IT.
      * 03/11/19  CLT   HWY-0205   MOVED THE SCRATCH COUNTERS AND
      *                            POINTERS BELOW OFF THE 01 LEVEL AND
      *                            ONTO 77, PER THE DATA CENTER'S
      *                            STANDARDS REVIEW.  NO LOGIC CHANGE.
      * 06/02/20  CLT   HWY-0210   CORRECTED 0450-LOCATE-CITY-POSITION -
      *                            THE SCAN STOPPED ON STRICTLY-GREATER
      *                            KEYS ONLY, SO AN EXISTING ENTRY WITH
      *                            THE SAME NAME/STATE AS THE CANDIDATE
      *                            WAS STEPPED PAST RATHER THAN LANDED
      *                            ON, AND 0460-CHECK-FOR-DUPLICATE
      *                            NEVER SAW IT TO COMPARE AGAINST.
      *                            TWO IDENTICAL FEED LINES FOR ONE
      *                            CITY WERE COMING OUT AS TWO STORED
      *                            ENTRIES.  STOP TEST NOW INCLUDES THE
      *                            EQUAL-KEY CASE.
      ******************************************************************
      *
      * OVERVIEW.
      *
      * CITYPARS IS A SUBPROGRAM, NOT A BATCH STEP ON ITS OWN.  BOTH
      * BATCH PROGRAMS IN THIS SYSTEM - THE POPULATION/INTERSTATE RUN
      * (CITYPOP) AND THE DEGREES-OF-SEPARATION RUN (CITYDEG) - CALL
      * IT ONCE AT THE START OF THEIR OWN RUN TO LOAD AND DEDUP THE
      * CITY FEED FILE INTO A SHARED IN-MEMORY TABLE (CITYTBL.CPY).
      * NEITHER CALLER DUPLICATES ANY OF THE PARSING LOGIC BELOW.
      *
      * THE FEED FILE HOLDS ONE LINE PER CITY, FOUR FIELDS SEPARATED
      * BY THE PIPE CHARACTER:
      *     POPULATION | CITY NAME | STATE | HIGHWAY LIST
      * WHERE HIGHWAY LIST IS A SEMICOLON-SEPARATED LIST OF TOKENS OF
      * THE FORM "I-nnnn".  A LINE THAT DOES NOT SPLIT TO EXACTLY
      * FOUR FIELDS IS COUNTED AND SKIPPED (SEE HWY-0102 ABOVE); A
      * NON-NUMERIC POPULATION OR HIGHWAY NUMBER IS TREATED AS BAD
      * FEED DATA AND ABENDS THE RUN (SEE HWY-0140 ABOVE) RATHER THAN
      * BEING SILENTLY SUBSTITUTED WITH ZERO.
      *
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      *    THE FEED FILE IS OPTIONAL - A RUN WITH NO FEED FILE
      *    PRESENT IS NOT AN ERROR, IT SIMPLY PRODUCES AN EMPTY CITY
      *    TABLE AND A '90' RETURN CODE TO THE CALLER (SEE 0100-
      *    MAIN-CONTROL BELOW).
           SELECT OPTIONAL CITY-FEED-FILE ASSIGN TO "CITYFEED"
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS CF-FEED-STATUS.

       DATA DIVISION.
       FILE SECTION.
      *    SHARED RECORD LAYOUT - SEE CITYFD COPYBOOK FOR THE FULL
      *    HISTORY AND FIELD-WIDTH RATIONALE.
           COPY "CITYFD.cpy".

       WORKING-STORAGE SECTION.
      *    FEED-FILE OPEN/READ STATUS AND END-OF-FILE SWITCH.
       77  CF-FEED-STATUS               PIC X(02) VALUE '00'.
           88  CF-FEED-OK               VALUE '00'.
           88  CF-FEED-AT-END           VALUE '10'.
           88  CF-FEED-NOT-FOUND        VALUE '35'.
       77  CF-END-OF-FEED-SW            PIC X(01) VALUE 'N'.
           88  CF-END-OF-FEED           VALUE 'Y'.

      * -----------------------------------------------------------
      * FIELD-SPLIT WORK AREA - FEED LINE UNSTRUNG ON "|"
      *
      * CF-FIELD-1 THRU CF-FIELD-4 HOLD THE FOUR PIPE-DELIMITED
      * PIECES OF THE CURRENT FEED LINE, IN ORDER: POPULATION, CITY
      * NAME, STATE CODE, AND THE RAW (STILL SEMICOLON-JOINED)
      * HIGHWAY LIST.  CF-FIELD-COUNT IS HOW MANY OF THE FOUR THE
      * UNSTRING ACTUALLY FILLED - A SHORT OR OVER-LONG LINE SHOWS
      * UP HERE AS SOMETHING OTHER THAN 4.
      * -----------------------------------------------------------
       77  CF-FIELD-COUNT               PIC 9(02) COMP VALUE ZERO.
       77  CF-FIELD-1                   PIC X(09).
       77  CF-FIELD-2                   PIC X(40).
       77  CF-FIELD-3                   PIC X(20).
       01  CF-FIELD-4                   PIC X(100).

      *    CHARACTER-AT-A-TIME VIEW OF FIELD 4, USED ONLY BY THE
      *    TRAILING-SPACE COUNT IN 0430-SPLIT-HIGHWAYS - KEPT AS A
      *    REDEFINES RATHER THAN A SEPARATE FIELD SO THE TWO VIEWS
      *    CAN NEVER DRIFT OUT OF SYNC.
       01  CF-FIELD-4-R REDEFINES CF-FIELD-4.
           05  CF-FIELD-4-CHAR OCCURS 100 TIMES
                   PIC X(01).

      *    LENGTH OF THE OCCUPIED PORTION OF CF-FIELD-1, AND A
      *    ZERO-FILLED, RIGHT-JUSTIFIED STAGING AREA FOR TURNING THE
      *    SPACE-PADDED POPULATION DIGITS INTO A TRUE NUMERIC FIELD
      *    (SEE 0410-PARSE-POPULATION).
       77  CF-FIELD-1-LEN               PIC 9(02) COMP VALUE ZERO.
       77  CF-POP-DIGITS                PIC X(09) JUSTIFIED RIGHT.

      * -----------------------------------------------------------
      * HIGHWAY-LIST SPLIT WORK AREA - FIELD 4 UNSTRUNG ON ";"
      *
      * EACH PASS THROUGH 0440-NEXT-HIGHWAY-TOKEN PULLS ONE "I-nnnn"
      * TOKEN OUT OF CF-FIELD-4, STRIPS THE "I-" LITERAL, AND LEAVES
      * THE NUMERIC PART READY FOR 0320-STORE-HIGHWAY TO VALIDATE
      * AND FILE INTO THE CANDIDATE'S ORDERED HIGHWAY-ID LIST.
      * -----------------------------------------------------------
       77  CF-FIELD-4-LEN               PIC 9(03) COMP VALUE ZERO.
       77  CF-TRAILING-SPACES           PIC 9(03) COMP VALUE ZERO.
       77  CF-HWY-POINTER               PIC 9(03) COMP VALUE 1.
       01  CF-HWY-TOKEN                 PIC X(10) VALUE SPACES.
       77  CF-HWY-TOKEN-LEN             PIC 9(02) COMP VALUE ZERO.
       77  CF-HWY-DIGIT-LEN             PIC 9(02) COMP VALUE ZERO.
       77  CF-HWY-DIGITS                PIC X(08) JUSTIFIED RIGHT.
       77  CF-HWY-NUMBER                PIC 9(04).
       77  CF-HWY-SUB                   PIC 9(02) COMP VALUE ZERO.
       77  CF-HWY-POS                   PIC 9(02) COMP VALUE ZERO.

      *    SPLITS CF-HWY-TOKEN INTO ITS "I-" LITERAL PREFIX AND THE
      *    REMAINING DIGITS SO 0320-STORE-HIGHWAY CAN TEST THE
      *    PREFIX WITHOUT A SEPARATE UNSTRING.
       01  CF-HWY-TOKEN-R REDEFINES CF-HWY-TOKEN.
           05  CF-HWY-TOKEN-PREFIX      PIC X(02).
           05  FILLER                   PIC X(08).

      * -----------------------------------------------------------
      * CANDIDATE CITY WORK AREA - ONE PARSED FEED LINE
      *
      * 0420-BUILD-CANDIDATE FILLS THIS GROUP FROM THE CURRENT FEED
      * LINE'S FOUR FIELDS; 0430-SPLIT-HIGHWAYS THEN ADDS EACH
      * HIGHWAY ID IN ASCENDING ORDER.  0450-LOCATE-CITY-POSITION
      * AND 0460-CHECK-FOR-DUPLICATE COMPARE THIS CANDIDATE AGAINST
      * CTY-ENTRY BEFORE IT IS EVER INSERTED INTO THE SHARED TABLE.
      * -----------------------------------------------------------
       01  CTY-CANDIDATE.
           05  CTY-CAND-NAME            PIC X(40).
           05  CTY-CAND-STATE           PIC X(20).
           05  CTY-CAND-POPULATION      PIC 9(09).
           05  CTY-CAND-HIGHWAY-COUNT   PIC 9(02) COMP.
           05  CTY-CAND-HIGHWAY-IDS OCCURS 20 TIMES
                   PIC 9(04).
           05  FILLER                   PIC X(06).

      * -----------------------------------------------------------
      * TABLE SCAN / DUPLICATE-CHECK SWITCHES
      * -----------------------------------------------------------
      *    CTY-IX IS THE INSERT POSITION FOUND BY 0450-LOCATE-CITY-
      *    POSITION; CTY-SCAN-IX WALKS FORWARD FROM THERE LOOKING
      *    FOR AN EXACT NAME/STATE MATCH TO DEDUP AGAINST.
       77  CTY-IX                       PIC 9(04) COMP VALUE ZERO.
       77  CTY-SCAN-IX                  PIC 9(04) COMP VALUE ZERO.
      *    'Y' WHEN THE CANDIDATE IS A TRUE DUPLICATE OF AN EXISTING
      *    ENTRY (SAME NAME, STATE, POPULATION, AND HIGHWAY SET) -
      *    SEE HWY-0031 ABOVE.  A DUPLICATE IS DROPPED, NOT INSERTED.
       77  CTY-DUP-FOUND-SW             PIC X(01) VALUE 'N'.
           88  CTY-DUP-FOUND            VALUE 'Y'.
      *    WORKING FLAG FOR THE HIGHWAY-SET COMPARISON IN 0466-
      *    COMPARE-HIGHWAY-SETS - STAYS 'Y' UNTIL ANY ONE HIGHWAY ID
      *    FAILS TO MATCH.
       77  CTY-SETS-EQUAL-SW            PIC X(01) VALUE 'N'.
           88  CTY-SETS-EQUAL           VALUE 'Y'.

       LINKAGE SECTION.
      *    CALL INTERFACE - SEE CITYLINK COPYBOOK.
           COPY "CITYLINK.cpy".
      *    SHARED CITY TABLE BUILT HERE AND RETURNED TO THE CALLER
      *    BY REFERENCE - SEE CITYTBL COPYBOOK.
           COPY "CITYTBL.cpy".

       PROCEDURE DIVISION USING CP-FUNCTION-CODE
                                 CP-RETURN-CODE
                                 CP-SKIPPED-LINE-COUNT
                                 CITY-WORK-TABLE.

      * -----------------------------------------------------------
      * 0100-MAIN-CONTROL - OVERALL SUBPROGRAM FLOW.
      *
      * OPENS THE FEED FILE, READS AND PROCESSES IT LINE BY LINE
      * UNTIL END OF FILE, THEN RETURNS TO THE CALLER.  IF THE FEED
      * FILE IS MISSING ALTOGETHER THE TABLE IS LEFT EMPTY AND A
      * '90' RETURN CODE GOES BACK - THAT IS A REPORTABLE CONDITION,
      * NOT A FATAL ONE; ONLY A BAD NUMERIC TOKEN ABENDS THE RUN
      * (SEE 0900-FATAL-PARSE-ERROR).
      * -----------------------------------------------------------
       0100-MAIN-CONTROL.
           MOVE '00' TO CP-RETURN-CODE.
           MOVE ZERO TO CP-SKIPPED-LINE-COUNT.
           MOVE ZERO TO CTY-TABLE-COUNT.
           OPEN INPUT CITY-FEED-FILE.
           IF NOT CF-FEED-OK
               MOVE '90' TO CP-RETURN-CODE
               DISPLAY 'CITYPARS - CITY FEED FILE NOT AVAILABLE, '
                   'STATUS ' CF-FEED-STATUS
               GO TO 0190-MAIN-EXIT
           END-IF.
           PERFORM 0200-READ-FEED-LINE.
           PERFORM 0300-PROCESS-LOOP THRU 0300-PROCESS-EXIT
               UNTIL CF-END-OF-FEED.
           CLOSE CITY-FEED-FILE.
           DISPLAY 'CITYPARS - CITIES STORED: ' CTY-TABLE-COUNT
               ' LINES SKIPPED: ' CP-SKIPPED-LINE-COUNT.
       0190-MAIN-EXIT.
      *    RETURNS CONTROL TO CITYPOP OR CITYDEG, WHICHEVER CALLED
      *    US.  NOT A STOP RUN - THIS IS A SUBPROGRAM.
           EXIT PROGRAM.

      *    READS ONE FEED LINE; SETS THE END-OF-FILE SWITCH ON EOF
      *    SO THE DRIVING PERFORM IN 0100-MAIN-CONTROL CAN STOP.
       0200-READ-FEED-LINE.
           READ CITY-FEED-FILE
               AT END
                   MOVE 'Y' TO CF-END-OF-FEED-SW.

      * -----------------------------------------------------------
      * 0300-PROCESS-LOOP - ONE FEED LINE PER ITERATION.
      *
      * SPLITS THE LINE ON "|"; A LINE THAT DOES NOT YIELD EXACTLY
      * FOUR FIELDS IS COUNTED IN CP-SKIPPED-LINE-COUNT AND SKIPPED
      * RATHER THAN PROCESSED (HWY-0102) - THE AUDIT TEAM WANTS A
      * COUNT OF REJECTED LINES, NOT AN ABEND, FOR A MALFORMED LINE
      * THAT SIMPLY DID NOT SPLIT RIGHT.
      * -----------------------------------------------------------
       0300-PROCESS-LOOP.
           PERFORM 0210-SPLIT-FEED-LINE.
           IF CF-FIELD-COUNT NOT = 4
               ADD 1 TO CP-SKIPPED-LINE-COUNT
               DISPLAY 'CITYPARS - REJECTED LINE, FIELD COUNT '
                   CF-FIELD-COUNT
               GO TO 0300-READ-NEXT
           END-IF.
           PERFORM 0400-FIND-OR-INSERT-CITY.
       0300-READ-NEXT.
           PERFORM 0200-READ-FEED-LINE.
       0300-PROCESS-EXIT.
           EXIT.

      *    UNSTRING ON THE PIPE CHARACTER.  TALLYING IN COUNTS HOW
      *    MANY OF THE FOUR RECEIVING FIELDS WERE ACTUALLY FILLED;
      *    ON OVERFLOW (MORE THAN FOUR PIPE-SEPARATED PIECES) WE PAD
      *    THE COUNT WELL PAST 4 SO THE FIELD-COUNT TEST ABOVE
      *    CATCHES IT THE SAME AS A SHORT LINE.
       0210-SPLIT-FEED-LINE.
           MOVE SPACES TO CF-FIELD-1 CF-FIELD-2 CF-FIELD-3 CF-FIELD-4.
           MOVE ZERO TO CF-FIELD-COUNT.
           UNSTRING CF-FEED-LINE DELIMITED BY '|'
               INTO CF-FIELD-1
                    CF-FIELD-2
                    CF-FIELD-3
                    CF-FIELD-4
               TALLYING IN CF-FIELD-COUNT
               ON OVERFLOW
                   ADD 5 TO CF-FIELD-COUNT
           END-UNSTRING.

      *    DRIVES THE FULL PARSE-AND-INSERT SEQUENCE FOR ONE VALID
      *    (FOUR-FIELD) FEED LINE: PARSE THE POPULATION, BUILD THE
      *    CANDIDATE GROUP, SPLIT AND VALIDATE THE HIGHWAY LIST,
      *    LOCATE WHERE IT BELONGS IN THE SORTED CITY TABLE, CHECK
      *    FOR AN IDENTICAL EXISTING ENTRY, AND INSERT IF IT IS NOT
      *    A DUPLICATE.
       0400-FIND-OR-INSERT-CITY.
           PERFORM 0410-PARSE-POPULATION.
           PERFORM 0420-BUILD-CANDIDATE.
           PERFORM 0430-SPLIT-HIGHWAYS.
           PERFORM 0450-LOCATE-CITY-POSITION.
           PERFORM 0460-CHECK-FOR-DUPLICATE.
           IF NOT CTY-DUP-FOUND
               PERFORM 0470-SHIFT-AND-INSERT-CITY
           END-IF.

      *    FIELD 1 IS SPACE-PADDED DIGITS, RIGHT-JUSTIFIED BY THE
      *    FEED VENDOR.  COUNT TRAILING SPACES TO FIND THE TRUE
      *    LENGTH, COPY JUST THAT MANY CHARACTERS INTO A JUSTIFIED
      *    RIGHT STAGING FIELD, TURN ANY REMAINING LEADING SPACES
      *    INTO ZEROS, THEN VERIFY IT IS TRULY NUMERIC BEFORE
      *    TRUSTING IT - A BLANK OR NON-NUMERIC POPULATION FIELD IS
      *    BAD FEED DATA AND ABENDS THE RUN (HWY-0140).
       0410-PARSE-POPULATION.
           MOVE ZERO TO CF-TRAILING-SPACES.
           INSPECT CF-FIELD-1 TALLYING CF-TRAILING-SPACES
               FOR TRAILING SPACES.
           COMPUTE CF-FIELD-1-LEN = 9 - CF-TRAILING-SPACES.
           IF CF-FIELD-1-LEN = 0 OR CF-FIELD-1-LEN > 9
               PERFORM 0900-FATAL-PARSE-ERROR
           END-IF.
           MOVE SPACES TO CF-POP-DIGITS.
           MOVE CF-FIELD-1 (1:CF-FIELD-1-LEN) TO CF-POP-DIGITS.
           INSPECT CF-POP-DIGITS REPLACING LEADING SPACE BY ZERO.
           IF CF-POP-DIGITS NOT NUMERIC
               PERFORM 0900-FATAL-PARSE-ERROR
           END-IF.

      *    COPIES THE NAME AND STATE FIELDS VERBATIM AND THE NOW-
      *    VALIDATED POPULATION DIGITS INTO THE CANDIDATE GROUP.
      *    HIGHWAY COUNT STARTS AT ZERO - 0430-SPLIT-HIGHWAYS BUILDS
      *    THE HIGHWAY-ID LIST NEXT.
       0420-BUILD-CANDIDATE.
           MOVE CF-FIELD-2 TO CTY-CAND-NAME.
           MOVE CF-FIELD-3 TO CTY-CAND-STATE.
           MOVE CF-POP-DIGITS TO CTY-CAND-POPULATION.
           MOVE ZERO TO CTY-CAND-HIGHWAY-COUNT.

      *    WALKS FIELD 4 (THE RAW, SEMICOLON-JOINED HIGHWAY LIST)
      *    ONE TOKEN AT A TIME VIA A POINTER-DRIVEN UNSTRING - THE
      *    POINTER FORM LETS US CALL UNSTRING REPEATEDLY AGAINST THE
      *    SAME SOURCE FIELD WITHOUT RE-SPLITTING THE WHOLE STRING
      *    EACH TIME.  STOPS WHEN THE POINTER PASSES THE TRUE
      *    (TRAILING-SPACE-TRIMMED) LENGTH OF THE FIELD.
       0430-SPLIT-HIGHWAYS.
           MOVE 100 TO CF-FIELD-4-LEN.
           MOVE ZERO TO CF-TRAILING-SPACES.
           INSPECT CF-FIELD-4 TALLYING CF-TRAILING-SPACES
               FOR TRAILING SPACES.
           SUBTRACT CF-TRAILING-SPACES FROM CF-FIELD-4-LEN.
           MOVE 1 TO CF-HWY-POINTER.
           PERFORM 0440-NEXT-HIGHWAY-TOKEN
               UNTIL CF-HWY-POINTER > CF-FIELD-4-LEN.

      *    PULLS ONE "I-nnnn" TOKEN OFF THE FRONT OF THE REMAINING
      *    HIGHWAY LIST AND HANDS IT TO 0320-STORE-HIGHWAY FOR
      *    VALIDATION AND ORDERED INSERTION.
       0440-NEXT-HIGHWAY-TOKEN.
           MOVE SPACES TO CF-HWY-TOKEN.
           UNSTRING CF-FIELD-4 DELIMITED BY ';'
               INTO CF-HWY-TOKEN
               POINTER CF-HWY-POINTER.
           PERFORM 0320-STORE-HIGHWAY.

      *    STRIPS THE "I-" LITERAL PREFIX (ABENDING IF IT IS NOT
      *    THERE - A HIGHWAY TOKEN WITHOUT THE PREFIX IS BAD FEED
      *    DATA), PADS THE REMAINING DIGITS THROUGH THE SAME
      *    JUSTIFIED-RIGHT / LEADING-ZERO TECHNIQUE USED FOR THE
      *    POPULATION FIELD, VALIDATES IT IS NUMERIC (HWY-0140), AND
      *    FILES THE RESULT INTO THE CANDIDATE'S ORDERED HIGHWAY
      *    LIST VIA 0330-STORE-HIGHWAY-ID.
       0320-STORE-HIGHWAY.
           MOVE ZERO TO CF-TRAILING-SPACES.
           INSPECT CF-HWY-TOKEN TALLYING CF-TRAILING-SPACES
               FOR TRAILING SPACES.
           COMPUTE CF-HWY-TOKEN-LEN = 10 - CF-TRAILING-SPACES.
           IF CF-HWY-TOKEN-LEN < 3 OR CF-HWY-TOKEN-PREFIX NOT = 'I-'
               PERFORM 0900-FATAL-PARSE-ERROR
           END-IF.
           COMPUTE CF-HWY-DIGIT-LEN = CF-HWY-TOKEN-LEN - 2.
           MOVE SPACES TO CF-HWY-DIGITS.
           MOVE CF-HWY-TOKEN (3:CF-HWY-DIGIT-LEN) TO CF-HWY-DIGITS.
           INSPECT CF-HWY-DIGITS REPLACING LEADING SPACE BY ZERO.
           IF CF-HWY-DIGITS NOT NUMERIC
               PERFORM 0900-FATAL-PARSE-ERROR
           END-IF.
           MOVE CF-HWY-DIGITS TO CF-HWY-NUMBER.
           PERFORM 0330-STORE-HIGHWAY-ID.

      *    FILES CF-HWY-NUMBER INTO THE CANDIDATE'S HIGHWAY-ID LIST
      *    IN ASCENDING ORDER (HWY-0058) - A DUPLICATE HIGHWAY ID ON
      *    THE SAME FEED LINE IS SILENTLY DROPPED RATHER THAN STORED
      *    TWICE, SINCE THE CANDIDATE'S HIGHWAY SET FEEDS THE WHOLE-
      *    RECORD DEDUP COMPARE LATER IN 0466-COMPARE-HIGHWAY-SETS.
       0330-STORE-HIGHWAY-ID.
           PERFORM 0332-SCAN-HIGHWAY-POS
               VARYING CF-HWY-POS FROM 1 BY 1
               UNTIL CF-HWY-POS > CTY-CAND-HIGHWAY-COUNT
                  OR CF-HWY-NUMBER <= CTY-CAND-HIGHWAY-IDS (CF-HWY-POS).
           IF CF-HWY-POS <= CTY-CAND-HIGHWAY-COUNT
               AND CF-HWY-NUMBER = CTY-CAND-HIGHWAY-IDS (CF-HWY-POS)
               GO TO 0330-STORE-EXIT
           END-IF.
           PERFORM 0334-SHIFT-HIGHWAY-IDS
               VARYING CF-HWY-SUB FROM CTY-CAND-HIGHWAY-COUNT BY -1
               UNTIL CF-HWY-SUB < CF-HWY-POS.
           ADD 1 TO CTY-CAND-HIGHWAY-COUNT.
           MOVE CF-HWY-NUMBER TO CTY-CAND-HIGHWAY-IDS (CF-HWY-POS).
       0330-STORE-EXIT.
           EXIT.

      *    EMPTY PERFORM BODY - THE VARYING CLAUSE ON 0330-STORE-
      *    HIGHWAY-ID DOES ALL THE SCANNING WORK; THIS PARAGRAPH
      *    EXISTS ONLY SO THE PERFORM HAS SOMETHING TO CALL.
       0332-SCAN-HIGHWAY-POS.
           CONTINUE.

      *    SLIDES ONE ENTRY OF THE CANDIDATE'S HIGHWAY-ID LIST UP BY
      *    ONE POSITION TO OPEN A HOLE FOR THE NEW HIGHWAY ID.
       0334-SHIFT-HIGHWAY-IDS.
           MOVE CTY-CAND-HIGHWAY-IDS (CF-HWY-SUB)
               TO CTY-CAND-HIGHWAY-IDS (CF-HWY-SUB + 1).

      *    BINARY-STYLE SCAN FOR WHERE THIS CANDIDATE BELONGS IN THE
      *    SHARED CITY TABLE (ASCENDING NAME, THEN STATE).  STOPS AT
      *    THE FIRST ENTRY WHOSE KEY IS GREATER THAN **OR EQUAL TO**
      *    THE CANDIDATE'S - NOT STRICTLY GREATER - SO THAT WHEN AN
      *    EXISTING ENTRY'S NAME AND STATE ALREADY MATCH THE
      *    CANDIDATE EXACTLY, CTY-IX STOPS ON THAT ENTRY INSTEAD OF
      *    STEPPING PAST THE WHOLE MATCHING RUN (HWY-0210 - A
      *    STRICT-LESS-THAN TEST HERE ONCE LET TWO IDENTICAL FEED
      *    LINES FOR THE SAME CITY BOTH GET STORED, SINCE 0460'S
      *    SCAN BELOW NEVER SAW THE EARLIER, EQUAL-KEY ENTRY TO
      *    COMPARE AGAINST).  LEAVES CTY-IX EITHER AT THE FIRST OF AN
      *    EXISTING NAME/STATE MATCH OR AT THE FIRST ENTRY THAT
      *    SHOULD FOLLOW THE CANDIDATE - EITHER WAY, THE RIGHT
      *    STARTING POINT FOR 0460-CHECK-FOR-DUPLICATE BELOW.
       0450-LOCATE-CITY-POSITION.
           PERFORM 0452-SCAN-CITY-POS
               VARYING CTY-IX FROM 1 BY 1
               UNTIL CTY-IX > CTY-TABLE-COUNT
                  OR CTY-CAND-NAME < CTY-NAME (CTY-IX)
                  OR (CTY-CAND-NAME = CTY-NAME (CTY-IX)
                      AND CTY-CAND-STATE <= CTY-STATE (CTY-IX)).

      *    EMPTY PERFORM BODY, SAME REASON AS 0332 ABOVE.
       0452-SCAN-CITY-POS.
           CONTINUE.

      *    WALKS FORWARD FROM CTY-IX OVER ANY RUN OF ENTRIES SHARING
      *    THE CANDIDATE'S NAME AND STATE, LOOKING FOR ONE THAT IS A
      *    TRUE DUPLICATE (SAME POPULATION AND HIGHWAY SET TOO).
      *    STOPS AS SOON AS A DUPLICATE IS FOUND, THE NAME/STATE RUN
      *    ENDS, OR THE TABLE RUNS OUT.
       0460-CHECK-FOR-DUPLICATE.
           MOVE 'N' TO CTY-DUP-FOUND-SW.
           PERFORM 0465-COMPARE-ENTRY
               VARYING CTY-SCAN-IX FROM CTY-IX BY 1
               UNTIL CTY-SCAN-IX > CTY-TABLE-COUNT
                  OR CTY-NAME (CTY-SCAN-IX) NOT = CTY-CAND-NAME
                  OR CTY-STATE (CTY-SCAN-IX) NOT = CTY-CAND-STATE
                  OR CTY-DUP-FOUND.

      *    CHEAP TESTS FIRST (POPULATION, HIGHWAY COUNT) BEFORE THE
      *    MORE EXPENSIVE FIELD-BY-FIELD HIGHWAY-SET COMPARE - NO
      *    POINT WALKING 20 HIGHWAY IDS IF THE POPULATION ALONE
      *    ALREADY RULES OUT A MATCH.
       0465-COMPARE-ENTRY.
           IF CTY-POPULATION (CTY-SCAN-IX) = CTY-CAND-POPULATION
               AND CTY-HIGHWAY-COUNT (CTY-SCAN-IX) =
                   CTY-CAND-HIGHWAY-COUNT
               PERFORM 0466-COMPARE-HIGHWAY-SETS
           END-IF.

      *    BOTH HIGHWAY LISTS ARE KEPT IN ASCENDING ORDER (HWY-0058)
      *    SO A STRAIGHT POSITION-BY-POSITION COMPARE IS ENOUGH - NO
      *    NEED TO SORT OR CROSS-SEARCH EITHER LIST.
       0466-COMPARE-HIGHWAY-SETS.
           MOVE 'Y' TO CTY-SETS-EQUAL-SW.
           PERFORM 0467-COMPARE-ONE-HIGHWAY
               VARYING CF-HWY-SUB FROM 1 BY 1
               UNTIL CF-HWY-SUB > CTY-CAND-HIGHWAY-COUNT
                  OR NOT CTY-SETS-EQUAL.
           IF CTY-SETS-EQUAL
               MOVE 'Y' TO CTY-DUP-FOUND-SW
           END-IF.

      *    ONE POSITION OF THE HIGHWAY-SET COMPARE.
       0467-COMPARE-ONE-HIGHWAY.
           IF CTY-HIGHWAY-IDS (CTY-SCAN-IX CF-HWY-SUB) NOT =
               CTY-CAND-HIGHWAY-IDS (CF-HWY-SUB)
               MOVE 'N' TO CTY-SETS-EQUAL-SW
           END-IF.

      *    INSERTS THE CANDIDATE AT CTY-IX, SLIDING EVERYTHING FROM
      *    CTY-IX TO THE OLD END OF THE TABLE UP BY ONE TO OPEN THE
      *    HOLE.  CTY-LEVEL IS SET TO -1 (NOT YET REACHED) HERE SO A
      *    LATER CITYDEG RUN HAS A CORRECT STARTING VALUE FOR EVERY
      *    CITY, NOT JUST THE ONES IT WALKS.
       0470-SHIFT-AND-INSERT-CITY.
           ADD 1 TO CTY-TABLE-COUNT.
           PERFORM 0472-SHIFT-ONE-CITY
               VARYING CTY-SCAN-IX FROM CTY-TABLE-COUNT BY -1
               UNTIL CTY-SCAN-IX <= CTY-IX.
           MOVE CTY-CAND-NAME TO CTY-NAME (CTY-IX).
           MOVE CTY-CAND-STATE TO CTY-STATE (CTY-IX).
           MOVE CTY-CAND-POPULATION TO CTY-POPULATION (CTY-IX).
           MOVE CTY-CAND-HIGHWAY-COUNT TO CTY-HIGHWAY-COUNT (CTY-IX).
           MOVE -1 TO CTY-LEVEL (CTY-IX).
           PERFORM 0474-COPY-ONE-HIGHWAY
               VARYING CF-HWY-SUB FROM 1 BY 1
               UNTIL CF-HWY-SUB > CTY-CAND-HIGHWAY-COUNT.

      *    SLIDES ONE TABLE ENTRY (THE WHOLE CTY-ENTRY GROUP, NAME
      *    THROUGH FILLER) UP BY ONE POSITION.
       0472-SHIFT-ONE-CITY.
           MOVE CTY-ENTRY (CTY-SCAN-IX - 1) TO CTY-ENTRY (CTY-SCAN-IX).

      *    COPIES ONE HIGHWAY ID FROM THE CANDIDATE INTO THE NEWLY
      *    INSERTED TABLE ENTRY.
       0474-COPY-ONE-HIGHWAY.
           MOVE CTY-CAND-HIGHWAY-IDS (CF-HWY-SUB)
               TO CTY-HIGHWAY-IDS (CTY-IX CF-HWY-SUB).

      * -----------------------------------------------------------
      * 0900-FATAL-PARSE-ERROR - BAD FEED DATA, RUN ABENDS.
      *
      * REACHED ONLY WHEN A POPULATION OR HIGHWAY NUMBER FIELD IS
      * NOT TRULY NUMERIC, OR A HIGHWAY TOKEN IS MISSING ITS "I-"
      * PREFIX.  PER HWY-0140, THIS IS TREATED AS BAD INPUT THAT
      * MUST STOP THE RUN FOR MANUAL REVIEW RATHER THAN BEING
      * PATCHED OVER WITH A ZERO - A SILENT ZERO SUBSTITUTION WAS
      * THE ROOT CAUSE OF MORE THAN ONE BAD REPORT BEFORE HWY-0140.
      * -----------------------------------------------------------
       0900-FATAL-PARSE-ERROR.
           DISPLAY 'CITYPARS - FATAL - NON-NUMERIC POPULATION OR '
               'HIGHWAY TOKEN ON FEED LINE - RUN ABENDED'.
           DISPLAY 'CITYPARS - OFFENDING LINE: ' CF-FEED-LINE (1:80).
           MOVE '99' TO CP-RETURN-CODE.
           CLOSE CITY-FEED-FILE.
           STOP RUN.
