000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CITYPARS.
000300 AUTHOR.  R A HOLLAND.
000400 INSTALLATION.  HIGHWAY PLANNING DIVISION - DATA CENTER.
000500 DATE-WRITTEN.  04/02/88.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
000800******************************************************************
000900*                        C H A N G E   L O G
001000*-----------------------------------------------------------------
001100* DATE      PGMR  REQUEST    DESCRIPTION
001200* --------  ----  ---------  ------------------------------------
001300* 04/02/88  RAH   HWY-0014   ORIGINAL CODING. SPLITS THE CITY
001400*                            FEED FILE AND BUILDS THE CITY WORK
001500*                            TABLE SHARED BY CITYPOP AND CITYDEG.
001600* 09/14/88  RAH   HWY-0031   ADDED DEDUP OF IDENTICAL FEED LINES
001700*                            (SAME NAME/STATE/POP/HIGHWAY SET).
001800* 03/02/89  TKM   HWY-0058   ORDERED HIGHWAY-ID STORAGE SO THE
001900*                            POPULATION REPORT NEEDS NO RE-SORT
002000*                            OF THE PER-CITY INTERSTATE LIST.
002100* 11/19/91  TKM   HWY-0102   REJECT LINES NOT SPLITTING TO 4
002200*                            FIELDS INSTEAD OF ABENDING; COUNT
002300*                            AND CONTINUE PER AUDIT REQUEST.
002400* 02/08/99  JRP   Y2K-0007   Y2K REVIEW - NO DATE FIELDS PRESENT
002500*                            IN THIS PROGRAM.  NO CHANGE MADE.
002600* 07/23/01  JRP   HWY-0140   NON-NUMERIC POPULATION OR HIGHWAY
002700*                            TOKEN NOW ABENDS THE RUN RATHER
002800*                            THAN SUBSTITUTING ZERO - BAD FEED
002900*                            DATA WAS SLIPPING THROUGH SILENTLY.
003000* 05/11/04  DLW   HWY-0166   RAISED MAX CITY TABLE SIZE, SEE
003100*                            CITYTBL COPYBOOK.
003200* 09/30/14  DLW   HWY-0181   WIDENED THE FEED LINE ITSELF (SEE
003300*                            CITYFD COPYBOOK) TO COVER THE FULL
003400*                            172-BYTE WORST-CASE LINE PLUS ROOM
003500*                            TO SPARE - THE OLD 170-BYTE RECORD
003600*                            COULD CLIP A MAX-WIDTH HIGHWAY LIST
003700*                            BEFORE THIS PROGRAM EVER SAW IT.
003800* 03/11/19  CLT   HWY-0205   MOVED THE SCRATCH COUNTERS AND
003900*                            POINTERS BELOW OFF THE 01 LEVEL AND
004000*                            ONTO 77, PER THE DATA CENTER'S
004100*                            STANDARDS REVIEW.  NO LOGIC CHANGE.
004200* 06/02/20  CLT   HWY-0210   CORRECTED 0450-LOCATE-CITY-POSITION -
004300*                            THE SCAN STOPPED ON STRICTLY-GREATER
004400*                            KEYS ONLY, SO AN EXISTING ENTRY WITH
004500*                            THE SAME NAME/STATE AS THE CANDIDATE
004600*                            WAS STEPPED PAST RATHER THAN LANDED
004700*                            ON, AND 0460-CHECK-FOR-DUPLICATE
004800*                            NEVER SAW IT TO COMPARE AGAINST.
004900*                            TWO IDENTICAL FEED LINES FOR ONE
005000*                            CITY WERE COMING OUT AS TWO STORED
005100*                            ENTRIES.  STOP TEST NOW INCLUDES THE
005200*                            EQUAL-KEY CASE.
005300******************************************************************
005400*
005500* OVERVIEW.
005600*
005700* CITYPARS IS A SUBPROGRAM, NOT A BATCH STEP ON ITS OWN.  BOTH
005800* BATCH PROGRAMS IN THIS SYSTEM - THE POPULATION/INTERSTATE RUN
005900* (CITYPOP) AND THE DEGREES-OF-SEPARATION RUN (CITYDEG) - CALL
006000* IT ONCE AT THE START OF THEIR OWN RUN TO LOAD AND DEDUP THE
006100* CITY FEED FILE INTO A SHARED IN-MEMORY TABLE (CITYTBL.CPY).
006200* NEITHER CALLER DUPLICATES ANY OF THE PARSING LOGIC BELOW.
006300*
006400* THE FEED FILE HOLDS ONE LINE PER CITY, FOUR FIELDS SEPARATED
006500* BY THE PIPE CHARACTER:
006600*     POPULATION | CITY NAME | STATE | HIGHWAY LIST
006700* WHERE HIGHWAY LIST IS A SEMICOLON-SEPARATED LIST OF TOKENS OF
006800* THE FORM "I-nnnn".  A LINE THAT DOES NOT SPLIT TO EXACTLY
006900* FOUR FIELDS IS COUNTED AND SKIPPED (SEE HWY-0102 ABOVE); A
007000* NON-NUMERIC POPULATION OR HIGHWAY NUMBER IS TREATED AS BAD
007100* FEED DATA AND ABENDS THE RUN (SEE HWY-0140 ABOVE) RATHER THAN
007200* BEING SILENTLY SUBSTITUTED WITH ZERO.
007300*
007400 ENVIRONMENT DIVISION.
007500 CONFIGURATION SECTION.
007600 SPECIAL-NAMES.
007700     C01 IS TOP-OF-FORM.
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000*    THE FEED FILE IS OPTIONAL - A RUN WITH NO FEED FILE
008100*    PRESENT IS NOT AN ERROR, IT SIMPLY PRODUCES AN EMPTY CITY
008200*    TABLE AND A '90' RETURN CODE TO THE CALLER (SEE 0100-
008300*    MAIN-CONTROL BELOW).
008400     SELECT OPTIONAL CITY-FEED-FILE ASSIGN TO "CITYFEED"
008500         ORGANIZATION IS LINE SEQUENTIAL
008600         FILE STATUS IS CF-FEED-STATUS.
008700
008800 DATA DIVISION.
008900 FILE SECTION.
009000*    SHARED RECORD LAYOUT - SEE CITYFD COPYBOOK FOR THE FULL
009100*    HISTORY AND FIELD-WIDTH RATIONALE.
009200     COPY "CITYFD.cpy".
009300
009400 WORKING-STORAGE SECTION.
009500*    FEED-FILE OPEN/READ STATUS AND END-OF-FILE SWITCH.
009600 77  CF-FEED-STATUS               PIC X(02) VALUE '00'.
009700     88  CF-FEED-OK               VALUE '00'.
009800     88  CF-FEED-AT-END           VALUE '10'.
009900     88  CF-FEED-NOT-FOUND        VALUE '35'.
010000 77  CF-END-OF-FEED-SW            PIC X(01) VALUE 'N'.
010100     88  CF-END-OF-FEED           VALUE 'Y'.
010200
010300* -----------------------------------------------------------
010400* FIELD-SPLIT WORK AREA - FEED LINE UNSTRUNG ON "|"
010500*
010600* CF-FIELD-1 THRU CF-FIELD-4 HOLD THE FOUR PIPE-DELIMITED
010700* PIECES OF THE CURRENT FEED LINE, IN ORDER: POPULATION, CITY
010800* NAME, STATE CODE, AND THE RAW (STILL SEMICOLON-JOINED)
010900* HIGHWAY LIST.  CF-FIELD-COUNT IS HOW MANY OF THE FOUR THE
011000* UNSTRING ACTUALLY FILLED - A SHORT OR OVER-LONG LINE SHOWS
011100* UP HERE AS SOMETHING OTHER THAN 4.
011200* -----------------------------------------------------------
011300 77  CF-FIELD-COUNT               PIC 9(02) COMP VALUE ZERO.
011400 77  CF-FIELD-1                   PIC X(09).
011500 77  CF-FIELD-2                   PIC X(40).
011600 77  CF-FIELD-3                   PIC X(20).
011700 01  CF-FIELD-4                   PIC X(100).
011800
011900*    CHARACTER-AT-A-TIME VIEW OF FIELD 4, USED ONLY BY THE
012000*    TRAILING-SPACE COUNT IN 0430-SPLIT-HIGHWAYS - KEPT AS A
012100*    REDEFINES RATHER THAN A SEPARATE FIELD SO THE TWO VIEWS
012200*    CAN NEVER DRIFT OUT OF SYNC.
012300 01  CF-FIELD-4-R REDEFINES CF-FIELD-4.
012400     05  CF-FIELD-4-CHAR OCCURS 100 TIMES
012500             PIC X(01).
012600
012700*    LENGTH OF THE OCCUPIED PORTION OF CF-FIELD-1, AND A
012800*    ZERO-FILLED, RIGHT-JUSTIFIED STAGING AREA FOR TURNING THE
012900*    SPACE-PADDED POPULATION DIGITS INTO A TRUE NUMERIC FIELD
013000*    (SEE 0410-PARSE-POPULATION).
013100 77  CF-FIELD-1-LEN               PIC 9(02) COMP VALUE ZERO.
013200 77  CF-POP-DIGITS                PIC X(09) JUSTIFIED RIGHT.
013300
013400* -----------------------------------------------------------
013500* HIGHWAY-LIST SPLIT WORK AREA - FIELD 4 UNSTRUNG ON ";"
013600*
013700* EACH PASS THROUGH 0440-NEXT-HIGHWAY-TOKEN PULLS ONE "I-nnnn"
013800* TOKEN OUT OF CF-FIELD-4, STRIPS THE "I-" LITERAL, AND LEAVES
013900* THE NUMERIC PART READY FOR 0320-STORE-HIGHWAY TO VALIDATE
014000* AND FILE INTO THE CANDIDATE'S ORDERED HIGHWAY-ID LIST.
014100* -----------------------------------------------------------
014200 77  CF-FIELD-4-LEN               PIC 9(03) COMP VALUE ZERO.
014300 77  CF-TRAILING-SPACES           PIC 9(03) COMP VALUE ZERO.
014400 77  CF-HWY-POINTER               PIC 9(03) COMP VALUE 1.
014500 01  CF-HWY-TOKEN                 PIC X(10) VALUE SPACES.
014600 77  CF-HWY-TOKEN-LEN             PIC 9(02) COMP VALUE ZERO.
014700 77  CF-HWY-DIGIT-LEN             PIC 9(02) COMP VALUE ZERO.
014800 77  CF-HWY-DIGITS                PIC X(08) JUSTIFIED RIGHT.
014900 77  CF-HWY-NUMBER                PIC 9(04).
015000 77  CF-HWY-SUB                   PIC 9(02) COMP VALUE ZERO.
015100 77  CF-HWY-POS                   PIC 9(02) COMP VALUE ZERO.
015200
015300*    SPLITS CF-HWY-TOKEN INTO ITS "I-" LITERAL PREFIX AND THE
015400*    REMAINING DIGITS SO 0320-STORE-HIGHWAY CAN TEST THE
015500*    PREFIX WITHOUT A SEPARATE UNSTRING.
015600 01  CF-HWY-TOKEN-R REDEFINES CF-HWY-TOKEN.
015700     05  CF-HWY-TOKEN-PREFIX      PIC X(02).
015800     05  FILLER                   PIC X(08).
015900
016000* -----------------------------------------------------------
016100* CANDIDATE CITY WORK AREA - ONE PARSED FEED LINE
016200*
016300* 0420-BUILD-CANDIDATE FILLS THIS GROUP FROM THE CURRENT FEED
016400* LINE'S FOUR FIELDS; 0430-SPLIT-HIGHWAYS THEN ADDS EACH
016500* HIGHWAY ID IN ASCENDING ORDER.  0450-LOCATE-CITY-POSITION
016600* AND 0460-CHECK-FOR-DUPLICATE COMPARE THIS CANDIDATE AGAINST
016700* CTY-ENTRY BEFORE IT IS EVER INSERTED INTO THE SHARED TABLE.
016800* -----------------------------------------------------------
016900 01  CTY-CANDIDATE.
017000     05  CTY-CAND-NAME            PIC X(40).
017100     05  CTY-CAND-STATE           PIC X(20).
017200     05  CTY-CAND-POPULATION      PIC 9(09).
017300     05  CTY-CAND-HIGHWAY-COUNT   PIC 9(02) COMP.
017400     05  CTY-CAND-HIGHWAY-IDS OCCURS 20 TIMES
017500             PIC 9(04).
017600     05  FILLER                   PIC X(06).
017700
017800* -----------------------------------------------------------
017900* TABLE SCAN / DUPLICATE-CHECK SWITCHES
018000* -----------------------------------------------------------
018100*    CTY-IX IS THE INSERT POSITION FOUND BY 0450-LOCATE-CITY-
018200*    POSITION; CTY-SCAN-IX WALKS FORWARD FROM THERE LOOKING
018300*    FOR AN EXACT NAME/STATE MATCH TO DEDUP AGAINST.
018400 77  CTY-IX                       PIC 9(04) COMP VALUE ZERO.
018500 77  CTY-SCAN-IX                  PIC 9(04) COMP VALUE ZERO.
018600*    'Y' WHEN THE CANDIDATE IS A TRUE DUPLICATE OF AN EXISTING
018700*    ENTRY (SAME NAME, STATE, POPULATION, AND HIGHWAY SET) -
018800*    SEE HWY-0031 ABOVE.  A DUPLICATE IS DROPPED, NOT INSERTED.
018900 77  CTY-DUP-FOUND-SW             PIC X(01) VALUE 'N'.
019000     88  CTY-DUP-FOUND            VALUE 'Y'.
019100*    WORKING FLAG FOR THE HIGHWAY-SET COMPARISON IN 0466-
019200*    COMPARE-HIGHWAY-SETS - STAYS 'Y' UNTIL ANY ONE HIGHWAY ID
019300*    FAILS TO MATCH.
019400 77  CTY-SETS-EQUAL-SW            PIC X(01) VALUE 'N'.
019500     88  CTY-SETS-EQUAL           VALUE 'Y'.
019600
019700 LINKAGE SECTION.
019800*    CALL INTERFACE - SEE CITYLINK COPYBOOK.
019900     COPY "CITYLINK.cpy".
020000*    SHARED CITY TABLE BUILT HERE AND RETURNED TO THE CALLER
020100*    BY REFERENCE - SEE CITYTBL COPYBOOK.
020200     COPY "CITYTBL.cpy".
020300
020400 PROCEDURE DIVISION USING CP-FUNCTION-CODE
020500                           CP-RETURN-CODE
020600                           CP-SKIPPED-LINE-COUNT
020700                           CITY-WORK-TABLE.
020800
020900* -----------------------------------------------------------
021000* 0100-MAIN-CONTROL - OVERALL SUBPROGRAM FLOW.
021100*
021200* OPENS THE FEED FILE, READS AND PROCESSES IT LINE BY LINE
021300* UNTIL END OF FILE, THEN RETURNS TO THE CALLER.  IF THE FEED
021400* FILE IS MISSING ALTOGETHER THE TABLE IS LEFT EMPTY AND A
021500* '90' RETURN CODE GOES BACK - THAT IS A REPORTABLE CONDITION,
021600* NOT A FATAL ONE; ONLY A BAD NUMERIC TOKEN ABENDS THE RUN
021700* (SEE 0900-FATAL-PARSE-ERROR).
021800* -----------------------------------------------------------
021900 0100-MAIN-CONTROL.
022000     MOVE '00' TO CP-RETURN-CODE.
022100     MOVE ZERO TO CP-SKIPPED-LINE-COUNT.
022200     MOVE ZERO TO CTY-TABLE-COUNT.
022300     OPEN INPUT CITY-FEED-FILE.
022400     IF NOT CF-FEED-OK
022500         MOVE '90' TO CP-RETURN-CODE
022600         DISPLAY 'CITYPARS - CITY FEED FILE NOT AVAILABLE, '
022700             'STATUS ' CF-FEED-STATUS
022800         GO TO 0190-MAIN-EXIT
022900     END-IF.
023000     PERFORM 0200-READ-FEED-LINE.
023100     PERFORM 0300-PROCESS-LOOP THRU 0300-PROCESS-EXIT
023200         UNTIL CF-END-OF-FEED.
023300     CLOSE CITY-FEED-FILE.
023400     DISPLAY 'CITYPARS - CITIES STORED: ' CTY-TABLE-COUNT
023500         ' LINES SKIPPED: ' CP-SKIPPED-LINE-COUNT.
023600 0190-MAIN-EXIT.
023700*    RETURNS CONTROL TO CITYPOP OR CITYDEG, WHICHEVER CALLED
023800*    US.  NOT A STOP RUN - THIS IS A SUBPROGRAM.
023900     EXIT PROGRAM.
024000
024100*    READS ONE FEED LINE; SETS THE END-OF-FILE SWITCH ON EOF
024200*    SO THE DRIVING PERFORM IN 0100-MAIN-CONTROL CAN STOP.
024300 0200-READ-FEED-LINE.
024400     READ CITY-FEED-FILE
024500         AT END
024600             MOVE 'Y' TO CF-END-OF-FEED-SW.
024700
024800* -----------------------------------------------------------
024900* 0300-PROCESS-LOOP - ONE FEED LINE PER ITERATION.
025000*
025100* SPLITS THE LINE ON "|"; A LINE THAT DOES NOT YIELD EXACTLY
025200* FOUR FIELDS IS COUNTED IN CP-SKIPPED-LINE-COUNT AND SKIPPED
025300* RATHER THAN PROCESSED (HWY-0102) - THE AUDIT TEAM WANTS A
025400* COUNT OF REJECTED LINES, NOT AN ABEND, FOR A MALFORMED LINE
025500* THAT SIMPLY DID NOT SPLIT RIGHT.
025600* -----------------------------------------------------------
025700 0300-PROCESS-LOOP.
025800     PERFORM 0210-SPLIT-FEED-LINE.
025900     IF CF-FIELD-COUNT NOT = 4
026000         ADD 1 TO CP-SKIPPED-LINE-COUNT
026100         DISPLAY 'CITYPARS - REJECTED LINE, FIELD COUNT '
026200             CF-FIELD-COUNT
026300         GO TO 0300-READ-NEXT
026400     END-IF.
026500     PERFORM 0400-FIND-OR-INSERT-CITY.
026600 0300-READ-NEXT.
026700     PERFORM 0200-READ-FEED-LINE.
026800 0300-PROCESS-EXIT.
026900     EXIT.
027000
027100*    UNSTRING ON THE PIPE CHARACTER.  TALLYING IN COUNTS HOW
027200*    MANY OF THE FOUR RECEIVING FIELDS WERE ACTUALLY FILLED;
027300*    ON OVERFLOW (MORE THAN FOUR PIPE-SEPARATED PIECES) WE PAD
027400*    THE COUNT WELL PAST 4 SO THE FIELD-COUNT TEST ABOVE
027500*    CATCHES IT THE SAME AS A SHORT LINE.
027600 0210-SPLIT-FEED-LINE.
027700     MOVE SPACES TO CF-FIELD-1 CF-FIELD-2 CF-FIELD-3 CF-FIELD-4.
027800     MOVE ZERO TO CF-FIELD-COUNT.
027900     UNSTRING CF-FEED-LINE DELIMITED BY '|'
028000         INTO CF-FIELD-1
028100              CF-FIELD-2
028200              CF-FIELD-3
028300              CF-FIELD-4
028400         TALLYING IN CF-FIELD-COUNT
028500         ON OVERFLOW
028600             ADD 5 TO CF-FIELD-COUNT
028700     END-UNSTRING.
028800
028900*    DRIVES THE FULL PARSE-AND-INSERT SEQUENCE FOR ONE VALID
029000*    (FOUR-FIELD) FEED LINE: PARSE THE POPULATION, BUILD THE
029100*    CANDIDATE GROUP, SPLIT AND VALIDATE THE HIGHWAY LIST,
029200*    LOCATE WHERE IT BELONGS IN THE SORTED CITY TABLE, CHECK
029300*    FOR AN IDENTICAL EXISTING ENTRY, AND INSERT IF IT IS NOT
029400*    A DUPLICATE.
029500 0400-FIND-OR-INSERT-CITY.
029600     PERFORM 0410-PARSE-POPULATION.
029700     PERFORM 0420-BUILD-CANDIDATE.
029800     PERFORM 0430-SPLIT-HIGHWAYS.
029900     PERFORM 0450-LOCATE-CITY-POSITION.
030000     PERFORM 0460-CHECK-FOR-DUPLICATE.
030100     IF NOT CTY-DUP-FOUND
030200         PERFORM 0470-SHIFT-AND-INSERT-CITY
030300     END-IF.
030400
030500*    FIELD 1 IS SPACE-PADDED DIGITS, RIGHT-JUSTIFIED BY THE
030600*    FEED VENDOR.  COUNT TRAILING SPACES TO FIND THE TRUE
030700*    LENGTH, COPY JUST THAT MANY CHARACTERS INTO A JUSTIFIED
030800*    RIGHT STAGING FIELD, TURN ANY REMAINING LEADING SPACES
030900*    INTO ZEROS, THEN VERIFY IT IS TRULY NUMERIC BEFORE
031000*    TRUSTING IT - A BLANK OR NON-NUMERIC POPULATION FIELD IS
031100*    BAD FEED DATA AND ABENDS THE RUN (HWY-0140).
031200 0410-PARSE-POPULATION.
031300     MOVE ZERO TO CF-TRAILING-SPACES.
031400     INSPECT CF-FIELD-1 TALLYING CF-TRAILING-SPACES
031500         FOR TRAILING SPACES.
031600     COMPUTE CF-FIELD-1-LEN = 9 - CF-TRAILING-SPACES.
031700     IF CF-FIELD-1-LEN = 0 OR CF-FIELD-1-LEN > 9
031800         PERFORM 0900-FATAL-PARSE-ERROR
031900     END-IF.
032000     MOVE SPACES TO CF-POP-DIGITS.
032100     MOVE CF-FIELD-1 (1:CF-FIELD-1-LEN) TO CF-POP-DIGITS.
032200     INSPECT CF-POP-DIGITS REPLACING LEADING SPACE BY ZERO.
032300     IF CF-POP-DIGITS NOT NUMERIC
032400         PERFORM 0900-FATAL-PARSE-ERROR
032500     END-IF.
032600
032700*    COPIES THE NAME AND STATE FIELDS VERBATIM AND THE NOW-
032800*    VALIDATED POPULATION DIGITS INTO THE CANDIDATE GROUP.
032900*    HIGHWAY COUNT STARTS AT ZERO - 0430-SPLIT-HIGHWAYS BUILDS
033000*    THE HIGHWAY-ID LIST NEXT.
033100 0420-BUILD-CANDIDATE.
033200     MOVE CF-FIELD-2 TO CTY-CAND-NAME.
033300     MOVE CF-FIELD-3 TO CTY-CAND-STATE.
033400     MOVE CF-POP-DIGITS TO CTY-CAND-POPULATION.
033500     MOVE ZERO TO CTY-CAND-HIGHWAY-COUNT.
033600
033700*    WALKS FIELD 4 (THE RAW, SEMICOLON-JOINED HIGHWAY LIST)
033800*    ONE TOKEN AT A TIME VIA A POINTER-DRIVEN UNSTRING - THE
033900*    POINTER FORM LETS US CALL UNSTRING REPEATEDLY AGAINST THE
034000*    SAME SOURCE FIELD WITHOUT RE-SPLITTING THE WHOLE STRING
034100*    EACH TIME.  STOPS WHEN THE POINTER PASSES THE TRUE
034200*    (TRAILING-SPACE-TRIMMED) LENGTH OF THE FIELD.
034300 0430-SPLIT-HIGHWAYS.
034400     MOVE 100 TO CF-FIELD-4-LEN.
034500     MOVE ZERO TO CF-TRAILING-SPACES.
034600     INSPECT CF-FIELD-4 TALLYING CF-TRAILING-SPACES
034700         FOR TRAILING SPACES.
034800     SUBTRACT CF-TRAILING-SPACES FROM CF-FIELD-4-LEN.
034900     MOVE 1 TO CF-HWY-POINTER.
035000     PERFORM 0440-NEXT-HIGHWAY-TOKEN
035100         UNTIL CF-HWY-POINTER > CF-FIELD-4-LEN.
035200
035300*    PULLS ONE "I-nnnn" TOKEN OFF THE FRONT OF THE REMAINING
035400*    HIGHWAY LIST AND HANDS IT TO 0320-STORE-HIGHWAY FOR
035500*    VALIDATION AND ORDERED INSERTION.
035600 0440-NEXT-HIGHWAY-TOKEN.
035700     MOVE SPACES TO CF-HWY-TOKEN.
035800     UNSTRING CF-FIELD-4 DELIMITED BY ';'
035900         INTO CF-HWY-TOKEN
036000         POINTER CF-HWY-POINTER.
036100     PERFORM 0320-STORE-HIGHWAY.
036200
036300*    STRIPS THE "I-" LITERAL PREFIX (ABENDING IF IT IS NOT
036400*    THERE - A HIGHWAY TOKEN WITHOUT THE PREFIX IS BAD FEED
036500*    DATA), PADS THE REMAINING DIGITS THROUGH THE SAME
036600*    JUSTIFIED-RIGHT / LEADING-ZERO TECHNIQUE USED FOR THE
036700*    POPULATION FIELD, VALIDATES IT IS NUMERIC (HWY-0140), AND
036800*    FILES THE RESULT INTO THE CANDIDATE'S ORDERED HIGHWAY
036900*    LIST VIA 0330-STORE-HIGHWAY-ID.
037000 0320-STORE-HIGHWAY.
037100     MOVE ZERO TO CF-TRAILING-SPACES.
037200     INSPECT CF-HWY-TOKEN TALLYING CF-TRAILING-SPACES
037300         FOR TRAILING SPACES.
037400     COMPUTE CF-HWY-TOKEN-LEN = 10 - CF-TRAILING-SPACES.
037500     IF CF-HWY-TOKEN-LEN < 3 OR CF-HWY-TOKEN-PREFIX NOT = 'I-'
037600         PERFORM 0900-FATAL-PARSE-ERROR
037700     END-IF.
037800     COMPUTE CF-HWY-DIGIT-LEN = CF-HWY-TOKEN-LEN - 2.
037900     MOVE SPACES TO CF-HWY-DIGITS.
038000     MOVE CF-HWY-TOKEN (3:CF-HWY-DIGIT-LEN) TO CF-HWY-DIGITS.
038100     INSPECT CF-HWY-DIGITS REPLACING LEADING SPACE BY ZERO.
038200     IF CF-HWY-DIGITS NOT NUMERIC
038300         PERFORM 0900-FATAL-PARSE-ERROR
038400     END-IF.
038500     MOVE CF-HWY-DIGITS TO CF-HWY-NUMBER.
038600     PERFORM 0330-STORE-HIGHWAY-ID.
038700
038800*    FILES CF-HWY-NUMBER INTO THE CANDIDATE'S HIGHWAY-ID LIST
038900*    IN ASCENDING ORDER (HWY-0058) - A DUPLICATE HIGHWAY ID ON
039000*    THE SAME FEED LINE IS SILENTLY DROPPED RATHER THAN STORED
039100*    TWICE, SINCE THE CANDIDATE'S HIGHWAY SET FEEDS THE WHOLE-
039200*    RECORD DEDUP COMPARE LATER IN 0466-COMPARE-HIGHWAY-SETS.
039300 0330-STORE-HIGHWAY-ID.
039400     PERFORM 0332-SCAN-HIGHWAY-POS
039500         VARYING CF-HWY-POS FROM 1 BY 1
039600         UNTIL CF-HWY-POS > CTY-CAND-HIGHWAY-COUNT
039700            OR CF-HWY-NUMBER <= CTY-CAND-HIGHWAY-IDS (CF-HWY-POS).
039800     IF CF-HWY-POS <= CTY-CAND-HIGHWAY-COUNT
039900         AND CF-HWY-NUMBER = CTY-CAND-HIGHWAY-IDS (CF-HWY-POS)
040000         GO TO 0330-STORE-EXIT
040100     END-IF.
040200     PERFORM 0334-SHIFT-HIGHWAY-IDS
040300         VARYING CF-HWY-SUB FROM CTY-CAND-HIGHWAY-COUNT BY -1
040400         UNTIL CF-HWY-SUB < CF-HWY-POS.
040500     ADD 1 TO CTY-CAND-HIGHWAY-COUNT.
040600     MOVE CF-HWY-NUMBER TO CTY-CAND-HIGHWAY-IDS (CF-HWY-POS).
040700 0330-STORE-EXIT.
040800     EXIT.
040900
041000*    EMPTY PERFORM BODY - THE VARYING CLAUSE ON 0330-STORE-
041100*    HIGHWAY-ID DOES ALL THE SCANNING WORK; THIS PARAGRAPH
041200*    EXISTS ONLY SO THE PERFORM HAS SOMETHING TO CALL.
041300 0332-SCAN-HIGHWAY-POS.
041400     CONTINUE.
041500
041600*    SLIDES ONE ENTRY OF THE CANDIDATE'S HIGHWAY-ID LIST UP BY
041700*    ONE POSITION TO OPEN A HOLE FOR THE NEW HIGHWAY ID.
041800 0334-SHIFT-HIGHWAY-IDS.
041900     MOVE CTY-CAND-HIGHWAY-IDS (CF-HWY-SUB)
042000         TO CTY-CAND-HIGHWAY-IDS (CF-HWY-SUB + 1).
042100
042200*    BINARY-STYLE SCAN FOR WHERE THIS CANDIDATE BELONGS IN THE
042300*    SHARED CITY TABLE (ASCENDING NAME, THEN STATE).  STOPS AT
042400*    THE FIRST ENTRY WHOSE KEY IS GREATER THAN **OR EQUAL TO**
042500*    THE CANDIDATE'S - NOT STRICTLY GREATER - SO THAT WHEN AN
042600*    EXISTING ENTRY'S NAME AND STATE ALREADY MATCH THE
042700*    CANDIDATE EXACTLY, CTY-IX STOPS ON THAT ENTRY INSTEAD OF
042800*    STEPPING PAST THE WHOLE MATCHING RUN (HWY-0210 - A
042900*    STRICT-LESS-THAN TEST HERE ONCE LET TWO IDENTICAL FEED
043000*    LINES FOR THE SAME CITY BOTH GET STORED, SINCE 0460'S
043100*    SCAN BELOW NEVER SAW THE EARLIER, EQUAL-KEY ENTRY TO
043200*    COMPARE AGAINST).  LEAVES CTY-IX EITHER AT THE FIRST OF AN
043300*    EXISTING NAME/STATE MATCH OR AT THE FIRST ENTRY THAT
043400*    SHOULD FOLLOW THE CANDIDATE - EITHER WAY, THE RIGHT
043500*    STARTING POINT FOR 0460-CHECK-FOR-DUPLICATE BELOW.
043600 0450-LOCATE-CITY-POSITION.
043700     PERFORM 0452-SCAN-CITY-POS
043800         VARYING CTY-IX FROM 1 BY 1
043900         UNTIL CTY-IX > CTY-TABLE-COUNT
044000            OR CTY-CAND-NAME < CTY-NAME (CTY-IX)
044100            OR (CTY-CAND-NAME = CTY-NAME (CTY-IX)
044200                AND CTY-CAND-STATE <= CTY-STATE (CTY-IX)).
044300
044400*    EMPTY PERFORM BODY, SAME REASON AS 0332 ABOVE.
044500 0452-SCAN-CITY-POS.
044600     CONTINUE.
044700
044800*    WALKS FORWARD FROM CTY-IX OVER ANY RUN OF ENTRIES SHARING
044900*    THE CANDIDATE'S NAME AND STATE, LOOKING FOR ONE THAT IS A
045000*    TRUE DUPLICATE (SAME POPULATION AND HIGHWAY SET TOO).
045100*    STOPS AS SOON AS A DUPLICATE IS FOUND, THE NAME/STATE RUN
045200*    ENDS, OR THE TABLE RUNS OUT.
045300 0460-CHECK-FOR-DUPLICATE.
045400     MOVE 'N' TO CTY-DUP-FOUND-SW.
045500     PERFORM 0465-COMPARE-ENTRY
045600         VARYING CTY-SCAN-IX FROM CTY-IX BY 1
045700         UNTIL CTY-SCAN-IX > CTY-TABLE-COUNT
045800            OR CTY-NAME (CTY-SCAN-IX) NOT = CTY-CAND-NAME
045900            OR CTY-STATE (CTY-SCAN-IX) NOT = CTY-CAND-STATE
046000            OR CTY-DUP-FOUND.
046100
046200*    CHEAP TESTS FIRST (POPULATION, HIGHWAY COUNT) BEFORE THE
046300*    MORE EXPENSIVE FIELD-BY-FIELD HIGHWAY-SET COMPARE - NO
046400*    POINT WALKING 20 HIGHWAY IDS IF THE POPULATION ALONE
046500*    ALREADY RULES OUT A MATCH.
046600 0465-COMPARE-ENTRY.
046700     IF CTY-POPULATION (CTY-SCAN-IX) = CTY-CAND-POPULATION
046800         AND CTY-HIGHWAY-COUNT (CTY-SCAN-IX) =
046900             CTY-CAND-HIGHWAY-COUNT
047000         PERFORM 0466-COMPARE-HIGHWAY-SETS
047100     END-IF.
047200
047300*    BOTH HIGHWAY LISTS ARE KEPT IN ASCENDING ORDER (HWY-0058)
047400*    SO A STRAIGHT POSITION-BY-POSITION COMPARE IS ENOUGH - NO
047500*    NEED TO SORT OR CROSS-SEARCH EITHER LIST.
047600 0466-COMPARE-HIGHWAY-SETS.
047700     MOVE 'Y' TO CTY-SETS-EQUAL-SW.
047800     PERFORM 0467-COMPARE-ONE-HIGHWAY
047900         VARYING CF-HWY-SUB FROM 1 BY 1
048000         UNTIL CF-HWY-SUB > CTY-CAND-HIGHWAY-COUNT
048100            OR NOT CTY-SETS-EQUAL.
048200     IF CTY-SETS-EQUAL
048300         MOVE 'Y' TO CTY-DUP-FOUND-SW
048400     END-IF.
048500
048600*    ONE POSITION OF THE HIGHWAY-SET COMPARE.
048700 0467-COMPARE-ONE-HIGHWAY.
048800     IF CTY-HIGHWAY-IDS (CTY-SCAN-IX CF-HWY-SUB) NOT =
048900         CTY-CAND-HIGHWAY-IDS (CF-HWY-SUB)
049000         MOVE 'N' TO CTY-SETS-EQUAL-SW
049100     END-IF.
049200
049300*    INSERTS THE CANDIDATE AT CTY-IX, SLIDING EVERYTHING FROM
049400*    CTY-IX TO THE OLD END OF THE TABLE UP BY ONE TO OPEN THE
049500*    HOLE.  CTY-LEVEL IS SET TO -1 (NOT YET REACHED) HERE SO A
049600*    LATER CITYDEG RUN HAS A CORRECT STARTING VALUE FOR EVERY
049700*    CITY, NOT JUST THE ONES IT WALKS.
049800 0470-SHIFT-AND-INSERT-CITY.
049900     ADD 1 TO CTY-TABLE-COUNT.
050000     PERFORM 0472-SHIFT-ONE-CITY
050100         VARYING CTY-SCAN-IX FROM CTY-TABLE-COUNT BY -1
050200         UNTIL CTY-SCAN-IX <= CTY-IX.
050300     MOVE CTY-CAND-NAME TO CTY-NAME (CTY-IX).
050400     MOVE CTY-CAND-STATE TO CTY-STATE (CTY-IX).
050500     MOVE CTY-CAND-POPULATION TO CTY-POPULATION (CTY-IX).
050600     MOVE CTY-CAND-HIGHWAY-COUNT TO CTY-HIGHWAY-COUNT (CTY-IX).
050700     MOVE -1 TO CTY-LEVEL (CTY-IX).
050800     PERFORM 0474-COPY-ONE-HIGHWAY
050900         VARYING CF-HWY-SUB FROM 1 BY 1
051000         UNTIL CF-HWY-SUB > CTY-CAND-HIGHWAY-COUNT.
051100
051200*    SLIDES ONE TABLE ENTRY (THE WHOLE CTY-ENTRY GROUP, NAME
051300*    THROUGH FILLER) UP BY ONE POSITION.
051400 0472-SHIFT-ONE-CITY.
051500     MOVE CTY-ENTRY (CTY-SCAN-IX - 1) TO CTY-ENTRY (CTY-SCAN-IX).
051600
051700*    COPIES ONE HIGHWAY ID FROM THE CANDIDATE INTO THE NEWLY
051800*    INSERTED TABLE ENTRY.
051900 0474-COPY-ONE-HIGHWAY.
052000     MOVE CTY-CAND-HIGHWAY-IDS (CF-HWY-SUB)
052100         TO CTY-HIGHWAY-IDS (CTY-IX CF-HWY-SUB).
052200
052300* -----------------------------------------------------------
052400* 0900-FATAL-PARSE-ERROR - BAD FEED DATA, RUN ABENDS.
052500*
052600* REACHED ONLY WHEN A POPULATION OR HIGHWAY NUMBER FIELD IS
052700* NOT TRULY NUMERIC, OR A HIGHWAY TOKEN IS MISSING ITS "I-"
052800* PREFIX.  PER HWY-0140, THIS IS TREATED AS BAD INPUT THAT
052900* MUST STOP THE RUN FOR MANUAL REVIEW RATHER THAN BEING
053000* PATCHED OVER WITH A ZERO - A SILENT ZERO SUBSTITUTION WAS
053100* THE ROOT CAUSE OF MORE THAN ONE BAD REPORT BEFORE HWY-0140.
053200* -----------------------------------------------------------
053300 0900-FATAL-PARSE-ERROR.
053400     DISPLAY 'CITYPARS - FATAL - NON-NUMERIC POPULATION OR '
053500         'HIGHWAY TOKEN ON FEED LINE - RUN ABENDED'.
053600     DISPLAY 'CITYPARS - OFFENDING LINE: ' CF-FEED-LINE (1:80).
053700     MOVE '99' TO CP-RETURN-CODE.
053800     CLOSE CITY-FEED-FILE.
053900     STOP RUN.
