000100******************************************************************
000200* CITYLINK.CPY
000300* CALL INTERFACE BETWEEN CITYPARS AND ITS TWO CALLERS, CITYPOP
000400* AND CITYDEG.
000500*
000600* PATTERNED ON THE SHOP'S FUNCTION-CODE / RETURN-CODE / DATA-
000700* AREA CALLING CONVENTION - THE CALLER SETS THE FUNCTION CODE,
000800* CITYPARS SETS THE RETURN CODE AND LEAVES THE CITY WORK TABLE
000900* (CITYTBL.CPY, PASSED AS A SEPARATE CALL PARAMETER) POPULATED
001000* ON A GOOD RETURN.  THESE THREE FIELDS ARE COPIED INTO THE
001100* WORKING-STORAGE SECTION OF EACH CALLER AND INTO THE LINKAGE
001200* SECTION OF CITYPARS ITSELF, SO BOTH SIDES OF THE CALL AGREE
001300* ON THE LAYOUT WITHOUT EITHER SIDE HARD-CODING IT.
001400******************************************************************
001500*    HIST: 04/02/88 RAH  ORIGINAL - ONLY FUNCTION CODE IS "P"
001600*                        (PARSE) TODAY, BUT THE FIELD IS KEPT
001700*                        SEPARATE FROM THE RETURN CODE IN CASE
001800*                        A FUTURE RELEASE ADDS A SECOND ENTRY
001900*                        POINT (E.G. A RE-PARSE OR VALIDATE-
002000*                        ONLY FUNCTION) WITHOUT A LINKAGE CHANGE.
002100******************************************************************
002200*    SET BY THE CALLER BEFORE EVERY CALL.  ONLY 'P' IS DEFINED.
002300 77  CP-FUNCTION-CODE             PIC X(01).
002400     88  CP-FUNCTION-PARSE        VALUE 'P'.
002500*    SET BY CITYPARS ON RETURN.  '90' MEANS THE FEED FILE WAS
002600*    NOT AVAILABLE (THE TABLE COMES BACK EMPTY, NOT AN ABEND);
002700*    '99' MEANS A FATAL PARSE ERROR ABENDED THE SUBPROGRAM -
002800*    CONTROL NEVER ACTUALLY RETURNS TO THE CALLER IN THAT CASE,
002900*    BUT THE 88 IS KEPT FOR DOCUMENTATION AND FOR ANY FUTURE
003000*    CALLER THAT WANTS TO TEST FOR IT ANYWAY.
003100 77  CP-RETURN-CODE               PIC X(02) VALUE '00'.
003200     88  CP-RETURN-OK             VALUE '00'.
003300     88  CP-RETURN-NO-FILE        VALUE '90'.
003400     88  CP-RETURN-FATAL-PARSE    VALUE '99'.
003500*    COUNT OF FEED LINES REJECTED FOR NOT SPLITTING TO EXACTLY
003600*    FOUR PIPE-DELIMITED FIELDS.  CARRIED BACK SO THE CALLING
003700*    PROGRAM CAN DISPLAY IT ON THE RUN LOG FOR THE AUDIT TRAIL.
003800 77  CP-SKIPPED-LINE-COUNT        PIC 9(06) COMP VALUE ZERO.
