000100******************************************************************
000200* CITYFD.CPY
000300* CITY / INTERSTATE SYSTEM - CITY FEED FILE LAYOUT.
000400*
000500* THIS IS THE RAW RECORD AS IT ARRIVES FROM THE PLANNING OFFICE
000600* EXTRACT - ONE LINE PER CITY, FOUR PIPE-DELIMITED FIELDS:
000700*     POPULATION | CITY-NAME | STATE-CODE | HIGHWAY-LIST
000800* WHERE HIGHWAY-LIST IS ITSELF A SEMICOLON-DELIMITED LIST OF
000900* "I-nnnn" TOKENS.  CITYPARS DOES ALL THE SPLITTING; NO OTHER
001000* PROGRAM IN THIS SYSTEM OPENS THE FEED FILE DIRECTLY, SO THIS
001100* LAYOUT IS COPIED ONLY INTO CITYPARS' FILE SECTION.
001200*
001300* FIELD WIDTHS PER THE PLANNING OFFICE EXTRACT SPEC ARE
001400* POPULATION 9(9), NAME X(40), STATE X(20), HIGHWAY-LIST X(100),
001500* PLUS THREE PIPE SEPARATORS - A 172-BYTE WORST CASE LINE.  THE
001600* RECORD BELOW IS CUT WIDE OF THAT, THE SAME WAY WE PAD OTHER
001700* FEED AND REPORT LINES IN THIS SHOP, SO A FUTURE WIDENING OF
001800* ANY ONE FIELD DOES NOT SILENTLY TRUNCATE THE LINE BEFORE THE
001900* UNSTRING IN CITYPARS EVER SEES IT.
002000******************************************************************
002100*    HIST: 04/02/88 RAH  ORIGINAL LAYOUT, 170 BYTES
002200*    HIST: 09/30/14 DLW  HWY-0181 WIDENED TO 200 BYTES - A
002300*                        MAX-WIDTH HIGHWAY-LIST LINE WAS BEING
002400*                        CUT SHORT BY THE OLD 170-BYTE RECORD
002500*                        BEFORE THE FIELD SPLIT EVER RAN.
002600******************************************************************
002700 FD  CITY-FEED-FILE.
002800*    CF-FEED-LINE HOLDS THE ENTIRE PIPE-DELIMITED INPUT LINE.
002900*    CITYPARS UNSTRINGS THIS FIELD DIRECTLY - SEE 0210-SPLIT-
003000*    FEED-LINE - SO NOTHING DOWNSTREAM CARES ABOUT THE FILLER.
003100 01  CF-FEED-RECORD.
003200     05  CF-FEED-LINE             PIC X(180).
003300     05  FILLER                   PIC X(20).
003400
003500*    CHARACTER-ARRAY VIEW OF THE SAME RECORD.  NOT USED BY
003600*    CITYPARS TODAY BUT KEPT FOR SYMMETRY WITH THE OTHER
003700*    PER-CHARACTER REDEFINES IN THIS SYSTEM (POP-RPT-LINE-R,
003800*    DEG-RPT-LINE-R) IN CASE A FUTURE CHANGE NEEDS COLUMN-AT-
003900*    A-TIME ACCESS TO THE RAW FEED LINE.
004000 01  CF-FEED-RECORD-R REDEFINES CF-FEED-RECORD.
004100     05  CF-LINE-CHAR OCCURS 200 TIMES
004200             PIC X(01).
