000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CITYPOP.
000300 AUTHOR.  R A HOLLAND.
000400 INSTALLATION.  HIGHWAY PLANNING DIVISION - DATA CENTER.
000500 DATE-WRITTEN.  04/09/88.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
000800******************************************************************
000900*                        C H A N G E   L O G
001000*-----------------------------------------------------------------
001100* DATE      PGMR  REQUEST    DESCRIPTION
001200* --------  ----  ---------  ------------------------------------
001300* 04/09/88  RAH   HWY-0015   ORIGINAL CODING.  POPULATION AND
001400*                            INTERSTATE BATCH REPORT RUN, CALLS
001500*                            CITYPARS FOR THE PARSED CITY TABLE.
001600* 09/21/88  RAH   HWY-0032   INTERSTATE COUNTER TABLE MAINTAINED
001700*                            IN ASCENDING ORDER AS IT IS BUILT -
001800*                            NO SEPARATE SORT STEP NEEDED FOR THE
001900*                            INTERSTATE REPORT.
002000* 03/09/89  TKM   HWY-0059   SWITCHED POPULATION REPORT TO AN
002100*                            INTERNAL SORT (INPUT/OUTPUT PROC)
002200*                            IN PLACE OF THE OLD BUBBLE PASS.
002300* 02/08/99  JRP   Y2K-0008   Y2K REVIEW - NO DATE FIELDS PRESENT
002400*                            IN THIS PROGRAM.  NO CHANGE MADE.
002500* 08/14/02  JRP   HWY-0151   CORRECTED TIE-BREAK WITHIN A
002600*                            POPULATION GROUP TO STATE THEN NAME
002700*                            PER PLANNING OFFICE SPEC REVIEW.
002800* 05/11/04  DLW   HWY-0167   RAISED MAX INTERSTATE TABLE SIZE.
002900* 03/11/19  CLT   HWY-0206   MOVED THE SCRATCH COUNTERS AND
003000*                            POINTERS BELOW OFF THE 01 LEVEL AND
003100*                            ONTO 77, PER THE DATA CENTER'S
003200*                            STANDARDS REVIEW.  NO LOGIC CHANGE.
003300******************************************************************
003400*
003500* OVERVIEW.
003600*
003700* THIS IS THE SECOND OF THE TWO BATCH RUNS IN THE CITY/INTERSTATE
003800* SYSTEM.  IT CALLS CITYPARS ONCE TO LOAD AND DEDUP THE CITY FEED
003900* INTO THE SHARED CITY WORK TABLE, THEN PRODUCES TWO REPORTS OFF
004000* THAT ONE TABLE IN A SINGLE PASS OF THE JOB STEP:
004100*
004200*   1. THE POPULATION REPORT (POPRPT) - EVERY CITY, GROUPED BY
004300*      POPULATION DESCENDING (LARGEST CITIES FIRST), WITH A
004400*      STATE-THEN-NAME TIE-BREAK WITHIN A POPULATION GROUP
004500*      (HWY-0151) AND EACH CITY'S INTERSTATE LIST PRINTED BELOW
004600*      ITS NAME LINE.
004700*   2. THE INTERSTATE REPORT (INTRPT) - EVERY DISTINCT INTERSTATE
004800*      NUMBER FOUND ANYWHERE IN THE FEED, WITH A COUNT OF HOW
004900*      MANY CITIES CLAIM IT, IN ASCENDING HIGHWAY-NUMBER ORDER.
005000*
005100* THE POPULATION REPORT USES THE SHOP'S STANDARD INTERNAL SORT
005200* (INPUT/OUTPUT PROCEDURE) SINCE COBOL'S SORT VERB ALREADY GIVES
005300* US THE DESCENDING-POPULATION / ASCENDING-STATE / ASCENDING-NAME
005400* ORDERING FOR FREE (HWY-0059) - NO HAND-WRITTEN SORT PASS OF
005500* OUR OWN IS NEEDED HERE THE WAY THE DEGREES RUN NEEDS ONE FOR
005600* ITS TRAVERSAL ORDER.  THE INTERSTATE REPORT NEEDS NO SORT AT
005700* ALL - THE INTERSTATE-OCCURRENCE TABLE IS BUILT AND KEPT IN
005800* ASCENDING ORDER AS IT IS FILLED (HWY-0032).
005900*
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600*    BOTH REPORT FILES ARE PRINT-IMAGE LINE SEQUENTIAL, ONE
006700*    REPORT LINE PER RECORD, IN THE SHOP'S USUAL STYLE.
006800     SELECT POPULATION-RPT-FILE ASSIGN TO "POPRPT"
006900         ORGANIZATION IS LINE SEQUENTIAL.
007000
007100     SELECT INTERSTATE-RPT-FILE ASSIGN TO "INTRPT"
007200         ORGANIZATION IS LINE SEQUENTIAL.
007300
007400*    SCRATCH FILE FOR THE INTERNAL SORT BELOW - NEVER OPENED
007500*    OR CLOSED DIRECTLY, THE SORT VERB MANAGES IT.
007600     SELECT SORT-WORK           ASSIGN TO SORTWK1.
007700
007800 DATA DIVISION.
007900 FILE SECTION.
008000 FD  POPULATION-RPT-FILE.
008100*    132-COLUMN PRINT LINE, THE SHOP'S STANDARD REPORT WIDTH.
008200 01  POP-RPT-LINE.
008300     05  POP-RPT-TEXT             PIC X(132).
008400     05  FILLER                   PIC X(01).
008500
008600*    COLUMN-AT-A-TIME VIEW, KEPT FOR SYMMETRY WITH THE OTHER
008700*    REPORT-LINE REDEFINES IN THIS SYSTEM - NOT REFERENCED
008800*    ANYWHERE BELOW TODAY.
008900 01  POP-RPT-LINE-R REDEFINES POP-RPT-LINE.
009000     05  POP-RPT-CHAR OCCURS 133 TIMES
009100             PIC X(01).
009200
009300 FD  INTERSTATE-RPT-FILE.
009400 01  INT-RPT-LINE.
009500     05  INT-RPT-TEXT             PIC X(132).
009600     05  FILLER                   PIC X(01).
009700
009800*    SORT-WORK RECORD CARRIES ONE CITY'S WORTH OF DATA THROUGH
009900*    THE INTERNAL SORT.  KEY FIELDS MUST COME FIRST IN THE
010000*    SAME ORDER AS THE SORT VERB'S KEY LIST BELOW SO THE MOST
010100*    SIGNIFICANT KEY LINES UP WITH THE LOWEST DISPLACEMENT -
010200*    NOT A COMPILER REQUIREMENT, JUST HOW THIS SHOP LAYS SORT
010300*    RECORDS OUT SO THE KEYS ARE OBVIOUS ON A DUMP.
010400 SD  SORT-WORK.
010500 01  SW-POP-RECORD.
010600     05  SW-POP-POPULATION        PIC 9(09).
010700     05  SW-POP-STATE              PIC X(20).
010800     05  SW-POP-NAME               PIC X(40).
010900     05  SW-POP-HWY-COUNT          PIC 9(02) COMP.
011000     05  SW-POP-HWY-IDS OCCURS 20 TIMES
011100             PIC 9(04).
011200     05  FILLER                    PIC X(09).
011300
011400*    WHOLE-RECORD TEXT VIEW - NOT USED TODAY, KEPT IN CASE A
011500*    FUTURE RELEASE NEEDS TO DUMP A SORT RECORD FOR DEBUGGING.
011600 01  SW-POP-RECORD-R REDEFINES SW-POP-RECORD.
011700     05  SW-POP-RECORD-TEXT        PIC X(160).
011800
011900 WORKING-STORAGE SECTION.
012000*    CALL INTERFACE AND SHARED CITY TABLE - SEE CITYLINK AND
012100*    CITYTBL COPYBOOKS.  CITYPARS FILLS CITY-WORK-TABLE ON THE
012200*    CALL BELOW; NEITHER THIS PROGRAM NOR CITYDEG EVER PARSES
012300*    THE FEED FILE ITSELF.
012400     COPY "CITYLINK.cpy".
012500     COPY "CITYTBL.cpy".
012600
012700* -----------------------------------------------------------
012800* INTERSTATE-OCCURRENCE COUNTER TABLE
012900*
013000* ONE ENTRY PER DISTINCT HIGHWAY NUMBER SEEN ACROSS THE WHOLE
013100* CITY TABLE, WITH A RUNNING COUNT OF HOW MANY CITIES CLAIM
013200* IT.  KEPT IN ASCENDING HIGHWAY-ID ORDER AS 0300-BUILD-
013300* HIGHWAY-COUNTS BUILDS IT, THE SAME SHIFT-AND-INSERT IDIOM
013400* CITYPARS USES FOR THE CITY TABLE ITSELF (HWY-0032) - THIS
013500* WAY THE INTERSTATE REPORT NEEDS NO SEPARATE SORT PASS.
013600* -----------------------------------------------------------
013700 01  HWC-WORK-TABLE.
013800     05  HWC-TABLE-COUNT           PIC 9(04) COMP VALUE ZERO.
013900     05  HWC-ENTRY OCCURS 0 TO 500 TIMES
014000             DEPENDING ON HWC-TABLE-COUNT
014100             ASCENDING KEY IS HWC-HIGHWAY-ID
014200             INDEXED BY HWC-IX.
014300         10  HWC-HIGHWAY-ID        PIC 9(04).
014400         10  HWC-CITY-COUNT        PIC 9(06) COMP.
014500         10  FILLER                PIC X(04).
014600
014700*    CANDIDATE HIGHWAY ID AND SCAN/INSERT POINTERS FOR
014800*    0330-LOCATE-HWC-POSITION AND 0340-SHIFT-AND-INSERT-HWC.
014900 77  HWC-CAND-ID                   PIC 9(04).
015000 77  HWC-POS                       PIC 9(04) COMP VALUE ZERO.
015100 77  HWC-SCAN-IX                   PIC 9(04) COMP VALUE ZERO.
015200 77  HWC-FOUND-SW                  PIC X(01) VALUE 'N'.
015300     88  HWC-FOUND                 VALUE 'Y'.
015400
015500*    OUTER/INNER SUBSCRIPTS FOR WALKING THE CITY TABLE AND
015600*    EACH CITY'S HIGHWAY-ID LIST IN 0300-BUILD-HIGHWAY-COUNTS.
015700 77  CTY-IX2                       PIC 9(04) COMP VALUE ZERO.
015800 77  HWY-SUB                       PIC 9(02) COMP VALUE ZERO.
015900
016000* -----------------------------------------------------------
016100* REPORT CONTROL-BREAK AND LINE-BUILD WORK AREA
016200*
016300* PRV-POPULATION AND THE FIRST-RECORD SWITCH DRIVE THE
016400* POPULATION-GROUP HEADER BREAK IN 0560-WRITE-POP-CITY-LINE;
016500* THE RPT- FIELDS BELOW ARE SCRATCH SPACE FOR TURNING EDITED
016600* NUMERIC FIELDS AND VARIABLE-LENGTH TEXT FIELDS INTO PRINT
016700* LINES WITHOUT EMBEDDED TRAILING BLANKS CUTTING THINGS SHORT.
016800* -----------------------------------------------------------
016900 77  PRV-POPULATION                PIC 9(09) VALUE ZERO.
017000 77  SW-FIRST-REC-SW               PIC X(01) VALUE 'Y'.
017100     88  SW-FIRST-REC              VALUE 'Y'.
017200 77  SW-AT-END-SW                  PIC X(01) VALUE 'N'.
017300     88  SW-AT-END                 VALUE 'Y'.
017400
017500*    POPULATION HEADER LINE, RIGHT-JUSTIFIED WITH ZERO
017600*    SUPPRESSION (THE PLANNING OFFICE WANTS THE POPULATION
017700*    FIGURE TO STAND ALONE ON ITS OWN LINE, NOT LABELED).
017800 77  RPT-POP-EDIT                  PIC Z(8)9.
017900
018000*    RUNNING TEXT OF THE "Interstates: ..." LINE, BUILT ONE
018100*    HIGHWAY AT A TIME BY 0566-BUILD-HWY-LIST BELOW - 130
018200*    BYTES IS ROOM FOR ALL 20 POSSIBLE HIGHWAY IDS WITH THEIR
018300*    "I-" PREFIXES AND COMMA SEPARATORS, WITH SPARE LEFT OVER.
018400 01  RPT-HWY-LIST                  PIC X(130).
018500 77  RPT-HWY-LIST-LEN              PIC 9(03) COMP VALUE ZERO.
018600 77  RPT-HWY-PTR                   PIC 9(03) COMP VALUE 1.
018700
018800*    SHARED EDIT/TRIM FIELDS FOR A HIGHWAY NUMBER (USED BY
018900*    BOTH REPORTS) AND A CITY COUNT (INTERSTATE REPORT ONLY).
019000*    THE LEAD/DIGLEN PAIR IS THE SAME LEADING-SPACE-COUNT
019100*    TECHNIQUE CITYPARS USES ON THE POPULATION FIELD - COUNT
019200*    THE LEADING SPACES AN EDITED PIC LEFT BEHIND, THEN
019300*    REFERENCE-MODIFY PAST THEM SO A STRING STATEMENT NEVER
019400*    CARRIES BLANKS INTO THE MIDDLE OF A REPORT LINE.
019500 77  RPT-HWY-EDIT                  PIC Z(3)9.
019600 77  RPT-HWY-LEAD                  PIC 9(01) COMP VALUE ZERO.
019700 77  RPT-HWY-DIGLEN                PIC 9(01) COMP VALUE ZERO.
019800 77  RPT-CNT-EDIT                  PIC Z(5)9.
019900 77  RPT-CNT-LEAD                  PIC 9(01) COMP VALUE ZERO.
020000 77  RPT-CNT-DIGLEN                PIC 9(01) COMP VALUE ZERO.
020100
020200*    TRAILING-SPACE COUNT AND TRUE LENGTH FOR THE CITY NAME
020300*    AND STATE FIELDS, USED BY 0564-WRITE-CITY-DETAIL SO THE
020400*    ", " SEPARATOR LANDS RIGHT AFTER THE NAME INSTEAD OF 40
020500*    COLUMNS LATER.
020600 77  RPT-NAME-TRAIL                PIC 9(02) COMP VALUE ZERO.
020700 77  RPT-NAME-LEN                  PIC 9(02) COMP VALUE ZERO.
020800 77  RPT-STATE-TRAIL               PIC 9(02) COMP VALUE ZERO.
020900 77  RPT-STATE-LEN                 PIC 9(02) COMP VALUE ZERO.
021000
021100*    COLUMN-AT-A-TIME VIEW OF THE HIGHWAY-LIST TEXT, KEPT FOR
021200*    SYMMETRY WITH THE OTHER PER-CHARACTER REDEFINES IN THIS
021300*    SYSTEM - NOT REFERENCED BELOW TODAY.
021400 01  RPT-HWY-LIST-R REDEFINES RPT-HWY-LIST.
021500     05  RPT-HWY-LIST-CHAR OCCURS 130 TIMES
021600             PIC X(01).
021700
021800 PROCEDURE DIVISION.
021900* -----------------------------------------------------------
022000* 0100-MAIN-CONTROL - OVERALL JOB STEP FLOW.
022100*
022200* LOAD THE CITY TABLE, BUILD THE INTERSTATE-OCCURRENCE TABLE
022300* FROM IT, THEN PRODUCE BOTH REPORTS.  A MISSING FEED FILE IS
022400* NOT FATAL HERE - CITYPARS RETURNS AN EMPTY TABLE AND A '90'
022500* RETURN CODE, WHICH WE SIMPLY LOG AND CARRY ON WITH, WRITING
022600* OUT TWO EMPTY REPORTS RATHER THAN ABENDING THE STEP.
022700* -----------------------------------------------------------
022800 0100-MAIN-CONTROL.
022900     MOVE 'P' TO CP-FUNCTION-CODE.
023000     CALL 'CITYPARS' USING CP-FUNCTION-CODE
023100                            CP-RETURN-CODE
023200                            CP-SKIPPED-LINE-COUNT
023300                            CITY-WORK-TABLE.
023400     IF CP-RETURN-NO-FILE
023500         DISPLAY 'CITYPOP - CITY FEED FILE NOT AVAILABLE, '
023600             'REPORTS WILL BE EMPTY'
023700     END-IF.
023800     PERFORM 0300-BUILD-HIGHWAY-COUNTS.
023900     OPEN OUTPUT POPULATION-RPT-FILE
024000                 INTERSTATE-RPT-FILE.
024100     PERFORM 0500-SORT-POPULATION-WORK.
024200     PERFORM 0700-WRITE-INTERSTATE-RPT THRU
024300             0700-WRITE-INTERSTATE-RPT-EXIT.
024400     CLOSE POPULATION-RPT-FILE
024500           INTERSTATE-RPT-FILE.
024600     DISPLAY 'CITYPOP - CITIES PROCESSED: ' CTY-TABLE-COUNT
024700         ' INTERSTATES REPORTED: ' HWC-TABLE-COUNT.
024800     STOP RUN.
024900
025000* -----------------------------------------------------------
025100* 0300-BUILD-HIGHWAY-COUNTS - INTERSTATE-OCCURRENCE TABLE.
025200*
025300* WALKS EVERY CITY, THEN EVERY HIGHWAY ID ON THAT CITY, ADDING
025400* A NEW HWC-ENTRY THE FIRST TIME A HIGHWAY NUMBER IS SEEN AND
025500* BUMPING ITS CITY COUNT EVERY TIME AFTER.  THE TABLE COMES
025600* OUT IN ASCENDING HIGHWAY-ID ORDER WITH NO SEPARATE SORT
025700* STEP, SINCE EACH INSERT GOES DIRECTLY TO ITS SORTED POSITION
025800* (HWY-0032).
025900* -----------------------------------------------------------
026000 0300-BUILD-HIGHWAY-COUNTS.
026100     PERFORM 0310-PROCESS-ONE-CITY
026200         VARYING CTY-IX2 FROM 1 BY 1
026300         UNTIL CTY-IX2 > CTY-TABLE-COUNT.
026400
026500*    ONE CITY'S HIGHWAY LIST.
026600 0310-PROCESS-ONE-CITY.
026700     PERFORM 0320-COUNT-ONE-HIGHWAY
026800         VARYING HWY-SUB FROM 1 BY 1
026900         UNTIL HWY-SUB > CTY-HIGHWAY-COUNT (CTY-IX2).
027000
027100*    ONE HIGHWAY ID ON THE CURRENT CITY - EITHER BUMPS AN
027200*    EXISTING ENTRY'S COUNT OR INSERTS A NEW ONE.
027300 0320-COUNT-ONE-HIGHWAY.
027400     MOVE CTY-HIGHWAY-IDS (CTY-IX2 HWY-SUB) TO HWC-CAND-ID.
027500     PERFORM 0330-LOCATE-HWC-POSITION.
027600     IF HWC-FOUND
027700         ADD 1 TO HWC-CITY-COUNT (HWC-POS)
027800     ELSE
027900         PERFORM 0340-SHIFT-AND-INSERT-HWC
028000     END-IF.
028100
028200*    FINDS WHERE HWC-CAND-ID BELONGS (OR ALREADY SITS) IN THE
028300*    ASCENDING HWC TABLE, THE SAME SCAN-FORWARD TECHNIQUE
028400*    CITYPARS USES AGAINST THE CITY TABLE.
028500 0330-LOCATE-HWC-POSITION.
028600     PERFORM 0332-SCAN-HWC-POS
028700         VARYING HWC-POS FROM 1 BY 1
028800         UNTIL HWC-POS > HWC-TABLE-COUNT
028900            OR HWC-CAND-ID <= HWC-HIGHWAY-ID (HWC-POS).
029000     IF HWC-POS <= HWC-TABLE-COUNT
029100         AND HWC-CAND-ID = HWC-HIGHWAY-ID (HWC-POS)
029200         MOVE 'Y' TO HWC-FOUND-SW
029300     ELSE
029400         MOVE 'N' TO HWC-FOUND-SW
029500     END-IF.
029600
029700*    EMPTY PERFORM BODY - THE VARYING CLAUSE ABOVE DOES ALL
029800*    THE SCANNING.
029900 0332-SCAN-HWC-POS.
030000     CONTINUE.
030100
030200*    OPENS A HOLE AT HWC-POS BY SLIDING EVERYTHING FROM THERE
030300*    TO THE OLD END OF THE TABLE UP ONE POSITION, THEN FILES
030400*    THE NEW HIGHWAY ID WITH A STARTING COUNT OF ONE.
030500 0340-SHIFT-AND-INSERT-HWC.
030600     ADD 1 TO HWC-TABLE-COUNT.
030700     PERFORM 0342-SHIFT-ONE-HWC
030800         VARYING HWC-SCAN-IX FROM HWC-TABLE-COUNT BY -1
030900         UNTIL HWC-SCAN-IX <= HWC-POS.
031000     MOVE HWC-CAND-ID TO HWC-HIGHWAY-ID (HWC-POS).
031100     MOVE 1 TO HWC-CITY-COUNT (HWC-POS).
031200
031300*    SLIDES ONE HWC-ENTRY UP BY ONE POSITION.
031400 0342-SHIFT-ONE-HWC.
031500     MOVE HWC-ENTRY (HWC-SCAN-IX - 1) TO HWC-ENTRY (HWC-SCAN-IX).
031600
031700* -----------------------------------------------------------
031800* 0500-SORT-POPULATION-WORK - POPULATION REPORT, INTERNAL SORT.
031900*
032000* RELEASES ONE SORT-WORK RECORD PER CITY (INPUT PROCEDURE),
032100* LETS THE SORT VERB ORDER THEM DESCENDING BY POPULATION AND,
032200* WITHIN A POPULATION TIE, ASCENDING BY STATE THEN NAME
032300* (HWY-0151), THEN WRITES THE POPULATION REPORT FROM THE
032400* SORTED RESULTS (OUTPUT PROCEDURE).  REPLACED AN OLDER HAND-
032500* WRITTEN BUBBLE PASS IN 1989 (HWY-0059) - THE SORT VERB DOES
032600* THE SAME JOB WITH FAR LESS CODE TO MAINTAIN.
032700* -----------------------------------------------------------
032800 0500-SORT-POPULATION-WORK.
032900     SORT SORT-WORK
033000         DESCENDING KEY SW-POP-POPULATION
033100         ASCENDING  KEY SW-POP-STATE
033200         ASCENDING  KEY SW-POP-NAME
033300         INPUT PROCEDURE IS 0510-RELEASE-CITIES
033400         OUTPUT PROCEDURE IS 0550-WRITE-POPULATION-RPT.
033500
033600*    RELEASES ONE SORT-WORK RECORD PER CITY IN THE SHARED
033700*    CITY TABLE, IN WHATEVER ORDER THE TABLE HAPPENS TO BE IN
033800*    (ASCENDING NAME/STATE) - THE SORT VERB REORDERS THEM.
033900 0510-RELEASE-CITIES.
034000     PERFORM 0512-RELEASE-ONE-CITY
034100         VARYING CTY-IX FROM 1 BY 1
034200         UNTIL CTY-IX > CTY-TABLE-COUNT.
034300
034400*    BUILDS AND RELEASES ONE SORT-WORK RECORD.
034500 0512-RELEASE-ONE-CITY.
034600     MOVE CTY-POPULATION (CTY-IX) TO SW-POP-POPULATION.
034700     MOVE CTY-STATE (CTY-IX) TO SW-POP-STATE.
034800     MOVE CTY-NAME (CTY-IX) TO SW-POP-NAME.
034900     MOVE CTY-HIGHWAY-COUNT (CTY-IX) TO SW-POP-HWY-COUNT.
035000     PERFORM 0514-COPY-ONE-HWY-ID
035100         VARYING HWY-SUB FROM 1 BY 1
035200         UNTIL HWY-SUB > CTY-HIGHWAY-COUNT (CTY-IX).
035300     RELEASE SW-POP-RECORD.
035400
035500*    COPIES ONE HIGHWAY ID FROM THE CITY TABLE ONTO THE
035600*    SORT-WORK RECORD BEING BUILT.
035700 0514-COPY-ONE-HWY-ID.
035800     MOVE CTY-HIGHWAY-IDS (CTY-IX HWY-SUB)
035900         TO SW-POP-HWY-IDS (HWY-SUB).
036000
036100*    OUTPUT PROCEDURE - DRIVES THE RETURN LOOP AGAINST THE
036200*    SORTED RESULTS UNTIL THE SORT SIGNALS END OF FILE.
036300 0550-WRITE-POPULATION-RPT.
036400     MOVE 'Y' TO SW-FIRST-REC-SW.
036500     MOVE 'N' TO SW-AT-END-SW.
036600     RETURN SORT-WORK
036700         AT END
036800             MOVE 'Y' TO SW-AT-END-SW.
036900     PERFORM 0552-PROCESS-ONE-SORTED-CITY
037000         UNTIL SW-AT-END.
037100
037200*    WRITES ONE SORTED CITY, THEN PULLS THE NEXT SORTED
037300*    RECORD FOR THE NEXT ITERATION.
037400 0552-PROCESS-ONE-SORTED-CITY.
037500     PERFORM 0560-WRITE-POP-CITY-LINE.
037600     RETURN SORT-WORK
037700         AT END
037800             MOVE 'Y' TO SW-AT-END-SW.
037900
038000*    CONTROL BREAK ON POPULATION - A NEW POPULATION VALUE (OR
038100*    THE VERY FIRST RECORD OF THE RUN) GETS ITS OWN HEADER
038200*    LINE BEFORE THE CITY DETAIL IS WRITTEN.
038300 0560-WRITE-POP-CITY-LINE.
038400     IF SW-FIRST-REC OR SW-POP-POPULATION NOT = PRV-POPULATION
038500         PERFORM 0562-WRITE-POP-HEADER
038600     END-IF.
038700     MOVE 'N' TO SW-FIRST-REC-SW.
038800     MOVE SW-POP-POPULATION TO PRV-POPULATION.
038900     PERFORM 0564-WRITE-CITY-DETAIL.
039000
039100*    WRITES THE POPULATION-FIGURE HEADER LINE FOLLOWED BY A
039200*    BLANK SEPARATOR LINE.
039300 0562-WRITE-POP-HEADER.
039400     MOVE SW-POP-POPULATION TO RPT-POP-EDIT.
039500     MOVE SPACES TO POP-RPT-LINE.
039600     MOVE RPT-POP-EDIT TO POP-RPT-LINE.
039700     WRITE POP-RPT-LINE.
039800     MOVE SPACES TO POP-RPT-LINE.
039900     WRITE POP-RPT-LINE.
040000
040100*    WRITES THE "NAME, STATE" LINE AND THE "Interstates: ..."
040200*    LINE FOR ONE CITY, FOLLOWED BY A BLANK SEPARATOR.  THE
040300*    TRAILING-SPACE COUNT / REFERENCE-MODIFICATION / STRING
040400*    DELIMITED BY SIZE COMBINATION BELOW IS DELIBERATE - A
040500*    STRING DELIMITED BY SPACE WOULD CUT THE NAME SHORT AT
040600*    ITS FIRST EMBEDDED BLANK (E.G. "NEW YORK" WOULD COME OUT
040700*    AS JUST "NEW"), SO THE TRUE OCCUPIED LENGTH IS COMPUTED
040800*    FIRST AND THE WHOLE NAME IS MOVED DELIMITED BY SIZE.
040900 0564-WRITE-CITY-DETAIL.
041000     MOVE ZERO TO RPT-NAME-TRAIL.
041100     INSPECT SW-POP-NAME TALLYING RPT-NAME-TRAIL
041200         FOR TRAILING SPACE.
041300     COMPUTE RPT-NAME-LEN = 40 - RPT-NAME-TRAIL.
041400     MOVE ZERO TO RPT-STATE-TRAIL.
041500     INSPECT SW-POP-STATE TALLYING RPT-STATE-TRAIL
041600         FOR TRAILING SPACE.
041700     COMPUTE RPT-STATE-LEN = 20 - RPT-STATE-TRAIL.
041800     MOVE SPACES TO POP-RPT-LINE.
041900     STRING SW-POP-NAME (1:RPT-NAME-LEN)   DELIMITED BY SIZE
042000            ', '                           DELIMITED BY SIZE
042100            SW-POP-STATE (1:RPT-STATE-LEN) DELIMITED BY SIZE
042200         INTO POP-RPT-LINE.
042300     WRITE POP-RPT-LINE.
042400     PERFORM 0566-BUILD-HWY-LIST.
042500     MOVE SPACES TO POP-RPT-LINE.
042600     STRING 'Interstates: ' DELIMITED BY SIZE
042700            RPT-HWY-LIST (1:RPT-HWY-LIST-LEN) DELIMITED BY SIZE
042800         INTO POP-RPT-LINE.
042900     WRITE POP-RPT-LINE.
043000     MOVE SPACES TO POP-RPT-LINE.
043100     WRITE POP-RPT-LINE.
043200
043300*    BUILDS THE COMMA-SEPARATED "I-nnnn, I-nnnn, ..." TEXT FOR
043400*    ONE CITY'S INTERSTATE LIST, LEAVING THE TRUE LENGTH IN
043500*    RPT-HWY-LIST-LEN SO 0564 ABOVE DOES NOT PRINT TRAILING
043600*    BLANKS PAST THE LAST HIGHWAY ID.
043700 0566-BUILD-HWY-LIST.
043800     MOVE SPACES TO RPT-HWY-LIST.
043900     MOVE 1 TO RPT-HWY-PTR.
044000     PERFORM 0568-ADD-ONE-HWY-TO-LIST
044100         VARYING HWY-SUB FROM 1 BY 1
044200         UNTIL HWY-SUB > SW-POP-HWY-COUNT.
044300     COMPUTE RPT-HWY-LIST-LEN = RPT-HWY-PTR - 1.
044400
044500*    APPENDS ONE "I-nnnn" TOKEN (WITH A LEADING ", " IF IT IS
044600*    NOT THE FIRST) TO THE GROWING LIST TEXT.  THE LEAD/
044700*    DIGLEN PAIR STRIPS THE LEADING SPACES LEFT BY THE
044800*    ZERO-SUPPRESSED EDIT PICTURE SO "I-80" PRINTS, NOT
044900*    "I-  80".
045000 0568-ADD-ONE-HWY-TO-LIST.
045100     IF HWY-SUB > 1
045200         STRING ', ' DELIMITED BY SIZE
045300             INTO RPT-HWY-LIST
045400             WITH POINTER RPT-HWY-PTR
045500     END-IF.
045600     MOVE SW-POP-HWY-IDS (HWY-SUB) TO RPT-HWY-EDIT.
045700     MOVE ZERO TO RPT-HWY-LEAD.
045800     INSPECT RPT-HWY-EDIT TALLYING RPT-HWY-LEAD FOR LEADING SPACE.
045900     COMPUTE RPT-HWY-DIGLEN = 4 - RPT-HWY-LEAD.
046000     STRING 'I-' DELIMITED BY SIZE
046100            RPT-HWY-EDIT (RPT-HWY-LEAD + 1 : RPT-HWY-DIGLEN)
046200                DELIMITED BY SIZE
046300         INTO RPT-HWY-LIST
046400         WITH POINTER RPT-HWY-PTR.
046500
046600* -----------------------------------------------------------
046700* 0700-WRITE-INTERSTATE-RPT - INTERSTATE REPORT.
046800*
046900* THE HWC TABLE IS ALREADY IN ASCENDING HIGHWAY-ID ORDER
047000* (0300-BUILD-HIGHWAY-COUNTS ABOVE KEEPS IT THAT WAY AS IT IS
047100* BUILT), SO THIS IS A STRAIGHT WALK OF THE TABLE WITH NO
047200* SORT STEP OF ITS OWN.
047300* -----------------------------------------------------------
047400 0700-WRITE-INTERSTATE-RPT.
047500     PERFORM 0710-WRITE-ONE-INTERSTATE
047600         VARYING HWC-IX FROM 1 BY 1
047700         UNTIL HWC-IX > HWC-TABLE-COUNT.
047800 0700-WRITE-INTERSTATE-RPT-EXIT.
047900     EXIT.
048000
048100*    WRITES ONE "I-nnnn  nnnnnn" LINE - HIGHWAY NUMBER THEN
048200*    CITY COUNT, BOTH ZERO-SUPPRESSED AND TRIMMED OF THE
048300*    LEADING SPACES THE EDIT PICTURES LEFT BEHIND.
048400 0710-WRITE-ONE-INTERSTATE.
048500     MOVE SPACES TO INT-RPT-LINE.
048600     MOVE HWC-HIGHWAY-ID (HWC-IX) TO RPT-HWY-EDIT.
048700     MOVE ZERO TO RPT-HWY-LEAD.
048800     INSPECT RPT-HWY-EDIT TALLYING RPT-HWY-LEAD FOR LEADING SPACE.
048900     COMPUTE RPT-HWY-DIGLEN = 4 - RPT-HWY-LEAD.
049000     MOVE HWC-CITY-COUNT (HWC-IX) TO RPT-CNT-EDIT.
049100     MOVE ZERO TO RPT-CNT-LEAD.
049200     INSPECT RPT-CNT-EDIT TALLYING RPT-CNT-LEAD FOR LEADING SPACE.
049300     COMPUTE RPT-CNT-DIGLEN = 6 - RPT-CNT-LEAD.
049400     STRING 'I-' DELIMITED BY SIZE
049500            RPT-HWY-EDIT (RPT-HWY-LEAD + 1 : RPT-HWY-DIGLEN)
049600                DELIMITED BY SIZE
049700            ' ' DELIMITED BY SIZE
049800            RPT-CNT-EDIT (RPT-CNT-LEAD + 1 : RPT-CNT-DIGLEN)
049900                DELIMITED BY SIZE
050000         INTO INT-RPT-LINE.
050100     WRITE INT-RPT-LINE.
