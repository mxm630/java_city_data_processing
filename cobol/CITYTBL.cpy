000100******************************************************************
000200* CITYTBL.CPY
000300* CITY / INTERSTATE SYSTEM - IN-MEMORY CITY WORK TABLE.
000400*
000500* ONE ENTRY PER DISTINCT CITY, HELD IN ASCENDING ORDER BY NAME
000600* THEN STATE SO THE PARSER (CITYPARS) CAN LOCATE AN INSERT POINT
000700* OR AN EXISTING MATCH WITH A BINARY-STYLE SCAN INSTEAD OF A
000800* SEPARATE SORT PASS.  ALL THREE PROGRAMS IN THIS SYSTEM SHARE
000900* ONE COPY OF THIS TABLE FOR THE LIFE OF A RUN - CITYPARS BUILDS
001000* IT FROM THE FEED FILE, CITYPOP READS IT FOR THE POPULATION AND
001100* INTERSTATE REPORTS, CITYDEG READS AND ANNOTATES IT (CTY-LEVEL)
001200* FOR THE DEGREES-OF-SEPARATION REPORT.
001300*
001400* COPY INTO WORKING-STORAGE IN CITYPOP AND CITYDEG (WHERE IT IS
001500* PASSED TO CITYPARS BY REFERENCE ON THE CALL), AND INTO THE
001600* LINKAGE SECTION IN CITYPARS ITSELF.
001700******************************************************************
001800*    HIST: 04/02/88 RAH  ORIGINAL LAYOUT, 500 CITIES
001900*    HIST: 11/19/91 TKM  ADDED CTY-LEVEL FOR THE DEGREES RUN -
002000*                        DEFAULTS TO -1 SO A CITY NEVER REACHED
002100*                        BY THE BREADTH-FIRST WALK IN CITYDEG
002200*                        NEEDS NO SEPARATE VISITED-CITY FLAG.
002300*    HIST: 05/11/04 DLW  RAISED MAX TABLE SIZE TO 2000 CITIES -
002400*                        THE OLD 500-ENTRY LIMIT WAS TOO SMALL
002500*                        FOR A FULL MULTI-STATE FEED.
002600******************************************************************
002700*    CTY-TABLE-COUNT IS THE CURRENT NUMBER OF OCCUPIED ENTRIES;
002800*    CTY-ENTRY (1) THRU CTY-ENTRY (CTY-TABLE-COUNT) ARE IN USE,
002900*    THE REST OF THE OCCURS RANGE IS UNDEFINED.
003000 01  CITY-WORK-TABLE.
003100     05  CTY-TABLE-COUNT          PIC 9(04) COMP VALUE ZERO.
003200*        ONE ENTRY PER CITY.  NAME/STATE TOGETHER ARE THE
003300*        DEDUP KEY; POPULATION AND THE HIGHWAY-ID SET ARE
003400*        CARRIED STRAIGHT FROM THE FEED LINE.  CTY-LEVEL IS
003500*        WORKING STORAGE FOR CITYDEG ONLY - CITYPOP NEVER
003600*        LOOKS AT IT.
003700     05  CTY-ENTRY OCCURS 0 TO 2000 TIMES
003800             DEPENDING ON CTY-TABLE-COUNT
003900             ASCENDING KEY IS CTY-NAME CTY-STATE
004000             INDEXED BY CTY-IX CTY-IX2.
004100         10  CTY-NAME             PIC X(40).
004200         10  CTY-STATE            PIC X(20).
004300         10  CTY-POPULATION       PIC 9(09).
004400         10  CTY-HIGHWAY-COUNT    PIC 9(02) COMP.
004500*            UP TO 20 DISTINCT INTERSTATES PER CITY - THE
004600*            PLANNING OFFICE EXTRACT HAS NEVER SHOWN MORE
004700*            THAN A HANDFUL, BUT THE SHOP STANDARD IS TO
004800*            LEAVE ROOM.  CITYPARS KEEPS THIS SUB-TABLE
004900*            SORTED ASCENDING AS IT INSERTS.
005000         10  CTY-HIGHWAY-IDS OCCURS 20 TIMES
005100                 PIC 9(04).
005200*            -1 = NOT YET REACHED BY THE DEGREES-RUN WALK.
005300*            SET TO 0 FOR THE ROOT CITY AND TO THE WALK
005400*            DEPTH FOR EVERY CITY CITYDEG VISITS; CITIES
005500*            CITYDEG NEVER REACHES KEEP THE -1 DEFAULT.
005600         10  CTY-LEVEL            PIC S9(04) COMP VALUE -1.
005700         10  FILLER               PIC X(09).
