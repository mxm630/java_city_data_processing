000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CITYDEG.
000300 AUTHOR.  T K MARLOW.
000400 INSTALLATION.  HIGHWAY PLANNING DIVISION - DATA CENTER.
000500 DATE-WRITTEN.  11/19/91.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
000800******************************************************************
000900*                        C H A N G E   L O G
001000*-----------------------------------------------------------------
001100* DATE      PGMR  REQUEST    DESCRIPTION
001200* --------  ----  ---------  ------------------------------------
001300* 11/19/91  TKM   HWY-0077   ORIGINAL CODING.  DEGREE-OF-
001400*                            SEPARATION RUN FROM A ROOT CITY,
001500*                            BUILT ON TOP OF CITYPARS' CITY
001600*                            TABLE AND THE NEW CTY-LEVEL FIELD.
001700* 11/26/91  TKM   HWY-0078   CITY-TO-CITY PAIRS NOW BUILT AND
001800*                            SORTED WITH THE SORT VERB INSTEAD OF
001900*                            THE ORIGINAL NESTED-SEARCH PASS -
002000*                            TOO SLOW ON THE FULL STATE FILE.
002100* 02/08/99  JRP   Y2K-0009   Y2K REVIEW - NO DATE FIELDS PRESENT
002200*                            IN THIS PROGRAM.  NO CHANGE MADE.
002300* 06/02/00  JRP   HWY-0133   ROOT CITY NAME NOW READ FROM THE
002400*                            OPTIONAL ROOTPARM FILE RATHER THAN
002500*                            BEING HARD-CODED; DEFAULTS TO
002600*                            CHICAGO WHEN THE PARM FILE IS
002700*                            ABSENT OR BLANK.
002800* 05/11/04  DLW   HWY-0168   RAISED MAX CITY-PAIR TABLE SIZE TO
002900*                            MATCH THE LARGER CITYTBL LIMIT.
003000* 03/11/19  CLT   HWY-0207   MOVED THE SCRATCH COUNTERS AND
003100*                            POINTERS BELOW OFF THE 01 LEVEL AND
003200*                            ONTO 77, PER THE DATA CENTER'S
003300*                            STANDARDS REVIEW.  NO LOGIC CHANGE.
003400* 06/02/20  CLT   HWY-0211   CORRECTED REMARKS NEAR 0600 AND IN
003500*                            THE OVERVIEW AND RPT-LEVEL-EDIT
003600*                            COMMENTS THAT SAID A CITY STILL AT
003700*                            LEVEL -1 IS NOT RELEASED TO THE
003800*                            REPORT SORT AT ALL.  0612 HAS NEVER
003900*                            TESTED CTY-LEVEL - EVERY CITY IS
004000*                            RELEASED, AND AN UNREACHED CITY
004100*                            ONLY LOOKS LEFT OFF BECAUSE
004200*                            DESCENDING KEY DS-LEVEL SORTS IT
004300*                            LAST.  NO LOGIC CHANGE.
004400******************************************************************
004500*
004600* OVERVIEW.
004700*
004800* THIS RUN ANSWERS ONE QUESTION FOR THE PLANNING OFFICE: STARTING
004900* FROM A GIVEN ROOT CITY, HOW MANY INTERSTATE HOPS DOES IT TAKE
005000* TO REACH EVERY OTHER CITY IN THE FEED, WHERE A "HOP" MEANS TWO
005100* CITIES SHARE AT LEAST ONE COMMON INTERSTATE.  THE ROOT CITY
005200* ITSELF IS LEVEL ZERO, EVERY CITY ONE HOP AWAY IS LEVEL ONE, AND
005300* SO ON OUTWARD.  A CITY THE WALK NEVER REACHES (NO CHAIN OF
005400* SHARED INTERSTATES CONNECTS IT TO THE ROOT) IS LEFT AT ITS
005500* CTY-LEVEL DEFAULT OF -1 - IT IS STILL RELEASED TO THE REPORT
005600* SORT LIKE ANY OTHER CITY, BUT DESCENDING KEY DS-LEVEL (SEE
005700* 0600-SORT-AND-WRITE-DEGREES BELOW) SORTS -1 LOWEST, SO IT
005800* COMES OUT LAST ON THE REPORT RATHER THAN BEING LEFT OFF IT.
005900*
006000* THE WALK ITSELF IS A CLASSIC BREADTH-FIRST SEARCH, BUT INSTEAD
006100* OF A SEPARATE GRAPH STRUCTURE WE LEAN ON TWO THINGS ALREADY ON
006200* HAND: THE CTY-LEVEL FIELD CITYPARS LEAVES ON EVERY CITY TABLE
006300* ENTRY (DOUBLING AS OUR VISITED-CITY FLAG - SEE 0462-VISIT-ONE-
006400* NEIGHBOR), AND A CITY/HIGHWAY PAIR TABLE WE BUILD OURSELVES
006500* (0350-SORT-PAIRS) SO THAT, GIVEN ANY INTERSTATE NUMBER, WE CAN
006600* FIND EVERY CITY ON IT IN ONE CONTIGUOUS BLOCK VIA SEARCH ALL
006700* RATHER THAN RE-SCANNING THE WHOLE CITY TABLE FOR EVERY HIGHWAY
006800* OF EVERY CITY WE VISIT (HWY-0078 - THE ORIGINAL 1991 CODING DID
006900* EXACTLY THAT NESTED SCAN AND WAS TOO SLOW ON A FULL STATE FILE).
007000*
007100 ENVIRONMENT DIVISION.
007200 CONFIGURATION SECTION.
007300 SPECIAL-NAMES.
007400     C01 IS TOP-OF-FORM.
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700*    THE ROOT CITY NAME COMES FROM THIS OPTIONAL ONE-LINE PARM
007800*    FILE (HWY-0133) - IF IT IS MISSING, EMPTY, OR BLANK, THE
007900*    RUN FALLS BACK TO CHICAGO (SEE ROOT-CITY-NAME BELOW).
008000     SELECT OPTIONAL ROOT-PARM-FILE ASSIGN TO "ROOTPARM"
008100         ORGANIZATION IS LINE SEQUENTIAL
008200         FILE STATUS IS RP-FILE-STATUS.
008300
008400     SELECT DEGREES-RPT-FILE ASSIGN TO "DEGRPT"
008500         ORGANIZATION IS LINE SEQUENTIAL.
008600
008700*    TWO SCRATCH FILES FOR THE TWO INTERNAL SORTS IN THIS
008800*    PROGRAM - THE CITY/HIGHWAY PAIR SORT AND THE FINAL
008900*    DEGREES-REPORT SORT.  NEITHER IS OPENED OR CLOSED
009000*    DIRECTLY; THE SORT VERB OWNS BOTH.
009100     SELECT PAIR-WORK           ASSIGN TO SORTWK2.
009200     SELECT DEG-SORT-WORK       ASSIGN TO SORTWK3.
009300
009400 DATA DIVISION.
009500 FILE SECTION.
009600 FD  ROOT-PARM-FILE.
009700*    ONE LINE, THE ROOT CITY NAME LEFT-JUSTIFIED IN 38 BYTES -
009800*    MATCHES THE PLANNING OFFICE'S PARM-CARD CONVENTION FOR A
009900*    SINGLE FREE-FORM VALUE.
010000 01  RP-ROOT-LINE.
010100     05  RP-ROOT-NAME             PIC X(38).
010200     05  FILLER                   PIC X(02).
010300
010400 FD  DEGREES-RPT-FILE.
010500*    THE DEGREES REPORT IS A NARROW LISTING (LEVEL, NAME,
010600*    STATE) RATHER THAN A FULL 132-COLUMN REPORT - 80 COLUMNS
010700*    IS PLENTY AND MATCHES THE OLD 3270 SCREEN WIDTH THIS
010800*    REPORT WAS ORIGINALLY REVIEWED ON.
010900 01  DEG-RPT-LINE.
011000     05  DEG-RPT-TEXT             PIC X(79).
011100     05  FILLER                   PIC X(01).
011200
011300*    COLUMN-AT-A-TIME VIEW, KEPT FOR SYMMETRY WITH THE OTHER
011400*    REPORT-LINE REDEFINES IN THIS SYSTEM - NOT REFERENCED
011500*    ANYWHERE BELOW TODAY.
011600 01  DEG-RPT-LINE-R REDEFINES DEG-RPT-LINE.
011700     05  DEG-RPT-CHAR OCCURS 80 TIMES
011800             PIC X(01).
011900
012000*    ONE (HIGHWAY, CITY-SUBSCRIPT) PAIR PER HIGHWAY A CITY IS
012100*    ON.  A CITY WITH THREE INTERSTATES RELEASES THREE PAIR
012200*    RECORDS, ONE PER HIGHWAY - THE SORT BELOW THEN GROUPS ALL
012300*    THE PAIRS FOR A GIVEN HIGHWAY TOGETHER.
012400 SD  PAIR-WORK.
012500 01  PW-PAIR-RECORD.
012600     05  PW-HWY-ID                PIC 9(04).
012700     05  PW-CITY-IX               PIC 9(04) COMP.
012800     05  FILLER                   PIC X(12).
012900
013000*    WHOLE-RECORD TEXT VIEW, NOT USED TODAY - KEPT FOR A
013100*    POSSIBLE FUTURE DEBUG DUMP OF A PAIR RECORD.
013200 01  PW-PAIR-RECORD-R REDEFINES PW-PAIR-RECORD.
013300     05  PW-PAIR-RECORD-TEXT      PIC X(18).
013400
013500*    ONE CITY'S LEVEL/NAME/STATE, RELEASED FOR THE FINAL
013600*    REPORT SORT - DESCENDING LEVEL SO THE MOST-DISTANT CITIES
013700*    LEAD THE REPORT, THEN ASCENDING NAME/STATE WITHIN A LEVEL.
013800 SD  DEG-SORT-WORK.
013900 01  DS-RECORD.
014000     05  DS-LEVEL                 PIC S9(04) COMP.
014100     05  DS-NAME                  PIC X(40).
014200     05  DS-STATE                 PIC X(20).
014300     05  FILLER                   PIC X(08).
014400
014500*    WHOLE-RECORD TEXT VIEW, SAME RATIONALE AS PW-PAIR-
014600*    RECORD-R ABOVE.
014700 01  DS-RECORD-R REDEFINES DS-RECORD.
014800     05  DS-RECORD-TEXT           PIC X(70).
014900
015000 WORKING-STORAGE SECTION.
015100*    CALL INTERFACE AND SHARED CITY TABLE - SEE CITYLINK AND
015200*    CITYTBL COPYBOOKS.  THE CALL BELOW POPULATES CTY-LEVEL
015300*    ON EVERY ENTRY TO -1 (NOT YET REACHED) BEFORE THIS
015400*    PROGRAM'S OWN BFS LOGIC OVERWRITES IT ENTRY BY ENTRY.
015500     COPY "CITYLINK.cpy".
015600     COPY "CITYTBL.cpy".
015700
015800*    ROOT-PARM-FILE OPEN STATUS - THE FILE IS OPTIONAL, SO
015900*    ANYTHING OTHER THAN '00' JUST MEANS "NO PARM FILE,
016000*    KEEP THE DEFAULT ROOT CITY."
016100 01  RP-FILE-STATUS                PIC X(02).
016200     88  RP-FILE-OK                VALUE '00'.
016300
016400*    THE ROOT CITY FOR THIS RUN.  DEFAULTS TO CHICAGO; SEE
016500*    0150-READ-ROOT-PARM FOR HOW THE PARM FILE OVERRIDES IT
016600*    (HWY-0133).
016700 01  ROOT-CITY-NAME                PIC X(40) VALUE 'Chicago'.
016800 77  ROOT-IX                       PIC 9(04) COMP VALUE ZERO.
016900 77  ROOT-FOUND-SW                 PIC X(01) VALUE 'N'.
017000     88  ROOT-FOUND                VALUE 'Y'.
017100
017200*    GENERAL-PURPOSE CITY-TABLE AND HIGHWAY-LIST SUBSCRIPTS
017300*    USED ACROSS SEVERAL PARAGRAPHS BELOW (PAIR RELEASE, ROOT
017400*    LOOKUP, DEGREE-REPORT RELEASE).
017500 77  CTY-IX3                       PIC 9(04) COMP VALUE ZERO.
017600 77  HWY-SUB2                      PIC 9(02) COMP VALUE ZERO.
017700 77  HWY-TARGET-ID                 PIC 9(04) VALUE ZERO.
017800 77  NB-CITY-IX                    PIC 9(04) COMP VALUE ZERO.
017900
018000* -----------------------------------------------------------
018100* CITY/HIGHWAY PAIR TABLE
018200*
018300* LOADED FROM THE INTERNAL SORT IN 0350-SORT-PAIRS, ASCENDING
018400* BY HIGHWAY ID, SO THAT EVERY CITY ON A GIVEN HIGHWAY SITS IN
018500* ONE CONTIGUOUS BLOCK OF THE TABLE.  0450-FIND-HWY-BLOCK
018600* LOCATES ANY ONE ENTRY OF A HIGHWAY'S BLOCK WITH SEARCH ALL,
018700* THEN BACKS UP TO THE FRONT OF THE BLOCK SO 0460-VISIT-
018800* BLOCK-NEIGHBORS CAN WALK EVERY CITY ON THAT HIGHWAY IN ONE
018900* FORWARD PASS.  THIS REPLACED THE ORIGINAL 1991 NESTED SCAN
019000* OF THE WHOLE CITY TABLE (HWY-0078), WHICH COULD NOT KEEP UP
019100* ON A FULL STATE-SIZE FEED.
019200* -----------------------------------------------------------
019300 01  CH-PAIR-TABLE.
019400     05  CH-PAIR-COUNT             PIC 9(05) COMP VALUE ZERO.
019500     05  CH-PAIR-ENTRY OCCURS 0 TO 20000 TIMES
019600             DEPENDING ON CH-PAIR-COUNT
019700             ASCENDING KEY IS CH-PAIR-HWY-ID
019800             INDEXED BY CH-PAIR-IX.
019900         10  CH-PAIR-HWY-ID        PIC 9(04).
020000         10  CH-PAIR-CITY-IX       PIC 9(04) COMP.
020100         10  FILLER                PIC X(02).
020200
020300*    SET BY 0450-FIND-HWY-BLOCK TO SAY WHETHER THE TARGET
020400*    HIGHWAY WAS FOUND AT ALL IN THE PAIR TABLE.
020500 77  CH-BLOCK-FOUND-SW             PIC X(01) VALUE 'N'.
020600     88  CH-BLOCK-FOUND            VALUE 'Y'.
020700*    FORWARD SCAN SUBSCRIPT USED TO WALK ONE HIGHWAY'S BLOCK
020800*    ONCE ITS START HAS BEEN LOCATED.
020900 77  CH-SCAN-IX2                   PIC 9(05) COMP VALUE ZERO.
021000
021100*    SHARED "AT END" SWITCH FOR BOTH OUTPUT PROCEDURES IN THIS
021200*    PROGRAM (0380-LOAD-PAIR-TABLE AND 0650-WRITE-DEGREES-
021300*    RPT) - ONLY ONE SORT RUNS AT A TIME, SO ONE SWITCH
021400*    SERVES BOTH WITHOUT COLLIDING.
021500 77  SW-AT-END-SW2                 PIC X(01) VALUE 'N'.
021600     88  SW-AT-END2                VALUE 'Y'.
021700
021800* -----------------------------------------------------------
021900* BFS FRONTIER WORK AREA
022000*
022100* CLASSIC TWO-ARRAY BREADTH-FIRST-SEARCH FRONTIER SWAP:
022200* FRONTIER-LIST HOLDS THE CITY-TABLE SUBSCRIPTS OF EVERY CITY
022300* AT THE CURRENT LEVEL; 0410-EXPAND-LEVEL VISITS EACH ONE'S
022400* HIGHWAYS, COLLECTING NEWLY-DISCOVERED CITIES INTO NEXT-LIST,
022500* THEN COPIES NEXT-LIST BACK OVER FRONTIER-LIST TO START THE
022600* NEXT LEVEL.  NEITHER ARRAY CAN GO TO 77 - BOTH ARE OCCURS
022700* TABLES, AND 77-LEVEL ITEMS MUST BE ELEMENTARY.
022800* -----------------------------------------------------------
022900 77  CUR-LEVEL                     PIC S9(04) COMP VALUE ZERO.
023000 77  FRONTIER-COUNT                PIC 9(04) COMP VALUE ZERO.
023100 01  FRONTIER-LIST OCCURS 2000 TIMES
023200             PIC 9(04) COMP.
023300 77  NEXT-COUNT                    PIC 9(04) COMP VALUE ZERO.
023400 01  NEXT-LIST OCCURS 2000 TIMES
023500             PIC 9(04) COMP.
023600 77  FR-IX                         PIC 9(04) COMP VALUE ZERO.
023700 77  NX-IX                         PIC 9(04) COMP VALUE ZERO.
023800
023900* -----------------------------------------------------------
024000* REPORT LINE BUILD WORK AREA
024100*
024200* SAME TRAILING/LEADING-SPACE-COUNT-AND-REFERENCE-MODIFY
024300* TECHNIQUE USED THROUGHOUT THIS SYSTEM'S REPORT WRITERS -
024400* RPT-LEVEL-EDIT IS SIGNED SINCE AN UNREACHED CITY STILL AT
024500* CTY-LEVEL -1 IS RELEASED TO THE SORT THE SAME AS ANY OTHER
024600* CITY (SEE 0610-RELEASE-CITY-LEVELS) AND CAN SHOW UP ON THE
024700* REPORT WITH THAT NEGATIVE LEVEL - IT JUST SORTS LAST.
024800* RPT-LEVEL-EDIT IS MOVED DIRECTLY FROM DS-LEVEL, WHICH IS
024900* ITSELF SIGNED TO MATCH CTY-LEVEL.
025000* -----------------------------------------------------------
025100 77  RPT-LEVEL-EDIT                PIC -(3)9.
025200 77  RPT-LEVEL-LEAD                PIC 9(01) COMP VALUE ZERO.
025300 77  RPT-LEVEL-DIGLEN              PIC 9(01) COMP VALUE ZERO.
025400 77  RPT-NAME-TRAIL                PIC 9(02) COMP VALUE ZERO.
025500 77  RPT-NAME-LEN                  PIC 9(02) COMP VALUE ZERO.
025600 77  RPT-STATE-TRAIL               PIC 9(02) COMP VALUE ZERO.
025700 77  RPT-STATE-LEN                 PIC 9(02) COMP VALUE ZERO.
025800
025900 PROCEDURE DIVISION.
026000* -----------------------------------------------------------
026100* 0100-MAIN-CONTROL - OVERALL JOB STEP FLOW.
026200*
026300* LOADS THE CITY TABLE, ESTABLISHES THE ROOT CITY, BUILDS THE
026400* CITY/HIGHWAY PAIR TABLE THE BFS WILL NEED, RUNS THE WALK,
026500* AND WRITES THE DEGREES REPORT.  A ROOT CITY NOT PRESENT IN
026600* THE FEED IS NOT AN ABEND - IT IS LOGGED AND THE STEP ENDS
026700* WITH NO REPORT WRITTEN AT ALL, SINCE THERE IS NOTHING
026800* MEANINGFUL TO REPORT WITHOUT A STARTING POINT.
026900* -----------------------------------------------------------
027000 0100-MAIN-CONTROL.
027100     MOVE 'P' TO CP-FUNCTION-CODE.
027200     CALL 'CITYPARS' USING CP-FUNCTION-CODE
027300                            CP-RETURN-CODE
027400                            CP-SKIPPED-LINE-COUNT
027500                            CITY-WORK-TABLE.
027600     PERFORM 0150-READ-ROOT-PARM.
027700     PERFORM 0200-FIND-ROOT-CITY.
027800     IF NOT ROOT-FOUND
027900         DISPLAY 'CITYDEG - ROOT CITY NOT FOUND IN CITY SET: '
028000             ROOT-CITY-NAME
028100         DISPLAY 'CITYDEG - NO DEGREES REPORT WILL BE WRITTEN'
028200         GO TO 0190-MAIN-EXIT
028300     END-IF.
028400     PERFORM 0350-SORT-PAIRS.
028500     PERFORM 0400-RUN-BFS.
028600     OPEN OUTPUT DEGREES-RPT-FILE.
028700     PERFORM 0600-SORT-AND-WRITE-DEGREES.
028800     CLOSE DEGREES-RPT-FILE.
028900     DISPLAY 'CITYDEG - ROOT CITY: ' ROOT-CITY-NAME
029000         ' HIGHEST LEVEL REACHED: ' CUR-LEVEL.
029100 0190-MAIN-EXIT.
029200     STOP RUN.
029300
029400*    READS THE ROOT CITY NAME OFF THE OPTIONAL PARM FILE
029500*    (HWY-0133).  A MISSING FILE, AN EMPTY FILE, OR A BLANK
029600*    FIRST LINE ALL LEAVE ROOT-CITY-NAME AT ITS CHICAGO
029700*    DEFAULT - ONLY A NON-BLANK LINE OVERRIDES IT.
029800 0150-READ-ROOT-PARM.
029900     OPEN INPUT ROOT-PARM-FILE.
030000     IF RP-FILE-OK
030100         MOVE SPACES TO RP-ROOT-LINE
030200         READ ROOT-PARM-FILE
030300             AT END
030400                 CONTINUE
030500         END-READ
030600         IF RP-ROOT-LINE NOT = SPACES
030700             MOVE RP-ROOT-LINE TO ROOT-CITY-NAME
030800         END-IF
030900         CLOSE ROOT-PARM-FILE
031000     END-IF.
031100
031200*    LINEAR SCAN OF THE CITY TABLE FOR THE ROOT CITY BY NAME
031300*    ONLY - A STATE CODE IS NOT PART OF THE PARM, SO THE
031400*    FIRST CITY TABLE ENTRY MATCHING THE NAME WINS.
031500 0200-FIND-ROOT-CITY.
031600     PERFORM 0210-SCAN-FOR-ROOT
031700         VARYING CTY-IX3 FROM 1 BY 1
031800         UNTIL CTY-IX3 > CTY-TABLE-COUNT
031900            OR ROOT-FOUND.
032000
032100*    ONE CITY-TABLE COMPARISON AGAINST THE ROOT CITY NAME.
032200 0210-SCAN-FOR-ROOT.
032300     IF CTY-NAME (CTY-IX3) = ROOT-CITY-NAME
032400         MOVE 'Y' TO ROOT-FOUND-SW
032500         MOVE CTY-IX3 TO ROOT-IX
032600     END-IF.
032700
032800* -----------------------------------------------------------
032900* 0350-SORT-PAIRS - BUILD THE CITY/HIGHWAY PAIR TABLE.
033000*
033100* RELEASES ONE PAIR RECORD PER (CITY, HIGHWAY) COMBINATION IN
033200* THE CITY TABLE, LETS THE SORT VERB GROUP THEM BY ASCENDING
033300* HIGHWAY ID, THEN LOADS THE SORTED RESULT INTO CH-PAIR-TABLE
033400* FOR THE BFS TO SEARCH (HWY-0078).
033500* -----------------------------------------------------------
033600 0350-SORT-PAIRS.
033700     SORT PAIR-WORK
033800         ASCENDING KEY PW-HWY-ID
033900         INPUT PROCEDURE IS 0360-RELEASE-PAIRS
034000         OUTPUT PROCEDURE IS 0380-LOAD-PAIR-TABLE.
034100
034200*    RELEASES EVERY CITY'S PAIRS IN TURN.
034300 0360-RELEASE-PAIRS.
034400     PERFORM 0362-RELEASE-CITY-PAIRS
034500         VARYING CTY-IX3 FROM 1 BY 1
034600         UNTIL CTY-IX3 > CTY-TABLE-COUNT.
034700
034800*    RELEASES ONE CITY'S PAIRS, ONE PER HIGHWAY ON THAT CITY.
034900 0362-RELEASE-CITY-PAIRS.
035000     PERFORM 0364-RELEASE-ONE-PAIR
035100         VARYING HWY-SUB2 FROM 1 BY 1
035200         UNTIL HWY-SUB2 > CTY-HIGHWAY-COUNT (CTY-IX3).
035300
035400*    RELEASES ONE (HIGHWAY, CITY-SUBSCRIPT) PAIR RECORD.
035500 0364-RELEASE-ONE-PAIR.
035600     MOVE CTY-HIGHWAY-IDS (CTY-IX3 HWY-SUB2) TO PW-HWY-ID.
035700     MOVE CTY-IX3 TO PW-CITY-IX.
035800     RELEASE PW-PAIR-RECORD.
035900
036000*    OUTPUT PROCEDURE - PULLS EVERY SORTED PAIR RECORD STRAIGHT
036100*    INTO CH-PAIR-TABLE, ALREADY IN THE RIGHT (ASCENDING
036200*    HIGHWAY-ID) ORDER FOR THE SEARCH ALL IN 0450 BELOW.
036300 0380-LOAD-PAIR-TABLE.
036400     MOVE 'N' TO SW-AT-END-SW2.
036500     RETURN PAIR-WORK
036600         AT END
036700             MOVE 'Y' TO SW-AT-END-SW2.
036800     PERFORM 0382-STORE-ONE-PAIR
036900         UNTIL SW-AT-END2.
037000
037100*    APPENDS ONE SORTED PAIR RECORD TO CH-PAIR-TABLE AND PULLS
037200*    THE NEXT ONE.
037300 0382-STORE-ONE-PAIR.
037400     ADD 1 TO CH-PAIR-COUNT.
037500     MOVE PW-HWY-ID  TO CH-PAIR-HWY-ID  (CH-PAIR-COUNT).
037600     MOVE PW-CITY-IX TO CH-PAIR-CITY-IX (CH-PAIR-COUNT).
037700     RETURN PAIR-WORK
037800         AT END
037900             MOVE 'Y' TO SW-AT-END-SW2.
038000
038100* -----------------------------------------------------------
038200* 0400-RUN-BFS - BREADTH-FIRST LEVEL ASSIGNMENT.
038300*
038400* THE ROOT CITY IS LEVEL ZERO AND STARTS AS THE LONE ENTRY IN
038500* THE FRONTIER.  EACH PASS OF 0410-EXPAND-LEVEL VISITS EVERY
038600* CITY CURRENTLY IN THE FRONTIER, DISCOVERS ANY NOT-YET-LEVELED
038700* NEIGHBOR (CTY-LEVEL STILL -1) REACHABLE BY A SHARED HIGHWAY,
038800* AND MOVES THOSE NEWLY-DISCOVERED CITIES INTO THE NEXT LEVEL'S
038900* FRONTIER.  THE WALK ENDS WHEN A LEVEL PRODUCES NO NEW CITIES
039000* AT ALL - EVERYTHING REACHABLE FROM THE ROOT HAS BEEN LEVELED.
039100* -----------------------------------------------------------
039200 0400-RUN-BFS.
039300     MOVE ZERO TO CTY-LEVEL (ROOT-IX).
039400     MOVE 1 TO FRONTIER-COUNT.
039500     MOVE ROOT-IX TO FRONTIER-LIST (1).
039600     MOVE ZERO TO CUR-LEVEL.
039700     PERFORM 0410-EXPAND-LEVEL
039800         UNTIL FRONTIER-COUNT = 0.
039900
040000*    EXPANDS THE CURRENT FRONTIER INTO THE NEXT ONE; IF
040100*    ANYTHING NEW WAS FOUND, ADVANCES CUR-LEVEL AND SWAPS
040200*    NEXT-LIST IN AS THE NEW FRONTIER-LIST.
040300 0410-EXPAND-LEVEL.
040400     MOVE ZERO TO NEXT-COUNT.
040500     PERFORM 0420-EXPAND-ONE-FRONTIER-CITY
040600         VARYING FR-IX FROM 1 BY 1
040700         UNTIL FR-IX > FRONTIER-COUNT.
040800     MOVE NEXT-COUNT TO FRONTIER-COUNT.
040900     IF FRONTIER-COUNT > 0
041000         ADD 1 TO CUR-LEVEL
041100         PERFORM 0430-COPY-ONE-NEXT-CITY
041200             VARYING NX-IX FROM 1 BY 1
041300             UNTIL NX-IX > FRONTIER-COUNT
041400     END-IF.
041500
041600*    VISITS EVERY HIGHWAY BELONGING TO ONE FRONTIER CITY.
041700 0420-EXPAND-ONE-FRONTIER-CITY.
041800     PERFORM 0440-EXPAND-ONE-HIGHWAY
041900         VARYING HWY-SUB2 FROM 1 BY 1
042000         UNTIL HWY-SUB2 >
042100             CTY-HIGHWAY-COUNT (FRONTIER-LIST (FR-IX)).
042200
042300*    LOOKS UP ONE HIGHWAY'S CITY BLOCK AND, IF FOUND, VISITS
042400*    EVERY CITY IN IT AS A CANDIDATE NEIGHBOR.
042500 0440-EXPAND-ONE-HIGHWAY.
042600     MOVE CTY-HIGHWAY-IDS (FRONTIER-LIST (FR-IX) HWY-SUB2)
042700         TO HWY-TARGET-ID.
042800     PERFORM 0450-FIND-HWY-BLOCK.
042900     IF CH-BLOCK-FOUND
043000         PERFORM 0460-VISIT-BLOCK-NEIGHBORS
043100     END-IF.
043200
043300*    SEARCH ALL LOCATES ANY ONE ENTRY WHOSE HIGHWAY ID MATCHES
043400*    THE TARGET; SINCE THE TABLE IS SORTED ASCENDING BY
043500*    HIGHWAY ID, ALL OF THAT HIGHWAY'S ENTRIES SIT TOGETHER, SO
043600*    WE THEN BACK UP ONE POSITION AT A TIME UNTIL WE ARE AT THE
043700*    FRONT OF THE BLOCK - SEARCH ALL ITSELF GIVES NO GUARANTEE
043800*    WHICH MATCHING ENTRY IT LANDS ON.
043900 0450-FIND-HWY-BLOCK.
044000     MOVE 'N' TO CH-BLOCK-FOUND-SW.
044100     IF CH-PAIR-COUNT > 0
044200         SET CH-PAIR-IX TO 1
044300         SEARCH ALL CH-PAIR-ENTRY
044400             AT END
044500                 MOVE 'N' TO CH-BLOCK-FOUND-SW
044600             WHEN CH-PAIR-HWY-ID (CH-PAIR-IX) = HWY-TARGET-ID
044700                 MOVE 'Y' TO CH-BLOCK-FOUND-SW
044800     END-IF.
044900     IF CH-BLOCK-FOUND
045000         PERFORM 0452-BACKUP-TO-BLOCK-START
045100             UNTIL CH-PAIR-IX <= 1
045200                OR CH-PAIR-HWY-ID (CH-PAIR-IX - 1)
045300                       NOT = HWY-TARGET-ID
045400     END-IF.
045500
045600*    STEPS CH-PAIR-IX BACK ONE POSITION TOWARD THE FRONT OF
045700*    THE CURRENT HIGHWAY'S BLOCK.
045800 0452-BACKUP-TO-BLOCK-START.
045900     SET CH-PAIR-IX DOWN BY 1.
046000
046100*    WALKS FORWARD OVER THE WHOLE BLOCK OF CITIES SHARING THE
046200*    TARGET HIGHWAY, STOPPING AS SOON AS THE HIGHWAY ID
046300*    CHANGES OR THE TABLE ENDS.
046400 0460-VISIT-BLOCK-NEIGHBORS.
046500     PERFORM 0462-VISIT-ONE-NEIGHBOR
046600         VARYING CH-SCAN-IX2 FROM CH-PAIR-IX BY 1
046700         UNTIL CH-SCAN-IX2 > CH-PAIR-COUNT
046800            OR CH-PAIR-HWY-ID (CH-SCAN-IX2) NOT = HWY-TARGET-ID.
046900
047000*    A NEIGHBOR CITY NOT YET LEVELED (STILL -1) IS NEWLY
047100*    DISCOVERED THIS PASS - IT GOES INTO THE NEXT FRONTIER AND
047200*    IS LEVELED ONE DEEPER THAN THE CURRENT LEVEL.  A CITY
047300*    ALREADY LEVELED (INCLUDING THE CITY THAT LED US HERE) IS
047400*    LEFT ALONE - CTY-LEVEL DOUBLES AS THE VISITED-CITY FLAG,
047500*    SO NO SEPARATE VISITED TABLE IS NEEDED.
047600 0462-VISIT-ONE-NEIGHBOR.
047700     MOVE CH-PAIR-CITY-IX (CH-SCAN-IX2) TO NB-CITY-IX.
047800     IF CTY-LEVEL (NB-CITY-IX) = -1
047900         ADD 1 TO NEXT-COUNT
048000         MOVE NB-CITY-IX TO NEXT-LIST (NEXT-COUNT)
048100         COMPUTE CTY-LEVEL (NB-CITY-IX) = CUR-LEVEL + 1
048200     END-IF.
048300
048400*    COPIES ONE ENTRY OF NEXT-LIST BACK OVER FRONTIER-LIST TO
048500*    SET UP THE NEXT LEVEL'S EXPANSION.
048600 0430-COPY-ONE-NEXT-CITY.
048700     MOVE NEXT-LIST (NX-IX) TO FRONTIER-LIST (NX-IX).
048800
048900* -----------------------------------------------------------
049000* 0600-SORT-AND-WRITE-DEGREES - DEGREES REPORT, INTERNAL SORT.
049100*
049200* RELEASES EVERY CITY'S LEVEL/NAME/STATE, SORTS DESCENDING BY
049300* LEVEL (SO THE MOST-DISTANT CITIES LEAD THE REPORT) THEN
049400* ASCENDING NAME AND STATE WITHIN A LEVEL, AND WRITES ONE LINE
049500* PER CITY.  0612 BELOW RELEASES EVERY CTY-ENTRY UNCONDITIONALLY,
049600* WITH NO TEST OF CTY-LEVEL - A CITY STILL AT ITS DEFAULT OF -1
049700* (NEVER REACHED BY THE WALK) GOES INTO THE SORT JUST LIKE ANY
049800* OTHER CITY.  IT STILL ENDS UP LAST ON THE REPORT, BUT THAT IS
049900* THE DESCENDING KEY DS-LEVEL ABOVE AT WORK, NOT A FILTER HERE.
050000* -----------------------------------------------------------
050100 0600-SORT-AND-WRITE-DEGREES.
050200     SORT DEG-SORT-WORK
050300         DESCENDING KEY DS-LEVEL
050400         ASCENDING  KEY DS-NAME
050500         ASCENDING  KEY DS-STATE
050600         INPUT PROCEDURE IS 0610-RELEASE-CITY-LEVELS
050700         OUTPUT PROCEDURE IS 0650-WRITE-DEGREES-RPT.
050800
050900*    RELEASES EVERY CITY IN THE TABLE, REACHED OR NOT.
051000 0610-RELEASE-CITY-LEVELS.
051100     PERFORM 0612-RELEASE-ONE-CITY-LEVEL
051200         VARYING CTY-IX3 FROM 1 BY 1
051300         UNTIL CTY-IX3 > CTY-TABLE-COUNT.
051400
051500*    RELEASES ONE CITY'S LEVEL/NAME/STATE FOR THE SORT.
051600 0612-RELEASE-ONE-CITY-LEVEL.
051700     MOVE CTY-LEVEL (CTY-IX3) TO DS-LEVEL.
051800     MOVE CTY-NAME  (CTY-IX3) TO DS-NAME.
051900     MOVE CTY-STATE (CTY-IX3) TO DS-STATE.
052000     RELEASE DS-RECORD.
052100
052200*    OUTPUT PROCEDURE - DRIVES THE RETURN LOOP AGAINST THE
052300*    SORTED DEGREE RECORDS UNTIL THE SORT SIGNALS END OF FILE.
052400 0650-WRITE-DEGREES-RPT.
052500     MOVE 'N' TO SW-AT-END-SW2.
052600     RETURN DEG-SORT-WORK
052700         AT END
052800             MOVE 'Y' TO SW-AT-END-SW2.
052900     PERFORM 0652-WRITE-ONE-DEGREE-LINE
053000         UNTIL SW-AT-END2.
053100
053200*    BUILDS AND WRITES ONE "level name, state" DETAIL LINE.
053300*    SAME TRAILING/LEADING-SPACE TECHNIQUE USED THROUGHOUT
053400*    THIS SYSTEM'S REPORT WRITERS, SO THE SEPARATORS LAND
053500*    RIGHT AFTER EACH FIELD'S TRUE CONTENT RATHER THAN AFTER
053600*    ITS FULL DECLARED WIDTH.
053700 0652-WRITE-ONE-DEGREE-LINE.
053800     MOVE DS-LEVEL TO RPT-LEVEL-EDIT.
053900     MOVE ZERO TO RPT-LEVEL-LEAD.
054000     INSPECT RPT-LEVEL-EDIT
054100         TALLYING RPT-LEVEL-LEAD FOR LEADING SPACE.
054200     COMPUTE RPT-LEVEL-DIGLEN = 4 - RPT-LEVEL-LEAD.
054300     MOVE ZERO TO RPT-NAME-TRAIL.
054400     INSPECT DS-NAME TALLYING RPT-NAME-TRAIL FOR TRAILING SPACE.
054500     COMPUTE RPT-NAME-LEN = 40 - RPT-NAME-TRAIL.
054600     MOVE ZERO TO RPT-STATE-TRAIL.
054700     INSPECT DS-STATE TALLYING RPT-STATE-TRAIL FOR TRAILING SPACE.
054800     COMPUTE RPT-STATE-LEN = 20 - RPT-STATE-TRAIL.
054900     MOVE SPACES TO DEG-RPT-LINE.
055000     STRING RPT-LEVEL-EDIT (RPT-LEVEL-LEAD + 1 : RPT-LEVEL-DIGLEN)
055100                DELIMITED BY SIZE
055200            ' '                     DELIMITED BY SIZE
055300            DS-NAME (1:RPT-NAME-LEN)   DELIMITED BY SIZE
055400            ', '                     DELIMITED BY SIZE
055500            DS-STATE (1:RPT-STATE-LEN) DELIMITED BY SIZE
055600         INTO DEG-RPT-LINE.
055700     WRITE DEG-RPT-LINE.
055800     RETURN DEG-SORT-WORK
055900         AT END
056000             MOVE 'Y' TO SW-AT-END-SW2.
